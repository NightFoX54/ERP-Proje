      ******************************************************************00010000
      * BSCACCT  -  ACCOUNT MASTER RECORD  -  LINE SEQUENTIAL         * 00020000
      *                                                                *00030000
      * REWRITTEN (I-O) BY BSCB05 ON REGISTER/DELETE;  SCANNED IN      *00040000
      * FULL BY BSCB04 FOR THE ORDER-NOTIFICATION FAN-OUT.             *00050000
      * THE STORED PASSWORD HASH IS OUT OF SCOPE FOR THIS SUITE.      * 00060000
      ******************************************************************00070000
       01  BSCACCT-RECORD.                                              00080000
           05  BSCACCT-ID               PIC X(12).                      00090000
           05  BSCACCT-USERNAME         PIC X(20).                      00100000
           05  BSCACCT-TYPE             PIC X(6).                       00110000
               88  BSCACCT-IS-ADMIN         VALUE 'ADMIN '.             00120000
               88  BSCACCT-IS-BRANCH        VALUE 'BRANCH'.             00130000
           05  BSCACCT-BRANCH-ID        PIC X(12).                      00140000
           05  FILLER                   PIC X(5).                       00150000
