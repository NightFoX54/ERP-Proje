      ******************************************************************00010000
      * BSCBRCH  -  BRANCH MASTER RECORD  -  LINE SEQUENTIAL          * 00020000
      *                                                                *00030000
      * BRANCH ID '000000000000' (ZERO-PADDED) IS THE HEAD OFFICE /   * 00040000
      * ADMIN BRANCH.  REWRITTEN (I-O) BY BSCB05 ON ADD/DELETE;        *00050000
      * INPUT-ONLY TO BSCB01/BSCB02/BSCB03/BSCB04.                    * 00060000
      ******************************************************************00070000
       01  BSCBRCH-RECORD.                                              00080000
           05  BSCBRCH-ID               PIC X(12).                      00090000
           05  BSCBRCH-NAME             PIC X(30).                      00100000
           05  BSCBRCH-STOCK-ENABLED    PIC X.                          00110000
               88  BSCBRCH-STOCK-IS-ON      VALUE 'Y'.                  00120000
               88  BSCBRCH-STOCK-IS-OFF     VALUE 'N'.                  00130000
           05  FILLER                   PIC X(2).                       00140000
