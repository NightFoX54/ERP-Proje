      ******************************************************************00010000
      * BSCCATG  -  PRODUCT CATEGORY MASTER RECORD  -  LINE SEQUENTIAL *00020000
      *                                                                *00030000
      * LOADED IN FULL BY BSCB01/BSCB02/BSCB03 INTO THE IN-MEMORY      *00040000
      * CATEGORY TABLE (BSCSTDTY COPY) AND SEARCHED BY BSCCATG-ID.     *00050000
      * INPUT ONLY -- MAINTAINED OUTSIDE THIS SUITE.                  * 00060000
      ******************************************************************00070000
       01  BSCCATG-RECORD.                                              00080000
           05  BSCCATG-ID               PIC X(12).                      00090000
           05  BSCCATG-NAME             PIC X(30).                      00100000
           05  BSCCATG-TYPE-ID          PIC X(12).                      00110000
           05  BSCCATG-BRANCH-ID        PIC X(12).                      00120000
           05  FILLER                   PIC X(4).                       00130000
