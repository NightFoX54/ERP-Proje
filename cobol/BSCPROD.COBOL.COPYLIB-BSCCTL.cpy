      ******************************************************************00010000
      * BSCCTL  -  RUN CONTROL PARAMETER RECORD                       * 00020000
      *                                                                *00030000
      * ONE CARD PER RUN, READ ONCE BY BSCB02/BSCB03 IN PLACE OF THE   *00040000
      * ON-LINE REQUEST'S DATE RANGE AND REQUESTING-USER ROLE.        * 00050000
      ******************************************************************00060000
       01  BSCCTL-RECORD.                                               00070000
           05  BSCCTL-START-DATE        PIC 9(8).                       00080000
           05  BSCCTL-END-DATE          PIC 9(8).                       00090000
           05  BSCCTL-USER-TYPE         PIC X(6).                       00100000
               88  BSCCTL-USER-IS-ADMIN     VALUE 'ADMIN '.             00110000
               88  BSCCTL-USER-IS-BRANCH    VALUE 'BRANCH'.             00120000
           05  BSCCTL-USER-BRANCH       PIC X(12).                      00130000
           05  FILLER                   PIC X(6).                       00140000
