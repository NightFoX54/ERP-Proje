      ******************************************************************00010000
      * BRANCH STOCK CONTROL SUITE                                     *00020000
      *                                                                *00030000
      * BATCH REJECT / ERROR WORK AREA DEFINITIONS                     *00040000
      *                                                                *00050000
      ******************************************************************00060000
                                                                        00070000
       77  WS-BSC-ERROR-LENGTH         PIC S9(04)      COMP  VALUE +132.00080000
                                                                        00090000
                                                                        00100000
       01  WS-BSC-ERROR-GENERAL.                                        00110000
                                                                        00120000
           05  WS-BSC-REASON-CODE      PIC X(04)       VALUE SPACES.    00130000
               88  BSC-CATEGORY-NOT-FOUND              VALUE 'CANF'.    00140000
               88  BSC-BRANCH-NOT-FOUND                VALUE 'BRNF'.    00150000
               88  BSC-BRANCH-NOT-OWNED                VALUE 'BRNO'.    00160000
               88  BSC-BRANCH-DUP-NAME                 VALUE 'BRDN'.    00170000
               88  BSC-USERNAME-DUP                    VALUE 'USDN'.    00180000
               88  BSC-TYPE-NOT-FOUND                  VALUE 'TYNF'.    00190000
               88  BSC-ACCOUNT-NOT-FOUND               VALUE 'ACNF'.    00195000
                                                                        00200000
                                                                        00210000
      ******************************************************************00220000
      *    BSC FORMATTED ERROR-LISTING LINES                           *00230000
      ******************************************************************00240000
                                                                        00250000
       01  WS-BSC-ERROR-AREA.                                           00260000
           05  WBEA-ERROR-01           PIC X(80)       VALUE ALL '*'.   00270000
           05  WBEA-ERROR-02.                                           00280000
               10 FILLER               PIC X(01)       VALUE '*'.       00290000
               10 FILLER               PIC X(78)       VALUE            00300000
               '        BRANCH STOCK CONTROL -- TRANSACTION REJECTED'.  00310000
               10 FILLER               PIC X(01)       VALUE '*'.       00320000
           05  WBEA-ERROR-03           PIC X(80)       VALUE ALL '*'.   00330000
                                                                        00340000
       01  WS-BSC-REJECT-LINE.                                          00350000
           05  FILLER                  PIC X(01)       VALUE SPACES.    00360000
           05  FILLER                  PIC X(10)       VALUE            00370000
               'REASON = '.                                             00380000
           05  WBRL-REASON-TEXT        PIC X(30)       VALUE SPACES.    00390000
           05  FILLER                  PIC X(10)       VALUE            00400000
               'PROGRAM = '.                                            00410000
           05  WBRL-PROGRAM-ID         PIC X(08)       VALUE SPACES.    00420000
           05  FILLER                  PIC X(14)       VALUE            00430000
               ', PARAGRAPH = '.                                        00440000
           05  WBRL-PARAGRAPH          PIC X(08)       VALUE SPACES.    00450000
           05  FILLER                  PIC X(09)       VALUE SPACES.    00460000
                                                                        00470000
       01  WS-BSC-REJECT-KEY-LINE.                                      00480000
           05  FILLER                  PIC X(01)       VALUE SPACES.    00490000
           05  FILLER                  PIC X(15)       VALUE            00500000
               'TRANSACTION ID='.                                       00510000
           05  WBKL-KEY                PIC X(12)       VALUE SPACES.    00520000
           05  FILLER                  PIC X(104)      VALUE SPACES.    00530000
