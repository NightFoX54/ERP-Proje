      ******************************************************************00010000
      * BSCMTXN  -  BRANCH / ACCOUNT MAINTENANCE TRANSACTION          * 00020000
      *                                                                *00030000
      * BSCMTX-TXN-TYPE   'BA' BRANCH ADD      'BD' BRANCH DELETE      *00040000
      *                   'AR' ACCOUNT REGISTER 'AD' ACCOUNT DELETE   * 00050000
      * READ SEQUENTIALLY BY BSCB05 IN ARRIVAL ORDER.                  *00060000
      ******************************************************************00070000
       01  BSCMTX-RECORD.                                               00080000
           05  BSCMTX-TXN-TYPE          PIC X(2).                       00090000
               88  BSCMTX-IS-BRANCH-ADD     VALUE 'BA'.                 00100000
               88  BSCMTX-IS-BRANCH-DEL     VALUE 'BD'.                 00110000
               88  BSCMTX-IS-ACCOUNT-REG    VALUE 'AR'.                 00120000
               88  BSCMTX-IS-ACCOUNT-DEL    VALUE 'AD'.                 00130000
           05  BSCMTX-BRN-ID            PIC X(12).                      00140000
           05  BSCMTX-BRN-NAME          PIC X(30).                      00150000
           05  BSCMTX-BRN-STOCK-ENABLED PIC X.                          00160000
           05  BSCMTX-ACC-ID            PIC X(12).                      00170000
           05  BSCMTX-ACC-USERNAME      PIC X(20).                      00180000
           05  BSCMTX-ACC-BRANCH-ID     PIC X(12).                      00190000
           05  FILLER                   PIC X(3).                       00200000
