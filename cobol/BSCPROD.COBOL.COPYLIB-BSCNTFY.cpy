      ******************************************************************00010000
      * BSCNTFY  -  ORDER NOTIFICATION RECORD  -  LINE SEQUENTIAL      *00020000
      *                                                                *00030000
      * WRITTEN BY BSCB04'S NOTIFICATION FAN-OUT -- ONE RECORD PER     *00040000
      * RECIPIENT ACCOUNT.  OUTPUT ONLY FROM THIS SUITE; READ-AND-     *00050000
      * MARK-AS-READ IS DONE BY THE ON-LINE SYSTEM, NOT BATCH.        * 00060000
      ******************************************************************00070000
       01  BSCNTFY-RECORD.                                              00080000
           05  BSCNTFY-ID               PIC X(12).                      00090000
           05  BSCNTFY-ORDER-ID         PIC X(12).                      00100000
           05  BSCNTFY-MESSAGE          PIC X(80).                      00110000
           05  BSCNTFY-ACCOUNT-ID       PIC X(12).                      00120000
           05  BSCNTFY-DELIV-BRANCH-ID  PIC X(12).                      00130000
           05  BSCNTFY-CREATED-DATE     PIC 9(8).                       00140000
           05  BSCNTFY-READ-FLAG        PIC X.                          00150000
               88  BSCNTFY-IS-UNREAD        VALUE 'N'.                  00160000
               88  BSCNTFY-IS-READ          VALUE 'Y'.                  00170000
           05  FILLER                   PIC X(3).                       00180000
