      ******************************************************************00010000
      * BSCORDH  -  ORDER HEADER RECORD  -  LINE SEQUENTIAL           * 00020000
      *                                                                *00030000
      * DOUBLES AS THE ORDER-TXN LAYOUT -- BSCB04 READS A NEW ORDER   * 00040000
      * ON THIS COPY AND WRITES IT BACK OUT ON THIS SAME COPY WITH    * 00050000
      * STATUS SET TO 'CR'.  BSCB03 READS THE ORDER MASTER ON THIS    * 00060000
      * COPY FOR THE SOLD-PRODUCTS REPORT.                             *00070000
      ******************************************************************00080000
       01  BSCORDH-RECORD.                                              00090000
           05  BSCORDH-ID               PIC X(12).                      00100000
           05  BSCORDH-CUSTOMER-NAME    PIC X(30).                      00110000
           05  BSCORDH-GIVEN-BRANCH-ID  PIC X(12).                      00120000
           05  BSCORDH-DELIV-BRANCH-ID  PIC X(12).                      00130000
           05  BSCORDH-GIVEN-DATE       PIC 9(8).                       00140000
      *                                                                 00150000
      *    ALTERNATE VIEW -- GIVEN-DATE AS CENTURY/YEAR/MONTH/DAY,      00160000
      *    USED BY THE DATE-RANGE SELECTION IN BSCB03.                  00170000
      *                                                                 00180000
           05  BSCORDH-GIVEN-DATE-R REDEFINES BSCORDH-GIVEN-DATE.       00190000
               10  BSCORDH-GD-CENT      PIC 99.                         00200000
               10  BSCORDH-GD-YR        PIC 99.                         00210000
               10  BSCORDH-GD-MO        PIC 99.                         00220000
               10  BSCORDH-GD-DY        PIC 99.                         00230000
           05  BSCORDH-DELIV-DATE       PIC 9(8).                       00240000
           05  BSCORDH-STATUS           PIC X(2).                       00250000
               88  BSCORDH-IS-CREATED       VALUE 'CR'.                 00260000
               88  BSCORDH-IS-APPROVED      VALUE 'AP'.                 00270000
               88  BSCORDH-IS-READY         VALUE 'RD'.                 00280000
               88  BSCORDH-IS-DISPATCHED    VALUE 'SH'.                 00290000
               88  BSCORDH-IS-CANCELLED     VALUE 'CA'.                 00300000
           05  BSCORDH-TOTAL-PRICE      PIC S9(9)V99.                   00310000
           05  BSCORDH-TOTAL-SALE-WGT   PIC S9(7)V999.                  00320000
           05  BSCORDH-SALE-WGT-FLAG    PIC X.                          00330000
               88  BSCORDH-SALE-WGT-PRESENT VALUE 'Y'.                  00340000
               88  BSCORDH-SALE-WGT-ABSENT  VALUE 'N'.                  00350000
           05  BSCORDH-TOTAL-WAST-WGT   PIC S9(7)V999.                  00360000
           05  BSCORDH-WAST-WGT-FLAG    PIC X.                          00370000
               88  BSCORDH-WAST-WGT-PRESENT VALUE 'Y'.                  00380000
               88  BSCORDH-WAST-WGT-ABSENT  VALUE 'N'.                  00390000
           05  BSCORDH-TOTAL-WAST-LEN   PIC S9(7)V99.                   00400000
           05  FILLER                   PIC X(4).                       00410000
