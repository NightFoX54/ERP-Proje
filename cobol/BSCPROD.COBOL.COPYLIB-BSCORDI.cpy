      ******************************************************************00010000
      * BSCORDI  -  ORDER ITEM RECORD  -  LINE SEQUENTIAL             * 00020000
      *                                                                *00030000
      * CHILD OF A BSCORDH RECORD, KEYED BY BSCORDI-ORDER-ID.          *00040000
      * INPUT ONLY TO BSCB03 FOR THE SOLD-PRODUCTS REPORT -- ITEM      *00050000
      * CREATION BY THE CUTTING/DISPATCH PROCESS IS OUT OF SCOPE.     * 00060000
      ******************************************************************00070000
       01  BSCORDI-RECORD.                                              00080000
           05  BSCORDI-ORDER-ID         PIC X(12).                      00090000
           05  BSCORDI-PRODUCT-ID       PIC X(12).                      00100000
           05  BSCORDI-WASTAGE-WGT      PIC S9(7)V999.                  00110000
           05  BSCORDI-WASTAGE-LEN      PIC S9(7)V99.                   00120000
           05  BSCORDI-CUT-FLAG         PIC X.                          00130000
               88  BSCORDI-WAS-CUT          VALUE 'Y'.                  00140000
               88  BSCORDI-WAS-WHOLE         VALUE 'N'.                 00150000
           05  BSCORDI-CUT-LENGTH       PIC S9(7)V99.                   00160000
           05  BSCORDI-CUT-QUANTITY     PIC S9(5).                      00170000
           05  BSCORDI-TOTAL-SOLD-WGT   PIC S9(7)V999.                  00180000
           05  BSCORDI-TOTAL-PRICE      PIC S9(9)V99.                   00190000
           05  BSCORDI-KG-PRICE         PIC S9(7)V9999.                 00200000
           05  FILLER                   PIC X(2).                       00210000
