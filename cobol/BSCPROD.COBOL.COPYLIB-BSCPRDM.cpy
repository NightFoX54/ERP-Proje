      ******************************************************************00010000
      * BSCPRDM  -  PRODUCT MASTER RECORD  -  LINE SEQUENTIAL          *00020000
      *                                                                *00030000
      * ONE RECORD PER PURCHASE LOT.  CREATED BY BSCB01 AT INTAKE,     *00040000
      * RE-WRITTEN BY BSCB01 ON A QUANTITY/PRICE UPDATE TRANSACTION,   *00050000
      * READ BY BSCB02 (PURCHASED REPORT) AND BSCB03 (SOLD REPORT,     *00060000
      * ITEM LOOKUP).                                                  *00070000
      ******************************************************************00080000
       01  BSCPRD-RECORD.                                               00090000
           05  BSCPRD-ID                PIC X(12).                      00100000
           05  BSCPRD-CATEGORY-ID       PIC X(12).                      00110000
           05  BSCPRD-WEIGHT            PIC S9(7)V999.                  00120000
           05  BSCPRD-LENGTH            PIC S9(7)V99.                   00130000
           05  BSCPRD-PURCH-PRICE       PIC S9(9)V99.                   00140000
           05  BSCPRD-STOCK             PIC S9(7).                      00150000
           05  BSCPRD-DIAMETER          PIC 9(5).                       00160000
           05  BSCPRD-INNER-DIAMETER    PIC 9(5).                       00170000
           05  BSCPRD-KG-PRICE          PIC S9(7)V9999.                 00180000
           05  BSCPRD-ACTIVE-FLAG       PIC X.                          00190000
               88  BSCPRD-IS-ACTIVE         VALUE 'Y'.                  00200000
               88  BSCPRD-IS-INACTIVE       VALUE 'N'.                  00210000
           05  BSCPRD-CREATED-DATE      PIC 9(8).                       00220000
      *                                                                 00230000
      *    ALTERNATE VIEW -- CREATED-DATE AS CENTURY/YEAR/MONTH/DAY,    00240000
      *    USED BY THE DATE-RANGE SELECTION IN BSCB02 AND BSCB03.       00250000
      *                                                                 00260000
           05  BSCPRD-CREATED-DATE-R REDEFINES BSCPRD-CREATED-DATE.     00270000
               10  BSCPRD-CD-CENT       PIC 99.                         00280000
               10  BSCPRD-CD-YR         PIC 99.                         00290000
               10  BSCPRD-CD-MO         PIC 99.                         00300000
               10  BSCPRD-CD-DY         PIC 99.                         00310000
           05  BSCPRD-PURCH-LENGTH      PIC S9(7)V99.                   00320000
           05  BSCPRD-PURCH-WEIGHT      PIC S9(7)V999.                  00330000
           05  BSCPRD-PURCH-STOCK       PIC S9(7).                      00340000
           05  FILLER                   PIC X(3).                       00350000
