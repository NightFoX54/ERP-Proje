      ******************************************************************00010000
      * BSCPTXN  -  PRODUCT INTAKE / UPDATE TRANSACTION  -  LINE SEQ   *00020000
      *                                                                *00030000
      * ACTION 'A' = NEW PURCHASE LOT (STOCK VALUATION / INTAKE);      *00040000
      * ACTION 'U' = UPDATE OF AN EXISTING LOT.  READ SEQUENTIALLY     *00050000
      * BY BSCB01 IN ARRIVAL ORDER.  ZERO IN BSCPTX-PURCH-PRICE OR     *00060000
      * BSCPTX-KG-PRICE MEANS "NOT SUPPLIED" PER BUSINESS RULE 1.     * 00070000
      ******************************************************************00080000
       01  BSCPTX-RECORD.                                               00090000
           05  BSCPTX-ACTION-CODE       PIC X.                          00100000
               88  BSCPTX-IS-ADD            VALUE 'A'.                  00110000
               88  BSCPTX-IS-UPDATE         VALUE 'U'.                  00120000
           05  BSCPTX-ID                PIC X(12).                      00130000
           05  BSCPTX-CATEGORY-ID       PIC X(12).                      00140000
           05  BSCPTX-WEIGHT            PIC S9(7)V999.                  00150000
           05  BSCPTX-LENGTH            PIC S9(7)V99.                   00160000
           05  BSCPTX-PURCH-PRICE       PIC S9(9)V99.                   00170000
           05  BSCPTX-STOCK             PIC S9(7).                      00180000
           05  BSCPTX-DIAMETER          PIC 9(5).                       00190000
           05  BSCPTX-INNER-DIAMETER    PIC 9(5).                       00200000
           05  BSCPTX-KG-PRICE          PIC S9(7)V9999.                 00210000
           05  FILLER                   PIC X(3).                       00220000
