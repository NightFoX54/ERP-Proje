                                                                        00010000
      ******************************************************************00020000
      *    BSCSP1 PARAMETER PASS AREA                                 * 00030000
      ******************************************************************00040000
                                                                        00050000
       01  BSCSP1-PARMS.                                                00060000
           03  BSCSP1-SAME-DAY-FLAG    PIC X       VALUE SPACES.        00070000
               88  BSCSP1-IS-SAME-DAY      VALUE 'Y'.                   00080000
               88  BSCSP1-NOT-SAME-DAY     VALUE 'N'.                   00090000
           03  BSCSP1-DATE-1.                                           00100000
               05  BSCSP1-D1-PRESENT   PIC X       VALUE 'N'.           00110000
               05  BSCSP1-D1-YEAR      PIC 9(4)    VALUE ZEROES.        00120000
               05  FILLER              REDEFINES BSCSP1-D1-YEAR.        00130000
                   07  BSCSP1-D1-CE    PIC 99.                          00140000
                   07  BSCSP1-D1-YR    PIC 99.                          00150000
               05  BSCSP1-D1-MONTH     PIC 99      VALUE ZEROES.        00160000
               05  BSCSP1-D1-DAY       PIC 99      VALUE ZEROES.        00170000
           03  BSCSP1-DATE-2.                                           00180000
               05  BSCSP1-D2-PRESENT   PIC X       VALUE 'N'.           00190000
               05  BSCSP1-D2-YEAR      PIC 9(4)    VALUE ZEROES.        00200000
               05  FILLER              REDEFINES BSCSP1-D2-YEAR.        00210000
                   07  BSCSP1-D2-CE    PIC 99.                          00220000
                   07  BSCSP1-D2-YR    PIC 99.                          00230000
               05  BSCSP1-D2-MONTH     PIC 99      VALUE ZEROES.        00240000
               05  BSCSP1-D2-DAY       PIC 99      VALUE ZEROES.        00250000
