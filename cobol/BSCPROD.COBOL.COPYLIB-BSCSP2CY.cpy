      ***************************************************************** 00010000
      *    BSCSP2 PARAMETER PASS AREA                                 * 00020000
      *                                                                *00030000
      *    THE DOLLARS/CENTS FILLER REDEFINES BELOW DATE FROM WHEN     *00040000
      *    THIS AREA ALSO FED A PRINTED PRICE-CHECK LISTING, SINCE     *00050000
      *    RETIRED -- LEFT IN PLACE RATHER THAN RIPPED OUT.            *00060000
      ***************************************************************** 00070000
       01  BSCSP2-PARMS.                                                00080000
           03  BSCSP2-UPDATE-SW        PIC X       VALUE 'N'.           00090000
               88  BSCSP2-IS-UPDATE        VALUE 'Y'.                   00100000
               88  BSCSP2-IS-NEW-LOT       VALUE 'N'.                   00110000
           03  BSCSP2-WEIGHT           PIC S9(7)V999  VALUE ZEROES.     00120000
           03  BSCSP2-STOCK            PIC S9(7)      VALUE ZEROES.     00130000
           03  BSCSP2-PURCH-PRICE      PIC S9(9)V99   VALUE ZEROES.     00140000
           03  FILLER REDEFINES BSCSP2-PURCH-PRICE.                     00150000
               05  BSCSP2-PP-DOLLARS   PIC S9(9).                       00160000
               05  BSCSP2-PP-CENTS     PIC 99.                          00170000
           03  BSCSP2-KG-PRICE         PIC S9(7)V9999 VALUE ZEROES.     00180000
           03  BSCSP2-OLD-PURCH-PRICE  PIC S9(9)V99   VALUE ZEROES.     00190000
           03  FILLER REDEFINES BSCSP2-OLD-PURCH-PRICE.                 00200000
               05  BSCSP2-OPP-DOLLARS  PIC S9(9).                       00210000
               05  BSCSP2-OPP-CENTS    PIC 99.                          00220000
           03  BSCSP2-OLD-KG-PRICE     PIC S9(7)V9999 VALUE ZEROES.     00230000
