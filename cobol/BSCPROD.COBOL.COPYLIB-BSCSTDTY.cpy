      ******************************************************************00010000
      * BRANCH STOCK CONTROL SUITE (BSC)                               *00020000
      *                                                                *00030000
      * BSCSTDTY  -  CATEGORY / TYPE / BRANCH IN-MEMORY LOOKUP TABLES  *00040000
      *                                                                *00050000
      *                                                                *00070000
      * THE MASTER FILES ARE SMALL ENOUGH TO HOLD IN WORKING STORAGE   *00080000
      * FOR THE LIFE OF A RUN; EACH TABLE IS LOADED ONCE AT START-UP   *00090000
      * AND SEARCHED BY KEY WHEREVER A CATEGORY/TYPE/BRANCH MUST BE    *00100000
      * PROVEN TO EXIST (BUSINESS RULE 7).                             *00110000
      ******************************************************************00120000
       77  BSCTAB-CATEGORY-MAX          PIC S9(05)  VALUE +2000 COMP-3. 00130000
       77  BSCTAB-TYPE-MAX              PIC S9(05)  VALUE +200  COMP-3. 00140000
       77  BSCTAB-BRANCH-MAX            PIC S9(05)  VALUE +500  COMP-3. 00150000
       77  BSCTAB-CATEGORY-CNT          PIC S9(05)  VALUE ZEROES COMP-3.00160000
       77  BSCTAB-TYPE-CNT              PIC S9(05)  VALUE ZEROES COMP-3.00170000
       77  BSCTAB-BRANCH-CNT            PIC S9(05)  VALUE ZEROES COMP-3.00180000
                                                                        00190000
       01  BSCTAB-CATEGORY-TABLE.                                       00200000
           05  BSCTAB-CATEGORY-ENTRY OCCURS 2000 TIMES                  00210000
               INDEXED BY BSCTAB-CAT-IDX.                               00220000
               10  BSCTAB-CAT-ID        PIC X(12).                      00230000
               10  BSCTAB-CAT-TYPE-ID   PIC X(12).                      00240000
               10  BSCTAB-CAT-BRANCH-ID PIC X(12).                      00250000
               10  FILLER               PIC X(4).                       00260000
                                                                        00270000
       01  BSCTAB-TYPE-TABLE.                                           00280000
           05  BSCTAB-TYPE-ENTRY OCCURS 200 TIMES                       00290000
               INDEXED BY BSCTAB-TYP-IDX.                               00300000
               10  BSCTAB-TYP-ID        PIC X(12).                      00310000
               10  FILLER               PIC X(4).                       00320000
                                                                        00330000
       01  BSCTAB-BRANCH-TABLE.                                         00340000
           05  BSCTAB-BRANCH-ENTRY OCCURS 500 TIMES                     00350000
               INDEXED BY BSCTAB-BRN-IDX.                               00360000
               10  BSCTAB-BRN-ID        PIC X(12).                      00370000
               10  BSCTAB-BRN-NAME      PIC X(30).                      00380000
               10  BSCTAB-BRN-STOCK-SW  PIC X.                          00390000
               10  FILLER               PIC X(3).                       00400000
