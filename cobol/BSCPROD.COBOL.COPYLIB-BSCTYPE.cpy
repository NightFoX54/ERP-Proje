      ******************************************************************00010000
      * BSCTYPE  -  PRODUCT TYPE MASTER RECORD  -  LINE SEQUENTIAL     *00020000
      *                                                                *00030000
      * LOADED IN FULL INTO THE IN-MEMORY TYPE TABLE AND SEARCHED BY   *00040000
      * BSCTYPE-ID WHEREVER A CATEGORY'S TYPE MUST BE PROVEN TO EXIST. *00050000
      * INPUT ONLY -- MAINTAINED OUTSIDE THIS SUITE.                  * 00060000
      ******************************************************************00070000
       01  BSCTYPE-RECORD.                                              00080000
           05  BSCTYPE-ID               PIC X(12).                      00090000
           05  BSCTYPE-NAME             PIC X(30).                      00100000
           05  FILLER                   PIC X(3).                       00110000
