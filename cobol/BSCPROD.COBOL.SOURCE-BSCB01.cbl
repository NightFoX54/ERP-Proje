       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. BSCB01.                                              00020000
       AUTHOR. R HUGGINS.                                               00030000
       INSTALLATION. BRANCH STOCK CONTROL SUITE.                        00040000
       DATE-WRITTEN. 04/02/87.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.  NONE.                                                 00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *                 BRANCH STOCK CONTROL SUITE (BSC)             *  00100000
      *                                                               * 00110000
      * PROGRAM :   BSCB01                                           *  00120000
      *                                                               * 00130000
      * FUNCTION:   PROGRAM BSCB01 IS A BATCH PROGRAM THAT WILL READ  * 00140000
      *             THE PRODUCT INTAKE/UPDATE TRANSACTION FILE AND    * 00150000
      *             BUILD THE NEW PRODUCT MASTER.  EACH TRANSACTION   * 00160000
      *             IS EDITED, ITS CATEGORY PROVEN TO EXIST, AND THE  * 00170000
      *             OWNING BRANCH PROVEN (UNLESS THE RUN IS FOR THE   * 00180000
      *             ADMIN USER).  THE LOT PRICE IS THEN DERIVED BY    * 00190000
      *             BSCSP2 AND THE MASTER RECORD WRITTEN OR REWRITTEN.* 00200000
      *             TRANSACTIONS THAT FAIL EDIT ARE WRITTEN TO THE    * 00210000
      *             ERROR LISTING AND DROPPED FROM THE MASTER.        * 00220000
      *                                                               * 00230000
      * FILES   :   PRODUCT-TXN FILE      -  LINE SEQ      (READ)     * 00240000
      *             CATEGORY FILE         -  LINE SEQ      (READ)     * 00250000
      *             TYPE FILE             -  LINE SEQ      (READ)     * 00260000
      *             BRANCH FILE           -  LINE SEQ      (READ)     * 00270000
      *             RUN-CONTROL FILE      -  LINE SEQ      (READ)     * 00280000
      *             PRODUCT MASTER (OLD)  -  LINE SEQ      (READ)     * 00290000
      *             PRODUCT MASTER (NEW)  -  LINE SEQ      (OUTPUT)   * 00300000
      *             ERROR LISTING         -  PRINT         (OUTPUT)   * 00310000
      *                                                               * 00320000
      ***************************************************************** 00330000
      *             PROGRAM CHANGE LOG                                * 00340000
      *             -------------------                               * 00350000
      *                                                               * 00360000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00370000
      *  --------   --------------------  --------------------------  * 00380000
      *                                                               * 00390000
      *  04/02/87   R HUGGINS             ORIGINAL INSTALLATION.      * 00400000
      *  05/19/90   D SHAW                BRN0066 - ADD TRANSACTION   * 00410000
      *                                   CAN NOW SUPPLY EITHER THE   * 00420000
      *                                   LOT PRICE OR THE KILOGRAM   * 00430000
      *                                   PRICE, NOT BOTH REQUIRED.   * 00440000
      *  02/09/99   K OROURKE             BRN0210 - Y2K REMEDIATION.  * 00450000
      *                                   CREATED-DATE CARRIES A      * 00460000
      *                                   FOUR-DIGIT YEAR.             *00470000
      *  08/14/00   P SAMUELS             BRN0244 - UPDATE ACTION     * 00480000
      *                                   CODE ADDED SO AN EXISTING   * 00490000
      *                                   LOT CAN BE RE-PRICED OR     * 00500000
      *                                   RE-STOCKED WITHOUT A NEW    * 00510000
      *                                   PRODUCT ID BEING ISSUED.    * 00520000
      *  03/11/02   T MALONE              BRN0271 - UPDATE ACTION     * 00530000
      *                                   WAS RE-STAMPING THE PURCH-  * 00531000
      *                                   LENGTH/WEIGHT/STOCK SNAPSHOT* 00532000
      *                                   FROM THE TRANSACTION ON     * 00533000
      *                                   EVERY REWRITE.  SNAPSHOT IS * 00534000
      *                                   NOW SET ON ADD ONLY.        * 00535000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00536000
      *                                                               * 00540000
      ***************************************************************** 00550000
           EJECT                                                        00560000
       ENVIRONMENT DIVISION.                                            00570000
       SPECIAL-NAMES.                                                   00580000
           C01 IS TOP-OF-FORM.                                          00590000
       INPUT-OUTPUT SECTION.                                            00600000
       FILE-CONTROL.                                                    00610000
           SELECT PRODUCT-TXN-FILE    ASSIGN TO BSCPTXN                 00620000
                                       ORGANIZATION IS LINE SEQUENTIAL  00630000
                                       FILE STATUS IS WS-PTXN-STATUS.   00640000
           SELECT CATEGORY-FILE       ASSIGN TO BSCCATG                 00650000
                                       ORGANIZATION IS LINE SEQUENTIAL  00660000
                                       FILE STATUS IS WS-CATG-STATUS.   00670000
           SELECT BRANCH-FILE         ASSIGN TO BSCBRCH                 00680000
                                       ORGANIZATION IS LINE SEQUENTIAL  00690000
                                       FILE STATUS IS WS-BRCH-STATUS.   00700000
           SELECT RUN-CONTROL-FILE    ASSIGN TO BSCCTL                  00710000
                                       ORGANIZATION IS LINE SEQUENTIAL  00720000
                                       FILE STATUS IS WS-CTL-STATUS.    00730000
           SELECT PRODUCT-MASTER-IN   ASSIGN TO BSCPRDI                 00740000
                                       ORGANIZATION IS LINE SEQUENTIAL  00750000
                                       FILE STATUS IS WS-PRDI-STATUS.   00760000
           SELECT PRODUCT-MASTER-OUT  ASSIGN TO BSCPRDO                 00770000
                                       ORGANIZATION IS LINE SEQUENTIAL  00780000
                                       FILE STATUS IS WS-PRDO-STATUS.   00790000
           SELECT ERROR-LISTING       ASSIGN TO BSCERPT.                00800000
           EJECT                                                        00810000
       DATA DIVISION.                                                   00820000
       FILE SECTION.                                                    00830000
       FD  PRODUCT-TXN-FILE                                             00840000
           LABEL RECORDS ARE STANDARD                                   00850000
           RECORD CONTAINS 86 CHARACTERS.                               00860000
       01  PRODUCT-TXN-REC             PIC X(86).                       00870000
      *                                                                 00880000
       FD  CATEGORY-FILE                                                00890000
           LABEL RECORDS ARE STANDARD                                   00900000
           RECORD CONTAINS 70 CHARACTERS.                               00910000
       01  CATEGORY-FILE-REC           PIC X(70).                       00920000
      *                                                                 00930000
       FD  BRANCH-FILE                                                  00940000
           LABEL RECORDS ARE STANDARD                                   00950000
           RECORD CONTAINS 45 CHARACTERS.                               00960000
       01  BRANCH-FILE-REC             PIC X(45).                       00970000
      *                                                                 00980000
       FD  RUN-CONTROL-FILE                                             00990000
           LABEL RECORDS ARE STANDARD                                   01000000
           RECORD CONTAINS 40 CHARACTERS.                               01010000
       01  RUN-CONTROL-REC             PIC X(40).                       01020000
      *                                                                 01030000
       FD  PRODUCT-MASTER-IN                                            01040000
           LABEL RECORDS ARE STANDARD                                   01050000
           RECORD CONTAINS 120 CHARACTERS.                              01060000
       01  PRODUCT-MASTER-IN-REC       PIC X(120).                      01070000
      *                                                                 01080000
       FD  PRODUCT-MASTER-OUT                                           01090000
           LABEL RECORDS ARE STANDARD                                   01100000
           RECORD CONTAINS 120 CHARACTERS.                              01110000
       01  PRODUCT-MASTER-OUT-REC      PIC X(120).                      01120000
      *                                                                 01130000
       FD  ERROR-LISTING                                                01140000
           LABEL RECORDS ARE STANDARD                                   01150000
           RECORD CONTAINS 80 CHARACTERS.                               01160000
       01  ERROR-LISTING-REC           PIC X(80).                       01170000
           EJECT                                                        01180000
       WORKING-STORAGE SECTION.                                         01190000
      *                                                                 01200000
      ***************************************************************** 01210000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01220000
      ***************************************************************** 01230000
       77  WS-TXN-READ-CNT             PIC S9(7)   COMP-3 VALUE ZEROES. 01240000
       77  WS-ADD-CNT                  PIC S9(7)   COMP-3 VALUE ZEROES. 01250000
       77  WS-UPDATE-CNT                PIC S9(7)   COMP-3 VALUE ZEROES.01260000
       77  WS-REJECT-CNT                PIC S9(7)   COMP-3 VALUE ZEROES.01270000
       77  WS-MASTER-IN-CNT             PIC S9(7)   COMP-3 VALUE ZEROES.01280000
      *                                                                 01290000
      ***************************************************************** 01300000
      *    SWITCHES                                                   * 01310000
      ***************************************************************** 01320000
       01  WS-SWITCHES.                                                 01330000
           05  WS-FOUND-SW              PIC X     VALUE 'N'.            01340000
               88  WS-FOUND                  VALUE 'Y'.                 01350000
               88  WS-NOT-FOUND               VALUE 'N'.                01360000
           05  WS-OWNED-SW              PIC X     VALUE 'N'.            01370000
               88  WS-IS-OWNED                VALUE 'Y'.                01380000
               88  WS-NOT-OWNED                VALUE 'N'.               01390000
      *                                                                 01400000
      ***************************************************************** 01410000
      *    MISCELLANEOUS WORK FIELDS AND FILE STATUS CONDITIONS       * 01420000
      ***************************************************************** 01430000
       01  WS-MISCELLANEOUS-FIELDS.                                     01440000
           05  WS-PTXN-STATUS           PIC XX    VALUE SPACES.         01450000
               88  PTXN-OK                        VALUE '00'.           01460000
               88  PTXN-END                       VALUE '10'.           01470000
               88  PTXN-ERR                       VALUE '30' '35'.      01480000
           05  WS-CATG-STATUS           PIC XX    VALUE SPACES.         01490000
               88  CATG-OK                        VALUE '00'.           01500000
               88  CATG-END                        VALUE '10'.          01510000
               88  CATG-ERR                        VALUE '30' '35'.     01520000
           05  WS-BRCH-STATUS           PIC XX    VALUE SPACES.         01530000
               88  BRCH-OK                          VALUE '00'.         01540000
               88  BRCH-END                          VALUE '10'.        01550000
               88  BRCH-ERR                          VALUE '30' '35'.   01560000
           05  WS-CTL-STATUS            PIC XX    VALUE SPACES.         01570000
               88  CTL-OK                            VALUE '00'.        01580000
               88  CTL-END                            VALUE '10'.       01590000
           05  WS-PRDI-STATUS           PIC XX    VALUE SPACES.         01600000
               88  PRDI-OK                            VALUE '00'.       01610000
               88  PRDI-END                            VALUE '10'.      01620000
               88  PRDI-ERR                            VALUE '30' '35'. 01630000
           05  WS-PRDO-STATUS           PIC XX    VALUE SPACES.         01640000
               88  PRDO-OK                            VALUE '00'.       01650000
      *                                                                 01660000
      *    NUMERIC VIEW OF THE TRANSACTION FILE STATUS, USED WHEN THE  *01670000
      *    STATUS IS REPORTED IN A REJECT LINE                        * 01680000
      *                                                                 01690000
           05  WS-PTXN-STATUS-NUM REDEFINES WS-PTXN-STATUS PIC 9(02).   01700000
           05  WS-CURRENT-DATE          PIC 9(08) VALUE ZEROES.         01710000
           05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.             01720000
               10  WS-CD-CENT           PIC 99.                         01730000
               10  WS-CD-YR             PIC 99.                         01740000
               10  WS-CD-MO             PIC 99.                         01750000
               10  WS-CD-DY             PIC 99.                         01760000
           EJECT                                                        01770000
      ***************************************************************** 01780000
      *    RECORD LAYOUTS                                             * 01790000
      ***************************************************************** 01800000
           COPY BSCPTXN.                                                01810000
           EJECT                                                        01820000
           COPY BSCCATG.                                                01830000
           EJECT                                                        01840000
           COPY BSCBRCH.                                                01850000
           EJECT                                                        01860000
           COPY BSCCTL.                                                 01870000
           EJECT                                                        01880000
           COPY BSCPRDM.                                                01890000
           EJECT                                                        01900000
      ***************************************************************** 01910000
      *    CATEGORY / TYPE / BRANCH IN-MEMORY LOOKUP TABLES           * 01920000
      ***************************************************************** 01930000
           COPY BSCSTDTY.                                               01940000
           EJECT                                                        01950000
      ***************************************************************** 01960000
      *    IN-MEMORY PRODUCT MASTER TABLE - LOADED FROM THE OLD        *01970000
      *    MASTER AT START-UP, UPDATED IN PLACE OR EXTENDED AS         *01980000
      *    TRANSACTIONS ARE PROCESSED, REWRITTEN IN FULL AT THE END    *01990000
      ***************************************************************** 02000000
       77  BSCTAB-PROD-MAX              PIC S9(05)  VALUE +20000 COMP-3.02010000
       77  BSCTAB-PROD-CNT              PIC S9(05)  VALUE ZEROES COMP-3.02020000
       01  BSCTAB-PRODUCT-TABLE.                                        02030000
           05  BSCTAB-PROD-ENTRY OCCURS 20000 TIMES                     02040000
               INDEXED BY BSCTAB-PRD-IDX.                               02050000
               10  BSCTAB-PRD-ID            PIC X(12).                  02060000
               10  BSCTAB-PRD-BODY          PIC X(108).                 02070000
               10  BSCTAB-PRD-FIELDS REDEFINES BSCTAB-PRD-BODY.         02080000
                   15  BSCTAB-PRD-CATEGORY-ID   PIC X(12).              02090000
                   15  BSCTAB-PRD-WEIGHT        PIC S9(7)V999.          02100000
                   15  BSCTAB-PRD-LENGTH        PIC S9(7)V99.           02110000
                   15  BSCTAB-PRD-PURCH-PRICE   PIC S9(9)V99.           02120000
                   15  BSCTAB-PRD-STOCK         PIC S9(7).              02130000
                   15  BSCTAB-PRD-DIAMETER      PIC 9(5).               02140000
                   15  BSCTAB-PRD-INNER-DIAM    PIC 9(5).               02150000
                   15  BSCTAB-PRD-KG-PRICE      PIC S9(7)V9999.         02160000
                   15  BSCTAB-PRD-ACTIVE-FLAG   PIC X.                  02170000
                   15  BSCTAB-PRD-CREATED-DATE  PIC 9(8).               02180000
                   15  BSCTAB-PRD-PURCH-LENGTH  PIC S9(7)V99.           02190000
                   15  BSCTAB-PRD-PURCH-WEIGHT  PIC S9(7)V999.          02200000
                   15  BSCTAB-PRD-PURCH-STOCK   PIC S9(7).              02210000
                   15  FILLER                   PIC X(3).               02220000
           EJECT                                                        02230000
      ***************************************************************** 02240000
      *    BSCSP2 PRICING SUBROUTINE PARAMETER AREA                   * 02250000
      ***************************************************************** 02260000
           COPY BSCSP2CY.                                               02270000
       01  LS-BSCSP2-PARMS              PIC X(62).                      02280000
           EJECT                                                        02290000
      ***************************************************************** 02300000
      *    GENERAL ERROR / REJECT PROCESSING WORK AREAS               * 02310000
      ***************************************************************** 02320000
           COPY BSCERRWS.                                               02330000
           EJECT                                                        02340000
      ***************************************************************** 02350000
      *    P R O C E D U R E    D I V I S I O N                       * 02360000
      ***************************************************************** 02370000
       PROCEDURE DIVISION.                                              02380000
      *                                                                 02390000
       B1000-MAINLINE.                                                  02400000
           PERFORM B1010-INITIALIZE     THRU B1010-EXIT.                02410000
           PERFORM B1050-READ-TXN-LOOP  THRU B1050-EXIT                 02420000
               UNTIL PTXN-END OR PTXN-ERR.                              02430000
           PERFORM B1800-WRITE-MASTER-OUT THRU B1800-EXIT.              02440000
           PERFORM B1900-TERMINATE      THRU B1900-EXIT.                02450000
           GOBACK.                                                      02460000
       B1000-EXIT.                                                      02470000
           EXIT.                                                        02480000
           EJECT                                                        02490000
      ***************************************************************** 02500000
      *                                                               * 02510000
      *    PARAGRAPH:  B1010-INITIALIZE                               * 02520000
      *                                                               * 02530000
      *    FUNCTION :  OPEN ALL FILES, LOAD THE LOOKUP TABLES AND     * 02540000
      *                THE OLD PRODUCT MASTER, READ THE RUN-CONTROL   * 02550000
      *                CARD.                                         *  02560000
      *                                                               * 02570000
      *    CALLED BY:  B1000-MAINLINE                                 * 02580000
      *                                                               * 02590000
      ***************************************************************** 02600000
       B1010-INITIALIZE.                                                02610000
           OPEN INPUT  PRODUCT-TXN-FILE                                 02620000
                       CATEGORY-FILE                                    02630000
                       BRANCH-FILE                                      02640000
                       RUN-CONTROL-FILE                                 02650000
                       PRODUCT-MASTER-IN.                               02660000
           OPEN OUTPUT PRODUCT-MASTER-OUT                               02670000
                       ERROR-LISTING.                                   02680000
           MOVE FUNCTION CURRENT-DATE(1:8) TO WS-CURRENT-DATE.          02690000
           PERFORM B1020-LOAD-CATEGORIES THRU B1020-EXIT                02700000
               UNTIL CATG-END OR CATG-ERR.                              02710000
           PERFORM B1040-LOAD-BRANCHES   THRU B1040-EXIT                02720000
               UNTIL BRCH-END OR BRCH-ERR.                              02730000
           PERFORM B1045-LOAD-OLD-MASTER THRU B1045-EXIT                02740000
               UNTIL PRDI-END OR PRDI-ERR.                              02750000
           READ RUN-CONTROL-FILE INTO BSCCTL-RECORD.                    02760000
           READ PRODUCT-TXN-FILE INTO BSCPTX-RECORD.                    02770000
       B1010-EXIT.                                                      02780000
           EXIT.                                                        02790000
           EJECT                                                        02800000
       B1020-LOAD-CATEGORIES.                                           02810000
           READ CATEGORY-FILE INTO BSCCATG-RECORD.                      02820000
           IF CATG-END OR CATG-ERR                                      02830000
               GO TO B1020-EXIT.                                        02840000
           ADD 1 TO BSCTAB-CATEGORY-CNT.                                02850000
           SET BSCTAB-CAT-IDX TO BSCTAB-CATEGORY-CNT.                   02860000
           MOVE BSCCATG-ID          TO BSCTAB-CAT-ID(BSCTAB-CAT-IDX).   02870000
           MOVE BSCCATG-TYPE-ID     TO                                  02880000
                                  BSCTAB-CAT-TYPE-ID(BSCTAB-CAT-IDX).   02890000
           MOVE BSCCATG-BRANCH-ID   TO                                  02900000
                                  BSCTAB-CAT-BRANCH-ID(BSCTAB-CAT-IDX). 02910000
       B1020-EXIT.                                                      02920000
           EXIT.                                                        02930000
           EJECT                                                        02940000
       B1040-LOAD-BRANCHES.                                             02950000
           READ BRANCH-FILE INTO BSCBRCH-RECORD.                        02960000
           IF BRCH-END OR BRCH-ERR                                      02970000
               GO TO B1040-EXIT.                                        02980000
           ADD 1 TO BSCTAB-BRANCH-CNT.                                  02990000
           SET BSCTAB-BRN-IDX TO BSCTAB-BRANCH-CNT.                     03000000
           MOVE BSCBRCH-ID          TO BSCTAB-BRN-ID(BSCTAB-BRN-IDX).   03010000
           MOVE BSCBRCH-NAME        TO BSCTAB-BRN-NAME(BSCTAB-BRN-IDX). 03020000
           MOVE BSCBRCH-STOCK-ENABLED TO                                03030000
                                  BSCTAB-BRN-STOCK-SW(BSCTAB-BRN-IDX).  03040000
       B1040-EXIT.                                                      03050000
           EXIT.                                                        03060000
           EJECT                                                        03070000
       B1045-LOAD-OLD-MASTER.                                           03080000
           READ PRODUCT-MASTER-IN INTO BSCPRD-RECORD.                   03090000
           IF PRDI-END OR PRDI-ERR                                      03100000
               GO TO B1045-EXIT.                                        03110000
           ADD 1 TO WS-MASTER-IN-CNT.                                   03120000
           ADD 1 TO BSCTAB-PROD-CNT.                                    03130000
           SET BSCTAB-PRD-IDX TO BSCTAB-PROD-CNT.                       03140000
           MOVE BSCPRD-ID           TO BSCTAB-PRD-ID(BSCTAB-PRD-IDX).   03150000
           MOVE BSCPRD-RECORD       TO BSCTAB-PRD-BODY(BSCTAB-PRD-IDX). 03160000
       B1045-EXIT.                                                      03170000
           EXIT.                                                        03180000
           EJECT                                                        03190000
      ***************************************************************** 03200000
      *                                                               * 03210000
      *    PARAGRAPH:  B1050-READ-TXN-LOOP                            * 03220000
      *                                                               * 03230000
      *    FUNCTION :  DRIVES ONE TRANSACTION THROUGH EDIT, CATEGORY  * 03240000
      *                VALIDATION, PRICING AND THE MASTER UPDATE, OR  * 03250000
      *                TO THE REJECT PARAGRAPH, THEN READS THE NEXT.  * 03260000
      *                                                               * 03270000
      *    CALLED BY:  B1000-MAINLINE                                 * 03280000
      *                                                               * 03290000
      ***************************************************************** 03300000
       B1050-READ-TXN-LOOP.                                             03310000
           ADD 1 TO WS-TXN-READ-CNT.                                    03320000
           SET WS-NOT-FOUND TO TRUE.                                    03330000
           PERFORM B1200-VALIDATE-CATEGORY THRU B1200-EXIT.             03340000
           IF WS-FOUND                                                  03350000
               PERFORM B1300-PRICE-PRODUCT THRU B1300-EXIT              03360000
               PERFORM B1400-WRITE-MASTER  THRU B1400-EXIT              03370000
           END-IF.                                                      03380000
           READ PRODUCT-TXN-FILE INTO BSCPTX-RECORD.                    03390000
       B1050-EXIT.                                                      03400000
           EXIT.                                                        03410000
           EJECT                                                        03420000
      ***************************************************************** 03430000
      *                                                               * 03440000
      *    PARAGRAPH:  B1200-VALIDATE-CATEGORY                        * 03450000
      *                                                               * 03460000
      *    FUNCTION :  PROVE THE TRANSACTION'S CATEGORY EXISTS AND,   * 03470000
      *                UNLESS THE RUN IS FOR THE ADMIN USER, THAT THE * 03480000
      *                CATEGORY BELONGS TO THE RUNNING BRANCH         * 03490000
      *                (BUSINESS RULE 2).  REJECTS ON FAILURE.        * 03500000
      *                                                               * 03510000
      *    CALLED BY:  B1050-READ-TXN-LOOP                            * 03520000
      *                                                               * 03530000
      ***************************************************************** 03540000
       B1200-VALIDATE-CATEGORY.                                         03550000
           SET BSCTAB-CAT-IDX TO 1.                                     03560000
           SEARCH BSCTAB-CATEGORY-ENTRY                                 03570000
               AT END                                                   03580000
                   SET BSC-CATEGORY-NOT-FOUND TO TRUE                   03590000
                   MOVE 'CATEGORY NOT FOUND' TO WBRL-REASON-TEXT        03600000
                   MOVE 'B1200-VALIDATE-CATEGORY' TO WBRL-PARAGRAPH     03610000
                   PERFORM B1500-REJECT THRU B1500-EXIT                 03620000
               WHEN BSCTAB-CAT-ID(BSCTAB-CAT-IDX) = BSCPTX-CATEGORY-ID  03630000
                   IF BSCCTL-USER-IS-ADMIN                              03640000
                       SET WS-FOUND TO TRUE                             03650000
                   ELSE                                                 03660000
                       IF BSCTAB-CAT-BRANCH-ID(BSCTAB-CAT-IDX) =        03670000
                                                  BSCCTL-USER-BRANCH    03680000
                           SET WS-FOUND TO TRUE                         03690000
                       ELSE                                             03700000
                           SET BSC-BRANCH-NOT-OWNED TO TRUE             03710000
                           MOVE 'BRANCH DOES NOT OWN CATEGORY' TO       03720000
                                                  WBRL-REASON-TEXT      03730000
                           MOVE 'B1200-VALIDATE-CATEGORY' TO            03740000
                                                  WBRL-PARAGRAPH        03750000
                           PERFORM B1500-REJECT THRU B1500-EXIT         03760000
                       END-IF                                           03770000
                   END-IF                                               03780000
           END-SEARCH.                                                  03790000
       B1200-EXIT.                                                      03800000
           EXIT.                                                        03810000
           EJECT                                                        03820000
      ***************************************************************** 03830000
      *                                                               * 03840000
      *    PARAGRAPH:  B1300-PRICE-PRODUCT                            * 03850000
      *                                                               * 03860000
      *    FUNCTION :  CALL BSCSP2 TO DERIVE WHICHEVER PRICE WAS NOT  * 03870000
      *                SUPPLIED ON THE TRANSACTION (BUSINESS RULE 1). * 03880000
      *                ON AN UPDATE, THE OLD PRICES ARE PASSED SO     * 03890000
      *                THEY CAN BE KEPT WHEN NEITHER CAME IN.         * 03900000
      *                                                               * 03910000
      *    CALLED BY:  B1050-READ-TXN-LOOP                            * 03920000
      *                                                               * 03930000
      ***************************************************************** 03940000
       B1300-PRICE-PRODUCT.                                             03950000
           MOVE ZEROES TO BSCSP2-OLD-PURCH-PRICE BSCSP2-OLD-KG-PRICE.   03960000
           IF BSCPTX-IS-UPDATE                                          03970000
               SET BSCSP2-IS-UPDATE TO TRUE                             03980000
               SET BSCTAB-PRD-IDX TO 1                                  03990000
               SEARCH BSCTAB-PROD-ENTRY                                 04000000
                   AT END                                               04010000
                       CONTINUE                                         04020000
                   WHEN BSCTAB-PRD-ID(BSCTAB-PRD-IDX) = BSCPTX-ID       04030000
                       MOVE BSCTAB-PRD-PURCH-PRICE(BSCTAB-PRD-IDX) TO   04040000
                                                  BSCSP2-OLD-PURCH-PRICE04050000
                       MOVE BSCTAB-PRD-KG-PRICE(BSCTAB-PRD-IDX)    TO   04060000
                                                  BSCSP2-OLD-KG-PRICE   04070000
               END-SEARCH                                               04080000
           ELSE                                                         04090000
               SET BSCSP2-IS-NEW-LOT TO TRUE                            04100000
           END-IF.                                                      04110000
           MOVE BSCPTX-WEIGHT       TO BSCSP2-WEIGHT.                   04120000
           MOVE BSCPTX-STOCK        TO BSCSP2-STOCK.                    04130000
           MOVE BSCPTX-PURCH-PRICE  TO BSCSP2-PURCH-PRICE.              04140000
           MOVE BSCPTX-KG-PRICE     TO BSCSP2-KG-PRICE.                 04150000
           MOVE BSCSP2-PARMS        TO LS-BSCSP2-PARMS.                 04160000
           CALL 'BSCSP2' USING LS-BSCSP2-PARMS.                         04170000
           MOVE LS-BSCSP2-PARMS     TO BSCSP2-PARMS.                    04180000
       B1300-EXIT.                                                      04190000
           EXIT.                                                        04200000
           EJECT                                                        04210000
      ***************************************************************** 04220000
      *                                                               * 04230000
      *    PARAGRAPH:  B1400-WRITE-MASTER                             * 04240000
      *                                                               * 04250000
      *    FUNCTION :  BUILD THE PRODUCT MASTER ENTRY FROM THE         *04260000
      *                TRANSACTION AND THE DERIVED PRICES, THEN       * 04270000
      *                ADD IT TO THE TABLE (NEW LOT) OR REPLACE THE   * 04280000
      *                MATCHING ENTRY (UPDATE).                       * 04290000
      *                                                               * 04300000
      *    CALLED BY:  B1050-READ-TXN-LOOP                            * 04310000
      *                                                               * 04320000
      ***************************************************************** 04330000
       B1400-WRITE-MASTER.                                              04340000
           IF BSCPTX-IS-ADD                                             04350000
               ADD 1 TO BSCTAB-PROD-CNT                                 04360000
               SET BSCTAB-PRD-IDX TO BSCTAB-PROD-CNT                    04370000
               MOVE BSCPTX-ID         TO BSCTAB-PRD-ID(BSCTAB-PRD-IDX)  04380000
               MOVE 'Y'               TO                                04390000
                                  BSCTAB-PRD-ACTIVE-FLAG(BSCTAB-PRD-IDX)04400000
               MOVE WS-CURRENT-DATE   TO                                04410000
                              BSCTAB-PRD-CREATED-DATE(BSCTAB-PRD-IDX)   04420000
               ADD 1 TO WS-ADD-CNT                                      04430000
           ELSE                                                         04440000
               SET BSCTAB-PRD-IDX TO 1                                  04450000
               SEARCH BSCTAB-PROD-ENTRY                                 04460000
                   AT END                                               04470000
                       SET BSC-CATEGORY-NOT-FOUND TO TRUE               04480000
                       MOVE 'PRODUCT ID NOT FOUND FOR UPDATE' TO        04490000
                                                  WBRL-REASON-TEXT      04500000
                       MOVE 'B1400-WRITE-MASTER' TO WBRL-PARAGRAPH      04510000
                       PERFORM B1500-REJECT THRU B1500-EXIT             04520000
                       GO TO B1400-EXIT                                 04530000
                   WHEN BSCTAB-PRD-ID(BSCTAB-PRD-IDX) = BSCPTX-ID       04540000
                       ADD 1 TO WS-UPDATE-CNT                           04550000
               END-SEARCH                                               04560000
           END-IF.                                                      04570000
           MOVE BSCPTX-CATEGORY-ID  TO                                  04580000
                              BSCTAB-PRD-CATEGORY-ID(BSCTAB-PRD-IDX).   04590000
           MOVE BSCSP2-WEIGHT       TO                                  04600000
                              BSCTAB-PRD-WEIGHT(BSCTAB-PRD-IDX).        04610000
           MOVE BSCPTX-LENGTH       TO                                  04620000
                              BSCTAB-PRD-LENGTH(BSCTAB-PRD-IDX).        04630000
           MOVE BSCSP2-PURCH-PRICE  TO                                  04640000
                              BSCTAB-PRD-PURCH-PRICE(BSCTAB-PRD-IDX).   04650000
           MOVE BSCSP2-STOCK        TO                                  04660000
                              BSCTAB-PRD-STOCK(BSCTAB-PRD-IDX).         04670000
           MOVE BSCPTX-DIAMETER     TO                                  04680000
                              BSCTAB-PRD-DIAMETER(BSCTAB-PRD-IDX).      04690000
           MOVE BSCPTX-INNER-DIAMETER TO                                04700000
                              BSCTAB-PRD-INNER-DIAM(BSCTAB-PRD-IDX).    04710000
           MOVE BSCSP2-KG-PRICE     TO                                  04720000
                              BSCTAB-PRD-KG-PRICE(BSCTAB-PRD-IDX).      04730000
      *    PURCHASE-TIME SNAPSHOT IS SET ONCE, ON INTAKE, AND LEFT     *04731000
      *    UNTOUCHED BY A LATER RE-PRICE/RE-STOCK UPDATE.  SEE BRN0271.*04732000
           IF BSCPTX-IS-ADD                                             04740000
               MOVE BSCPTX-LENGTH    TO                                 04750000
                              BSCTAB-PRD-PURCH-LENGTH(BSCTAB-PRD-IDX)   04760000
               MOVE BSCPTX-WEIGHT    TO                                 04770000
                              BSCTAB-PRD-PURCH-WEIGHT(BSCTAB-PRD-IDX)   04780000
               MOVE BSCPTX-STOCK     TO                                 04790000
                              BSCTAB-PRD-PURCH-STOCK(BSCTAB-PRD-IDX)    04791000
           END-IF.                                                      04792000
       B1400-EXIT.                                                      04800000
           EXIT.                                                        04810000
           EJECT                                                        04820000
      ***************************************************************** 04830000
      *                                                               * 04840000
      *    PARAGRAPH:  B1500-REJECT                                   * 04850000
      *                                                               * 04860000
      *    FUNCTION :  FORMAT AND WRITE ONE REJECTED-TRANSACTION       *04870000
      *                ENTRY TO THE ERROR LISTING.                    * 04880000
      *                                                               * 04890000
      *    CALLED BY:  B1200-VALIDATE-CATEGORY, B1400-WRITE-MASTER     *04900000
      *                                                               * 04910000
      ***************************************************************** 04920000
       B1500-REJECT.                                                    04930000
           ADD 1 TO WS-REJECT-CNT.                                      04940000
           MOVE 'BSCB01'            TO WBRL-PROGRAM-ID.                 04950000
           MOVE BSCPTX-ID           TO WBKL-KEY.                        04960000
           WRITE ERROR-LISTING-REC  FROM WS-BSC-ERROR-AREA.             04970000
           WRITE ERROR-LISTING-REC  FROM WS-BSC-REJECT-LINE.            04980000
           WRITE ERROR-LISTING-REC  FROM WS-BSC-REJECT-KEY-LINE.        04990000
       B1500-EXIT.                                                      05000000
           EXIT.                                                        05010000
           EJECT                                                        05020000
      ***************************************************************** 05030000
      *                                                               * 05040000
      *    PARAGRAPH:  B1800-WRITE-MASTER-OUT                         * 05050000
      *                                                               * 05060000
      *    FUNCTION :  REWRITE THE ENTIRE PRODUCT MASTER TABLE TO     * 05070000
      *                THE NEW MASTER FILE.                          *  05080000
      *                                                               * 05090000
      *    CALLED BY:  B1000-MAINLINE                                 * 05100000
      *                                                               * 05110000
      ***************************************************************** 05120000
       B1800-WRITE-MASTER-OUT.                                          05130000
           PERFORM B1810-WRITE-ONE-MASTER THRU B1810-EXIT               05140000
               VARYING BSCTAB-PRD-IDX FROM 1 BY 1                       05150000
               UNTIL BSCTAB-PRD-IDX > BSCTAB-PROD-CNT.                  05160000
       B1800-EXIT.                                                      05170000
           EXIT.                                                        05180000
           EJECT                                                        05190000
      ***************************************************************** 05200000
      *                                                               * 05210000
      *    PARAGRAPH:  B1810-WRITE-ONE-MASTER                         * 05220000
      *                                                               * 05230000
      *    FUNCTION :  MOVE ONE TABLE ENTRY BACK INTO THE MASTER      * 05240000
      *                RECORD LAYOUT AND WRITE IT TO THE NEW MASTER.  * 05250000
      *                                                               * 05260000
      *    CALLED BY:  B1800-WRITE-MASTER-OUT                         * 05270000
      *                                                               * 05280000
      ***************************************************************** 05290000
       B1810-WRITE-ONE-MASTER.                                          05300000
           MOVE BSCTAB-PRD-ID(BSCTAB-PRD-IDX)      TO BSCPRD-ID.        05310000
           MOVE BSCTAB-PRD-CATEGORY-ID(BSCTAB-PRD-IDX) TO               05320000
                                                  BSCPRD-CATEGORY-ID.   05330000
           MOVE BSCTAB-PRD-WEIGHT(BSCTAB-PRD-IDX)  TO BSCPRD-WEIGHT.    05340000
           MOVE BSCTAB-PRD-LENGTH(BSCTAB-PRD-IDX)  TO BSCPRD-LENGTH.    05350000
           MOVE BSCTAB-PRD-PURCH-PRICE(BSCTAB-PRD-IDX) TO               05360000
                                                  BSCPRD-PURCH-PRICE.   05370000
           MOVE BSCTAB-PRD-STOCK(BSCTAB-PRD-IDX)   TO BSCPRD-STOCK.     05380000
           MOVE BSCTAB-PRD-DIAMETER(BSCTAB-PRD-IDX) TO BSCPRD-DIAMETER. 05390000
           MOVE BSCTAB-PRD-INNER-DIAM(BSCTAB-PRD-IDX) TO                05400000
                                                  BSCPRD-INNER-DIAMETER.05410000
           MOVE BSCTAB-PRD-KG-PRICE(BSCTAB-PRD-IDX) TO BSCPRD-KG-PRICE. 05420000
           MOVE BSCTAB-PRD-ACTIVE-FLAG(BSCTAB-PRD-IDX) TO               05430000
                                                  BSCPRD-ACTIVE-FLAG.   05440000
           MOVE BSCTAB-PRD-CREATED-DATE(BSCTAB-PRD-IDX) TO              05450000
                                                  BSCPRD-CREATED-DATE.  05460000
           MOVE BSCTAB-PRD-PURCH-LENGTH(BSCTAB-PRD-IDX) TO              05470000
                                                  BSCPRD-PURCH-LENGTH.  05480000
           MOVE BSCTAB-PRD-PURCH-WEIGHT(BSCTAB-PRD-IDX) TO              05490000
                                                  BSCPRD-PURCH-WEIGHT.  05500000
           MOVE BSCTAB-PRD-PURCH-STOCK(BSCTAB-PRD-IDX) TO               05510000
                                                  BSCPRD-PURCH-STOCK.   05520000
           WRITE PRODUCT-MASTER-OUT-REC FROM BSCPRD-RECORD.             05530000
       B1810-EXIT.                                                      05540000
           EXIT.                                                        05550000
           EJECT                                                        05560000
       B1900-TERMINATE.                                                 05570000
           CLOSE PRODUCT-TXN-FILE                                       05580000
                 CATEGORY-FILE                                          05590000
                 BRANCH-FILE                                            05600000
                 RUN-CONTROL-FILE                                       05610000
                 PRODUCT-MASTER-IN                                      05620000
                 PRODUCT-MASTER-OUT                                     05630000
                 ERROR-LISTING.                                         05640000
       B1900-EXIT.                                                      05650000
           EXIT.                                                        05660000
