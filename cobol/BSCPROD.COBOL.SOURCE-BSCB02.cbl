       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. BSCB02.                                              00020000
       AUTHOR. D SHAW.                                                  00030000
       INSTALLATION. BRANCH STOCK CONTROL SUITE.                        00040000
       DATE-WRITTEN. 11/12/90.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.  NONE.                                                 00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *                 BRANCH STOCK CONTROL SUITE (BSC)             *  00100000
      *                                                               * 00110000
      * PROGRAM :   BSCB02                                           *  00120000
      *                                                               * 00130000
      * FUNCTION:   PROGRAM BSCB02 IS A BATCH PROGRAM THAT READS THE  * 00140000
      *             PRODUCT MASTER -- SORTED BY THE OWNING CATEGORY'S * 00150000
      *             BRANCH, THEN CATEGORY, THEN CREATED DATE          * 00160000
      *             DESCENDING -- AND PRODUCES THE PURCHASED-PRODUCTS * 00170000
      *             REPORT (A TWO-LEVEL CONTROL BREAK ON BRANCH THEN  * 00180000
      *             CATEGORY) PLUS THE PERIOD PURCHASE GRAND TOTALS.  * 00190000
      *             THE GRAND TOTALS COVER EVERY LOT IN THE DATE      * 00200000
      *             RANGE, EVEN THOSE A BRANCH USER DOES NOT SEE ON   * 00210000
      *             THE DETAIL REPORT.  A BRANCH USER'S DETAIL LINES  * 00220000
      *             ARE RESTRICTED TO CATEGORIES OWNED BY HIS BRANCH; * 00230000
      *             THE ADMIN USER SEES EVERY CATEGORY.               * 00240000
      *                                                               * 00250000
      * FILES   :   PRODUCT MASTER         -  LINE SEQ      (READ)   *  00260000
      *             CATEGORY FILE          -  LINE SEQ      (READ)   *  00270000
      *             BRANCH FILE            -  LINE SEQ      (READ)   *  00280000
      *             RUN-CONTROL FILE       -  LINE SEQ      (READ)   *  00290000
      *             PURCHASE REPORT        -  PRINT         (OUTPUT) *  00300000
      *                                                               * 00310000
      * TRANSACTIONS GENERATED:                                       * 00320000
      *             NONE                                              * 00330000
      *                                                               * 00340000
      * PFKEYS  :   NONE                                              * 00350000
      *                                                               * 00360000
      ***************************************************************** 00370000
      *             PROGRAM CHANGE LOG                                * 00380000
      *             -------------------                               * 00390000
      *                                                               * 00400000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00410000
      *  --------   --------------------  --------------------------  * 00420000
      *                                                               * 00430000
      *  11/12/90   D SHAW                ORIGINAL INSTALLATION.      * 00440000
      *  02/09/99   K OROURKE             BRN0210 - Y2K REMEDIATION,  * 00450000
      *                                   CREATED-DATE AND THE RUN    * 00460000
      *                                   CONTROL DATE RANGE NOW      * 00470000
      *                                   CARRY A FOUR-DIGIT YEAR.    * 00480000
      *  09/05/00   P SAMUELS             BRN0244 - INNER DIAMETER    * 00490000
      *                                   COLUMN ADDED TO THE DETAIL  * 00500000
      *                                   LINE PER STOCK COMMITTEE    * 00510000
      *                                   REQUEST.                   *  00520000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00530000
      *                                                               * 00540000
      ***************************************************************** 00550000
           EJECT                                                        00560000
       ENVIRONMENT DIVISION.                                            00570000
       SPECIAL-NAMES.                                                   00580000
           C01 IS TOP-OF-FORM.                                          00590000
       INPUT-OUTPUT SECTION.                                            00600000
       FILE-CONTROL.                                                    00610000
           SELECT PRODUCT-MASTER-IN   ASSIGN TO BSCPRDI                 00620000
                                       ORGANIZATION IS LINE SEQUENTIAL  00630000
                                       FILE STATUS IS WS-PRDI-STATUS.   00640000
           SELECT CATEGORY-FILE       ASSIGN TO BSCCATG                 00650000
                                       ORGANIZATION IS LINE SEQUENTIAL  00660000
                                       FILE STATUS IS WS-CATG-STATUS.   00670000
           SELECT BRANCH-FILE         ASSIGN TO BSCBRCH                 00680000
                                       ORGANIZATION IS LINE SEQUENTIAL  00690000
                                       FILE STATUS IS WS-BRCH-STATUS.   00700000
           SELECT RUN-CONTROL-FILE    ASSIGN TO BSCCTL                  00710000
                                       ORGANIZATION IS LINE SEQUENTIAL  00720000
                                       FILE STATUS IS WS-CTL-STATUS.    00730000
           SELECT PURCHASE-REPORT     ASSIGN TO BSCPRPT.                00740000
           EJECT                                                        00750000
       DATA DIVISION.                                                   00760000
       FILE SECTION.                                                    00770000
       FD  PRODUCT-MASTER-IN                                            00780000
           LABEL RECORDS ARE STANDARD                                   00790000
           RECORD CONTAINS 120 CHARACTERS.                              00800000
       01  PRODUCT-MASTER-IN-REC       PIC X(120).                      00810000
      *                                                                 00820000
       FD  CATEGORY-FILE                                                00830000
           LABEL RECORDS ARE STANDARD                                   00840000
           RECORD CONTAINS 70 CHARACTERS.                               00850000
       01  CATEGORY-FILE-REC           PIC X(70).                       00860000
      *                                                                 00870000
       FD  BRANCH-FILE                                                  00880000
           LABEL RECORDS ARE STANDARD                                   00890000
           RECORD CONTAINS 45 CHARACTERS.                               00900000
       01  BRANCH-FILE-REC             PIC X(45).                       00910000
      *                                                                 00920000
       FD  RUN-CONTROL-FILE                                             00930000
           LABEL RECORDS ARE STANDARD                                   00940000
           RECORD CONTAINS 40 CHARACTERS.                               00950000
       01  RUN-CONTROL-REC             PIC X(40).                       00960000
      *                                                                 00970000
       FD  PURCHASE-REPORT                                              00980000
           LABEL RECORDS ARE STANDARD                                   00990000
           RECORDING MODE IS F                                          01000000
           RECORD CONTAINS 132 CHARACTERS.                              01010000
       01  PURCHASE-REPORT-REC         PIC X(132).                      01020000
           EJECT                                                        01030000
       WORKING-STORAGE SECTION.                                         01040000
      *                                                                 01050000
      ***************************************************************** 01060000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01070000
      ***************************************************************** 01080000
       77  WS-MASTER-READ-CNT          PIC S9(7)   COMP-3 VALUE ZEROES. 01090000
       77  WS-DETAIL-CNT               PIC S9(7)   COMP-3 VALUE ZEROES. 01100000
       77  WS-LINE-CNT                 PIC S9(3)   COMP   VALUE ZEROES. 01110000
       77  WS-PAGE-CNT                 PIC S9(5)   COMP   VALUE ZEROES. 01120000
      *                                                                 01130000
      ***************************************************************** 01140000
      *    SWITCHES                                                   * 01150000
      ***************************************************************** 01160000
       01  WS-SWITCHES.                                                 01170000
           05  WS-FIRST-GROUP-SW        PIC X     VALUE 'Y'.            01180000
               88  WS-FIRST-GROUP           VALUE 'Y'.                  01190000
           05  WS-CAT-FOUND-SW          PIC X     VALUE 'N'.            01200000
               88  WS-CAT-FOUND             VALUE 'Y'.                  01210000
               88  WS-CAT-NOT-FOUND         VALUE 'N'.                  01220000
           05  WS-OWNED-SW              PIC X     VALUE 'N'.            01230000
               88  WS-IS-OWNED              VALUE 'Y'.                  01240000
      *                                                                 01250000
      ***************************************************************** 01260000
      *    MISCELLANEOUS WORK FIELDS AND FILE STATUS CONDITIONS       * 01270000
      ***************************************************************** 01280000
       01  WS-MISCELLANEOUS-FIELDS.                                     01290000
           05  WS-PRDI-STATUS           PIC XX    VALUE SPACES.         01300000
               88  PRDI-OK                        VALUE '00'.           01310000
               88  PRDI-END                        VALUE '10'.          01320000
               88  PRDI-ERR                        VALUE '30' '35'.     01330000
           05  WS-CATG-STATUS           PIC XX    VALUE SPACES.         01340000
               88  CATG-OK                        VALUE '00'.           01350000
               88  CATG-END                        VALUE '10'.          01360000
               88  CATG-ERR                        VALUE '30' '35'.     01370000
           05  WS-BRCH-STATUS           PIC XX    VALUE SPACES.         01380000
               88  BRCH-OK                         VALUE '00'.          01390000
               88  BRCH-END                         VALUE '10'.         01400000
               88  BRCH-ERR                         VALUE '30' '35'.    01410000
           05  WS-CTL-STATUS            PIC XX    VALUE SPACES.         01420000
               88  CTL-OK                           VALUE '00'.         01430000
               88  CTL-END                           VALUE '10'.        01440000
      *                                                                 01450000
      *    NUMERIC VIEW OF THE MASTER FILE STATUS, USED WHEN A BAD     *01460000
      *    STATUS HAS TO BE DISPLAYED ON THE OPERATOR CONSOLE          *01470000
      *                                                                 01480000
           05  WS-PRDI-STATUS-NUM REDEFINES WS-PRDI-STATUS PIC 9(02).   01490000
           05  WS-CURRENT-DATE          PIC 9(08) VALUE ZEROES.         01500000
           05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.             01510000
               10  WS-CD-CENT           PIC 99.                         01520000
               10  WS-CD-YR             PIC 99.                         01530000
               10  WS-CD-MO             PIC 99.                         01540000
               10  WS-CD-DY             PIC 99.                         01550000
           05  WS-REC-BRANCH-ID         PIC X(12) VALUE SPACES.         01560000
           05  WS-PREV-BRANCH-ID        PIC X(12) VALUE ALL '9'.        01570000
           05  WS-PREV-CATEGORY-ID      PIC X(12) VALUE ALL '9'.        01580000
           05  WS-CAT-CNT               PIC S9(7) COMP-3 VALUE ZEROES.  01590000
           05  WS-BRN-CNT               PIC S9(7) COMP-3 VALUE ZEROES.  01600000
           05  WS-TOT-PURCH-PRICE       PIC S9(11)V99 COMP-3            01610000
                                                  VALUE ZEROES.         01620000
           05  WS-TOT-PURCH-WEIGHT      PIC S9(9)V999 COMP-3            01630000
                                                  VALUE ZEROES.         01640000
           05  WS-TOT-PURCH-QTY         PIC S9(9) COMP-3 VALUE ZEROES.  01650000
           EJECT                                                        01660000
      ***************************************************************** 01670000
      *    RECORD LAYOUTS                                             * 01680000
      ***************************************************************** 01690000
           COPY BSCCATG.                                                01700000
           EJECT                                                        01710000
           COPY BSCBRCH.                                                01720000
           EJECT                                                        01730000
           COPY BSCCTL.                                                 01740000
           EJECT                                                        01750000
           COPY BSCPRDM.                                                01760000
           EJECT                                                        01770000
      ***************************************************************** 01780000
      *    CATEGORY / TYPE / BRANCH IN-MEMORY LOOKUP TABLES           * 01790000
      ***************************************************************** 01800000
           COPY BSCSTDTY.                                               01810000
           EJECT                                                        01820000
      ***************************************************************** 01830000
      *    PURCHASED-PRODUCTS REPORT PRINT LINES                     *  01840000
      ***************************************************************** 01850000
       01  WS-RPT-TITLE.                                                01860000
           05  WS-RT-CC                PIC X  VALUE '1'.                01870000
           05  FILLER                  PIC X(40)  VALUE SPACES.         01880000
           05  FILLER                  PIC X(30)  VALUE                 01890000
               'PURCHASED PRODUCTS REPORT'.                             01900000
           05  FILLER                  PIC X(10)  VALUE SPACES.         01910000
           05  FILLER                  PIC X(10)  VALUE                 01920000
               'RUN DATE: '.                                            01930000
           05  WS-RT-MONTH             PIC X(2).                        01940000
           05  FILLER                  PIC X(1)  VALUE                  01950000
               '/'.                                                     01960000
           05  WS-RT-DAY               PIC X(2).                        01970000
           05  FILLER                  PIC X(1)  VALUE                  01980000
               '/'.                                                     01990000
           05  WS-RT-YEAR              PIC X(4).                        02000000
           05  FILLER                  PIC X(31)  VALUE SPACES.         02010000
           EJECT                                                        02020000
       01  WS-RPT-HEADING1.                                             02030000
           05  WS-RH1-CC               PIC X  VALUE '-'.                02040000
           05  FILLER                  PIC X(3)  VALUE SPACES.          02050000
           05  FILLER                  PIC X(10)  VALUE                 02060000
               'CREATED DT'.                                            02070000
           05  FILLER                  PIC X(2)  VALUE SPACES.          02080000
           05  FILLER                  PIC X(8)  VALUE                  02090000
               'DIAMETER'.                                              02100000
           05  FILLER                  PIC X(2)  VALUE SPACES.          02110000
           05  FILLER                  PIC X(9)  VALUE                  02120000
               'INNER DIA'.                                             02130000
           05  FILLER                  PIC X(2)  VALUE SPACES.          02140000
           05  FILLER                  PIC X(12)  VALUE                 02150000
               'PURCH LENGTH'.                                          02160000
           05  FILLER                  PIC X(2)  VALUE SPACES.          02170000
           05  FILLER                  PIC X(12)  VALUE                 02180000
               'PURCH WEIGHT'.                                          02190000
           05  FILLER                  PIC X(2)  VALUE SPACES.          02200000
           05  FILLER                  PIC X(10)  VALUE                 02210000
               'QUANTITY'.                                              02220000
           05  FILLER                  PIC X(2)  VALUE SPACES.          02230000
           05  FILLER                  PIC X(12)  VALUE                 02240000
               'KG PRICE'.                                              02250000
           05  FILLER                  PIC X(2)  VALUE SPACES.          02260000
           05  FILLER                  PIC X(14)  VALUE                 02270000
               'PURCHASE PRICE'.                                        02280000
           05  FILLER                  PIC X(27)  VALUE SPACES.         02290000
           EJECT                                                        02300000
       01  WS-RPT-DETAIL.                                               02310000
           05  WS-RD-CC                PIC X  VALUE ' '.                02320000
           05  FILLER                  PIC X(3)  VALUE SPACES.          02330000
           05  WS-RD-DATE              PIC X(10).                       02340000
           05  FILLER                  PIC X(2)  VALUE SPACES.          02350000
           05  WS-RD-DIAMETER          PIC ZZZZ9.                       02360000
           05  FILLER                  PIC X(5)  VALUE SPACES.          02370000
           05  WS-RD-INNER-DIA         PIC ZZZZ9.                       02380000
           05  FILLER                  PIC X(6)  VALUE SPACES.          02390000
           05  WS-RD-PURCH-LENGTH      PIC Z,ZZZ,ZZ9.99.                02400000
           05  FILLER                  PIC X(3)  VALUE SPACES.          02410000
           05  WS-RD-PURCH-WEIGHT      PIC Z,ZZZ,ZZ9.999.               02420000
           05  FILLER                  PIC X(3)  VALUE SPACES.          02430000
           05  WS-RD-QUANTITY          PIC Z,ZZZ,ZZ9.                   02440000
           05  FILLER                  PIC X(4)  VALUE SPACES.          02450000
           05  WS-RD-KG-PRICE          PIC Z,ZZZ,ZZ9.9999.              02460000
           05  FILLER                  PIC X(3)  VALUE SPACES.          02470000
           05  WS-RD-PURCH-PRICE       PIC ZZZ,ZZZ,ZZ9.99.              02480000
           05  FILLER                  PIC X(20)  VALUE SPACES.         02490000
           EJECT                                                        02500000
       01  WS-RPT-BRN-HEADING.                                          02510000
           05  WS-RBH-CC               PIC X  VALUE '-'.                02520000
           05  FILLER                  PIC X(3)  VALUE SPACES.          02530000
           05  FILLER                  PIC X(7)  VALUE                  02540000
               'BRANCH '.                                               02550000
           05  WS-RBH-BRANCH-ID        PIC X(12).                       02560000
           05  FILLER                  PIC X(2)  VALUE SPACES.          02570000
           05  WS-RBH-BRANCH-NAME      PIC X(30).                       02580000
           05  FILLER                  PIC X(77)  VALUE SPACES.         02590000
           EJECT                                                        02600000
       01  WS-RPT-CAT-HEADING.                                          02610000
           05  WS-RCH-CC               PIC X  VALUE ' '.                02620000
           05  FILLER                  PIC X(5)  VALUE SPACES.          02630000
           05  FILLER                  PIC X(9)  VALUE                  02640000
               'CATEGORY '.                                             02650000
           05  WS-RCH-CATEGORY-ID      PIC X(12).                       02660000
           05  FILLER                  PIC X(105)  VALUE SPACES.        02670000
           EJECT                                                        02680000
       01  WS-RPT-CAT-TOTAL.                                            02690000
           05  WS-RCT-CC               PIC X  VALUE ' '.                02700000
           05  FILLER                  PIC X(5)  VALUE SPACES.          02710000
           05  FILLER                  PIC X(17)  VALUE                 02720000
               'CATEGORY TOTAL ='.                                      02730000
           05  WS-RCT-COUNT            PIC Z,ZZZ,ZZ9.                   02740000
           05  FILLER                  PIC X(100)  VALUE SPACES.        02750000
           EJECT                                                        02760000
       01  WS-RPT-BRN-TOTAL.                                            02770000
           05  WS-RBT-CC               PIC X  VALUE ' '.                02780000
           05  FILLER                  PIC X(3)  VALUE SPACES.          02790000
           05  FILLER                  PIC X(14)  VALUE                 02800000
               'BRANCH TOTAL ='.                                        02810000
           05  WS-RBT-COUNT            PIC Z,ZZZ,ZZ9.                   02820000
           05  FILLER                  PIC X(105)  VALUE SPACES.        02830000
           EJECT                                                        02840000
       01  WS-RPT-GRAND-TOTAL.                                          02850000
           05  WS-RGT-CC               PIC X  VALUE '1'.                02860000
           05  FILLER                  PIC X(35)  VALUE SPACES.         02870000
           05  FILLER                  PIC X(28)  VALUE                 02880000
               'PURCHASE REPORT GRAND TOTALS'.                          02890000
           05  FILLER                  PIC X(68)  VALUE SPACES.         02900000
           EJECT                                                        02910000
       01  WS-RPT-GRAND-DETAIL.                                         02920000
           05  WS-RGD-CC               PIC X  VALUE ' '.                02930000
           05  FILLER                  PIC X(5)  VALUE SPACES.          02940000
           05  FILLER                  PIC X(23)  VALUE                 02950000
               'TOTAL PURCHASE PRICE ='.                                02960000
           05  WS-RGD-TOT-PRICE        PIC ZZ,ZZZ,ZZZ,ZZ9.99.           02970000
           05  FILLER                  PIC X(4)  VALUE SPACES.          02980000
           05  FILLER                  PIC X(20)  VALUE                 02990000
               'TOTAL PURCH WEIGHT ='.                                  03000000
           05  WS-RGD-TOT-WEIGHT       PIC ZZZ,ZZZ,ZZ9.999.             03010000
           05  FILLER                  PIC X(4)  VALUE SPACES.          03020000
           05  FILLER                  PIC X(11)  VALUE                 03030000
               'TOTAL QTY ='.                                           03040000
           05  WS-RGD-TOT-QTY          PIC ZZZ,ZZZ,ZZ9.                 03050000
           05  FILLER                  PIC X(21)  VALUE SPACES.         03060000
       01  WS-B2500-REC                PIC X(132) VALUE SPACES.         03070000
           EJECT                                                        03080000
      ***************************************************************** 03090000
      *    P R O C E D U R E    D I V I S I O N                       * 03100000
      ***************************************************************** 03110000
       PROCEDURE DIVISION.                                              03120000
      *                                                                 03130000
       B2000-MAINLINE.                                                  03140000
           PERFORM B2010-INITIALIZE      THRU B2010-EXIT.               03150000
           PERFORM B2050-READ-MASTER-LOOP THRU B2050-EXIT               03160000
               UNTIL PRDI-END OR PRDI-ERR.                              03170000
           PERFORM B2800-FINAL-BREAKS    THRU B2800-EXIT.               03180000
           PERFORM B2900-GRAND-TOTAL     THRU B2900-EXIT.               03190000
           PERFORM B2990-TERMINATE       THRU B2990-EXIT.               03200000
           GOBACK.                                                      03210000
       B2000-EXIT.                                                      03220000
           EXIT.                                                        03230000
           EJECT                                                        03240000
      ***************************************************************** 03250000
      *                                                               * 03260000
      *    PARAGRAPH:  B2010-INITIALIZE                               * 03270000
      *                                                               * 03280000
      *    FUNCTION :  OPEN ALL FILES, LOAD THE CATEGORY AND BRANCH   * 03290000
      *                TABLES, READ THE RUN-CONTROL CARD, PRIME THE   * 03300000
      *                REPORT TITLE AND THE FIRST MASTER RECORD.      * 03310000
      *                                                               * 03320000
      *    CALLED BY:  B2000-MAINLINE                                 * 03330000
      *                                                               * 03340000
      ***************************************************************** 03350000
       B2010-INITIALIZE.                                                03360000
           OPEN INPUT  CATEGORY-FILE                                    03370000
                       BRANCH-FILE                                      03380000
                       RUN-CONTROL-FILE                                 03390000
                       PRODUCT-MASTER-IN.                               03400000
           OPEN OUTPUT PURCHASE-REPORT.                                 03410000
           MOVE FUNCTION CURRENT-DATE(1:8) TO WS-CURRENT-DATE.          03420000
           MOVE WS-CD-MO                TO WS-RT-MONTH.                 03430000
           MOVE WS-CD-DY                TO WS-RT-DAY.                   03440000
           MOVE WS-CD-CENT               TO WS-RT-YEAR(1:2).            03450000
           MOVE WS-CD-YR                 TO WS-RT-YEAR(3:2).            03460000
           PERFORM B2020-LOAD-CATEGORIES THRU B2020-EXIT                03470000
               UNTIL CATG-END OR CATG-ERR.                              03480000
           PERFORM B2030-LOAD-BRANCHES   THRU B2030-EXIT                03490000
               UNTIL BRCH-END OR BRCH-ERR.                              03500000
           READ RUN-CONTROL-FILE INTO BSCCTL-RECORD.                    03510000
           MOVE ZEROES                   TO WS-LINE-CNT.                03520000
           ADD 1                         TO WS-PAGE-CNT.                03530000
           WRITE PURCHASE-REPORT-REC     FROM WS-RPT-TITLE.             03540000
           WRITE PURCHASE-REPORT-REC     FROM WS-RPT-HEADING1.          03550000
           ADD 2                         TO WS-LINE-CNT.                03560000
           READ PRODUCT-MASTER-IN INTO BSCPRD-RECORD.                   03570000
       B2010-EXIT.                                                      03580000
           EXIT.                                                        03590000
           EJECT                                                        03600000
       B2020-LOAD-CATEGORIES.                                           03610000
           READ CATEGORY-FILE INTO BSCCATG-RECORD.                      03620000
           IF CATG-END OR CATG-ERR                                      03630000
               GO TO B2020-EXIT.                                        03640000
           ADD 1 TO BSCTAB-CATEGORY-CNT.                                03650000
           SET BSCTAB-CAT-IDX TO BSCTAB-CATEGORY-CNT.                   03660000
           MOVE BSCCATG-ID          TO BSCTAB-CAT-ID(BSCTAB-CAT-IDX).   03670000
           MOVE BSCCATG-TYPE-ID     TO                                  03680000
                                  BSCTAB-CAT-TYPE-ID(BSCTAB-CAT-IDX).   03690000
           MOVE BSCCATG-BRANCH-ID   TO                                  03700000
                                  BSCTAB-CAT-BRANCH-ID(BSCTAB-CAT-IDX). 03710000
       B2020-EXIT.                                                      03720000
           EXIT.                                                        03730000
           EJECT                                                        03740000
       B2030-LOAD-BRANCHES.                                             03750000
           READ BRANCH-FILE INTO BSCBRCH-RECORD.                        03760000
           IF BRCH-END OR BRCH-ERR                                      03770000
               GO TO B2030-EXIT.                                        03780000
           ADD 1 TO BSCTAB-BRANCH-CNT.                                  03790000
           SET BSCTAB-BRN-IDX TO BSCTAB-BRANCH-CNT.                     03800000
           MOVE BSCBRCH-ID          TO BSCTAB-BRN-ID(BSCTAB-BRN-IDX).   03810000
           MOVE BSCBRCH-NAME        TO BSCTAB-BRN-NAME(BSCTAB-BRN-IDX). 03820000
           MOVE BSCBRCH-STOCK-ENABLED TO                                03830000
                                  BSCTAB-BRN-STOCK-SW(BSCTAB-BRN-IDX).  03840000
       B2030-EXIT.                                                      03850000
           EXIT.                                                        03860000
           EJECT                                                        03870000
      ***************************************************************** 03880000
      *                                                               * 03890000
      *    PARAGRAPH:  B2050-READ-MASTER-LOOP                         * 03900000
      *                                                               * 03910000
      *    FUNCTION :  DRIVES ONE PRODUCT MASTER RECORD THROUGH THE   * 03920000
      *                DATE-RANGE TEST, THE UNRESTRICTED GRAND-TOTAL  * 03930000
      *                ACCUMULATION (BUSINESS RULES 5 AND 8) AND THE  * 03940000
      *                BRANCH-OWNED DETAIL/CONTROL-BREAK REPORT       * 03950000
      *                (BUSINESS RULES 2 AND 3), THEN READS THE NEXT. * 03960000
      *                                                               * 03970000
      *    CALLED BY:  B2000-MAINLINE                                 * 03980000
      *                                                               * 03990000
      ***************************************************************** 04000000
       B2050-READ-MASTER-LOOP.                                          04010000
           ADD 1 TO WS-MASTER-READ-CNT.                                 04020000
           IF BSCPRD-CREATED-DATE NOT < BSCCTL-START-DATE AND           04030000
              BSCPRD-CREATED-DATE NOT > BSCCTL-END-DATE                 04040000
               PERFORM B2100-ACCUM-TOTALS THRU B2100-EXIT               04050000
               PERFORM B2110-CHECK-OWNERSHIP THRU B2110-EXIT            04060000
               IF WS-CAT-FOUND AND WS-IS-OWNED                          04070000
                   PERFORM B2150-DETAIL-LINE THRU B2150-EXIT            04080000
               END-IF                                                   04090000
           END-IF.                                                      04100000
           READ PRODUCT-MASTER-IN INTO BSCPRD-RECORD.                   04110000
       B2050-EXIT.                                                      04120000
           EXIT.                                                        04130000
           EJECT                                                        04140000
      ***************************************************************** 04150000
      *                                                               * 04160000
      *    PARAGRAPH:  B2100-ACCUM-TOTALS                             * 04170000
      *                                                               * 04180000
      *    FUNCTION :  PURCHASE TOTALS (BATCH FLOW 3).  EVERY LOT IN  * 04190000
      *                THE DATE RANGE CONTRIBUTES, WITH NO BRANCH     * 04200000
      *                FILTER -- QUANTITY USES THE CURRENT STOCK      * 04210000
      *                FIELD, NOT THE PURCHASE-TIME SNAPSHOT, TO      * 04220000
      *                MATCH THE WAY THE FIGURE WAS ALWAYS COMPUTED.  * 04230000
      *                                                               * 04240000
      *    CALLED BY:  B2050-READ-MASTER-LOOP                         * 04250000
      *                                                               * 04260000
      ***************************************************************** 04270000
       B2100-ACCUM-TOTALS.                                              04280000
           ADD BSCPRD-PURCH-PRICE   TO WS-TOT-PURCH-PRICE.              04290000
           ADD BSCPRD-PURCH-WEIGHT  TO WS-TOT-PURCH-WEIGHT.             04300000
           ADD BSCPRD-STOCK         TO WS-TOT-PURCH-QTY.                04310000
       B2100-EXIT.                                                      04320000
           EXIT.                                                        04330000
           EJECT                                                        04340000
      ***************************************************************** 04350000
      *                                                               * 04360000
      *    PARAGRAPH:  B2110-CHECK-OWNERSHIP                          * 04370000
      *                                                               * 04380000
      *    FUNCTION :  LOOKS UP THE LOT'S CATEGORY AND, FOR A BRANCH  * 04390000
      *                USER, PROVES THE CATEGORY BELONGS TO HIS OWN   * 04400000
      *                BRANCH BEFORE THE LOT MAY APPEAR ON THE        * 04410000
      *                DETAIL REPORT.  A CATEGORY THAT NO LONGER      * 04420000
      *                EXISTS DROPS THE LOT FROM THE DETAIL REPORT    * 04430000
      *                SILENTLY -- IT STILL COUNTED IN THE TOTALS.    * 04440000
      *                                                               * 04450000
      *    CALLED BY:  B2050-READ-MASTER-LOOP                         * 04460000
      *                                                               * 04470000
      ***************************************************************** 04480000
       B2110-CHECK-OWNERSHIP.                                           04490000
           SET WS-CAT-NOT-FOUND TO TRUE.                                04500000
           MOVE 'N' TO WS-OWNED-SW.                                     04510000
           SEARCH BSCTAB-CATEGORY-ENTRY                                 04520000
               AT END                                                   04530000
                   NEXT SENTENCE                                        04540000
               WHEN BSCTAB-CAT-ID(BSCTAB-CAT-IDX) =                     04550000
                                            BSCPRD-CATEGORY-ID          04560000
                   SET WS-CAT-FOUND TO TRUE                             04570000
                   MOVE BSCTAB-CAT-BRANCH-ID(BSCTAB-CAT-IDX)            04580000
                                        TO WS-REC-BRANCH-ID             04590000
                   IF BSCCTL-USER-IS-ADMIN                              04600000
                       SET WS-IS-OWNED TO TRUE                          04610000
                   ELSE                                                 04620000
                       IF WS-REC-BRANCH-ID = BSCCTL-USER-BRANCH         04630000
                           SET WS-IS-OWNED TO TRUE                      04640000
                       END-IF                                           04650000
                   END-IF                                               04660000
           END-SEARCH.                                                  04670000
       B2110-EXIT.                                                      04680000
           EXIT.                                                        04690000
           EJECT                                                        04700000
      ***************************************************************** 04710000
      *                                                               * 04720000
      *    PARAGRAPH:  B2150-DETAIL-LINE                              * 04730000
      *                                                               * 04740000
      *    FUNCTION :  FIRES THE BRANCH AND CATEGORY CONTROL BREAKS   * 04750000
      *                AHEAD OF THE FIRST LINE OF A NEW GROUP, THEN   * 04760000
      *                FORMATS AND WRITES ONE DETAIL LINE.  THE INNER * 04770000
      *                DIAMETER IS ALREADY AN INTEGER ON THE MASTER   * 04780000
      *                (BUSINESS RULE 3 WAS APPLIED AT INTAKE) AND IS * 04790000
      *                CARRIED THROUGH AS-IS.                        *  04800000
      *                                                               * 04810000
      *    CALLED BY:  B2050-READ-MASTER-LOOP                         * 04820000
      *                                                               * 04830000
      ***************************************************************** 04840000
       B2150-DETAIL-LINE.                                               04850000
           IF WS-FIRST-GROUP OR                                         04860000
              WS-REC-BRANCH-ID NOT = WS-PREV-BRANCH-ID                  04870000
               IF NOT WS-FIRST-GROUP                                    04880000
                   PERFORM B2300-CATEGORY-BREAK THRU B2300-EXIT         04890000
                   PERFORM B2200-BRANCH-BREAK   THRU B2200-EXIT         04900000
               END-IF                                                   04910000
               MOVE 'N'                 TO WS-FIRST-GROUP-SW            04920000
               MOVE WS-REC-BRANCH-ID    TO WS-PREV-BRANCH-ID            04930000
               MOVE ALL '9'             TO WS-PREV-CATEGORY-ID          04940000
               PERFORM B2210-BRANCH-HEADING THRU B2210-EXIT             04950000
           END-IF.                                                      04960000
           IF BSCPRD-CATEGORY-ID NOT = WS-PREV-CATEGORY-ID              04970000
               IF WS-CAT-CNT NOT = ZEROES                               04980000
                   PERFORM B2300-CATEGORY-BREAK THRU B2300-EXIT         04990000
               END-IF                                                   05000000
               MOVE BSCPRD-CATEGORY-ID  TO WS-PREV-CATEGORY-ID          05010000
               PERFORM B2310-CATEGORY-HEADING THRU B2310-EXIT           05020000
           END-IF.                                                      05030000
           MOVE BSCPRD-CD-MO           TO WS-RD-DATE(1:2).              05040000
           MOVE '/'                    TO WS-RD-DATE(3:1).              05050000
           MOVE BSCPRD-CD-DY           TO WS-RD-DATE(4:2).              05060000
           MOVE '/'                    TO WS-RD-DATE(6:1).              05070000
           MOVE BSCPRD-CD-CENT          TO WS-RD-DATE(7:2).             05080000
           MOVE BSCPRD-CD-YR            TO WS-RD-DATE(9:2).             05090000
           MOVE BSCPRD-DIAMETER        TO WS-RD-DIAMETER.               05100000
           MOVE BSCPRD-INNER-DIAMETER  TO WS-RD-INNER-DIA.              05110000
           MOVE BSCPRD-PURCH-LENGTH    TO WS-RD-PURCH-LENGTH.           05120000
           MOVE BSCPRD-PURCH-WEIGHT    TO WS-RD-PURCH-WEIGHT.           05130000
           MOVE BSCPRD-PURCH-STOCK     TO WS-RD-QUANTITY.               05140000
           MOVE BSCPRD-KG-PRICE        TO WS-RD-KG-PRICE.               05150000
           MOVE BSCPRD-PURCH-PRICE     TO WS-RD-PURCH-PRICE.            05160000
           MOVE WS-RPT-DETAIL TO WS-B2500-REC.                          05170000
           PERFORM B2500-WRITE-LINE THRU B2500-EXIT.                    05180000
           ADD 1 TO WS-CAT-CNT.                                         05190000
           ADD 1 TO WS-BRN-CNT.                                         05200000
           ADD 1 TO WS-DETAIL-CNT.                                      05210000
       B2150-EXIT.                                                      05220000
           EXIT.                                                        05230000
           EJECT                                                        05240000
      ***************************************************************** 05250000
      *                                                               * 05260000
      *    PARAGRAPH:  B2200-BRANCH-BREAK / B2210-BRANCH-HEADING      * 05270000
      *    PARAGRAPH:  B2300-CATEGORY-BREAK / B2310-CATEGORY-HEADING  * 05280000
      *                                                               * 05290000
      *    FUNCTION :  THE TWO-LEVEL CONTROL BREAK.  B2200 WRITES THE * 05300000
      *                BRANCH SUBTOTAL LINE AND RESETS THE BRANCH     * 05310000
      *                COUNTER; B2210 LOOKS UP THE BRANCH NAME AND    * 05320000
      *                WRITES THE NEXT BRANCH'S HEADING.  B2300/B2310 * 05330000
      *                DO THE SAME ONE LEVEL DOWN FOR CATEGORY.       * 05340000
      *                                                               * 05350000
      *    CALLED BY:  B2150-DETAIL-LINE, B2800-FINAL-BREAKS          * 05360000
      *                                                               * 05370000
      ***************************************************************** 05380000
       B2200-BRANCH-BREAK.                                              05390000
           MOVE WS-BRN-CNT             TO WS-RBT-COUNT.                 05400000
           MOVE WS-RPT-BRN-TOTAL TO WS-B2500-REC.                       05410000
           PERFORM B2500-WRITE-LINE THRU B2500-EXIT.                    05420000
           MOVE ZEROES                 TO WS-BRN-CNT.                   05430000
       B2200-EXIT.                                                      05440000
           EXIT.                                                        05450000
           EJECT                                                        05460000
       B2210-BRANCH-HEADING.                                            05470000
           MOVE WS-PREV-BRANCH-ID      TO WS-RBH-BRANCH-ID.             05480000
           MOVE SPACES                 TO WS-RBH-BRANCH-NAME.           05490000
           SEARCH BSCTAB-BRANCH-ENTRY                                   05500000
               AT END                                                   05510000
                   NEXT SENTENCE                                        05520000
               WHEN BSCTAB-BRN-ID(BSCTAB-BRN-IDX) = WS-PREV-BRANCH-ID   05530000
                   MOVE BSCTAB-BRN-NAME(BSCTAB-BRN-IDX)                 05540000
                                        TO WS-RBH-BRANCH-NAME           05550000
           END-SEARCH.                                                  05560000
           MOVE WS-RPT-BRN-HEADING TO WS-B2500-REC.                     05570000
           PERFORM B2500-WRITE-LINE THRU B2500-EXIT.                    05580000
       B2210-EXIT.                                                      05590000
           EXIT.                                                        05600000
           EJECT                                                        05610000
       B2300-CATEGORY-BREAK.                                            05620000
           MOVE WS-CAT-CNT             TO WS-RCT-COUNT.                 05630000
           MOVE WS-RPT-CAT-TOTAL TO WS-B2500-REC.                       05640000
           PERFORM B2500-WRITE-LINE THRU B2500-EXIT.                    05650000
           MOVE ZEROES                 TO WS-CAT-CNT.                   05660000
       B2300-EXIT.                                                      05670000
           EXIT.                                                        05680000
           EJECT                                                        05690000
       B2310-CATEGORY-HEADING.                                          05700000
           MOVE WS-PREV-CATEGORY-ID    TO WS-RCH-CATEGORY-ID.           05710000
           MOVE WS-RPT-CAT-HEADING TO WS-B2500-REC.                     05720000
           PERFORM B2500-WRITE-LINE THRU B2500-EXIT.                    05730000
       B2310-EXIT.                                                      05740000
           EXIT.                                                        05750000
           EJECT                                                        05760000
      ***************************************************************** 05770000
      *                                                               * 05780000
      *    PARAGRAPH:  B2500-WRITE-LINE                               * 05790000
      *                                                               * 05800000
      *    FUNCTION :  COMMON PRINT-LINE WRITER.  BUMPS THE LINE      * 05810000
      *                COUNT AND, PAST SIXTY LINES, STARTS A NEW PAGE * 05820000
      *                WITH THE TITLE AND COLUMN HEADING REPRINTED.   * 05830000
      *                                                               * 05840000
      *    CALLED BY:  B2150-DETAIL-LINE, B2200-BRANCH-BREAK,         * 05850000
      *                B2210-BRANCH-HEADING, B2300-CATEGORY-BREAK,    * 05860000
      *                B2310-CATEGORY-HEADING                        *  05870000
      *                                                               * 05880000
      ***************************************************************** 05890000
       B2500-WRITE-LINE.                                                05900000
           WRITE PURCHASE-REPORT-REC   FROM WS-B2500-REC.               05910000
           ADD 1 TO WS-LINE-CNT.                                        05920000
           IF WS-LINE-CNT > +60                                         05930000
               MOVE ZEROES              TO WS-LINE-CNT                  05940000
               ADD 1                    TO WS-PAGE-CNT                  05950000
               WRITE PURCHASE-REPORT-REC FROM WS-RPT-TITLE              05960000
               WRITE PURCHASE-REPORT-REC FROM WS-RPT-HEADING1           05970000
               ADD 2                    TO WS-LINE-CNT                  05980000
           END-IF.                                                      05990000
       B2500-EXIT.                                                      06000000
           EXIT.                                                        06010000
           EJECT                                                        06020000
      ***************************************************************** 06030000
      *                                                               * 06040000
      *    PARAGRAPH:  B2800-FINAL-BREAKS                             * 06050000
      *                                                               * 06060000
      *    FUNCTION :  FLUSHES THE LAST CATEGORY AND BRANCH SUBTOTAL  * 06070000
      *                LINES AFTER THE LAST MASTER RECORD HAS BEEN    * 06080000
      *                PROCESSED.  DOES NOTHING IF NO DETAIL LINE      *06090000
      *                WAS EVER WRITTEN.                              * 06100000
      *                                                               * 06110000
      *    CALLED BY:  B2000-MAINLINE                                 * 06120000
      *                                                               * 06130000
      ***************************************************************** 06140000
       B2800-FINAL-BREAKS.                                              06150000
           IF NOT WS-FIRST-GROUP                                        06160000
               PERFORM B2300-CATEGORY-BREAK THRU B2300-EXIT             06170000
               PERFORM B2200-BRANCH-BREAK   THRU B2200-EXIT             06180000
           END-IF.                                                      06190000
       B2800-EXIT.                                                      06200000
           EXIT.                                                        06210000
           EJECT                                                        06220000
      ***************************************************************** 06230000
      *                                                               * 06240000
      *    PARAGRAPH:  B2900-GRAND-TOTAL                              * 06250000
      *                                                               * 06260000
      *    FUNCTION :  WRITES THE UNRESTRICTED PURCHASE GRAND TOTALS  * 06270000
      *                (BUSINESS RULE 5) ON A FRESH PAGE.             * 06280000
      *                                                               * 06290000
      *    CALLED BY:  B2000-MAINLINE                                 * 06300000
      *                                                               * 06310000
      ***************************************************************** 06320000
       B2900-GRAND-TOTAL.                                               06330000
           WRITE PURCHASE-REPORT-REC   FROM WS-RPT-GRAND-TOTAL.         06340000
           MOVE WS-TOT-PURCH-PRICE     TO WS-RGD-TOT-PRICE.             06350000
           MOVE WS-TOT-PURCH-WEIGHT    TO WS-RGD-TOT-WEIGHT.            06360000
           MOVE WS-TOT-PURCH-QTY       TO WS-RGD-TOT-QTY.               06370000
           WRITE PURCHASE-REPORT-REC   FROM WS-RPT-GRAND-DETAIL.        06380000
       B2900-EXIT.                                                      06390000
           EXIT.                                                        06400000
           EJECT                                                        06410000
       B2990-TERMINATE.                                                 06420000
           CLOSE CATEGORY-FILE                                          06430000
                 BRANCH-FILE                                            06440000
                 RUN-CONTROL-FILE                                       06450000
                 PRODUCT-MASTER-IN                                      06460000
                 PURCHASE-REPORT.                                       06470000
       B2990-EXIT.                                                      06480000
           EXIT.                                                        06490000
