       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. BSCB03.                                              00020000
       AUTHOR. D SHAW.                                                  00030000
       INSTALLATION. BRANCH STOCK CONTROL SUITE.                        00040000
       DATE-WRITTEN. 03/22/91.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.  NONE.                                                 00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *                 BRANCH STOCK CONTROL SUITE (BSC)             *  00100000
      *                                                               * 00110000
      * PROGRAM :   BSCB03                                           *  00120000
      *                                                               * 00130000
      * FUNCTION:   PROGRAM BSCB03 IS A BATCH PROGRAM THAT READS THE  * 00140000
      *             ORDER FILE AND ITS CHILD ORDER-ITEM FILE -- BOTH  * 00150000
      *             SORTED BY ORDER, MOST RECENT FIRST -- SELECTS     * 00160000
      *             SOLD ITEMS IN THE RUN-CONTROL DATE RANGE, SORTS   * 00170000
      *             THEM INTO DELIVERY BRANCH / CUSTOMER / CATEGORY   * 00180000
      *             SEQUENCE AND PRODUCES THE SOLD-PRODUCTS REPORT    * 00190000
      *             (A THREE-LEVEL CONTROL BREAK) PLUS THE PERIOD     * 00200000
      *             SOLD GRAND TOTALS.  THE GRAND TOTALS COVER EVERY  * 00210000
      *             ORDER IN THE DATE RANGE, EVEN THOSE A BRANCH USER * 00220000
      *             DOES NOT SEE ON THE DETAIL REPORT.  A BRANCH      * 00230000
      *             USER'S DETAIL LINES ARE RESTRICTED TO ORDERS HIS  * 00240000
      *             OWN BRANCH DELIVERED; THE ADMIN USER SEES EVERY   * 00250000
      *             ORDER.                                           *  00260000
      *                                                               * 00270000
      * FILES   :   ORDER FILE             -  LINE SEQ      (READ)   *  00280000
      *             ORDER ITEM FILE        -  LINE SEQ      (READ)   *  00290000
      *             PRODUCT MASTER         -  LINE SEQ      (READ)   *  00300000
      *             RUN-CONTROL FILE       -  LINE SEQ      (READ)   *  00310000
      *             SORT WORK FILE         -  SORT WORK    (WORK)   *   00320000
      *             SOLD REPORT            -  PRINT         (OUTPUT) *  00330000
      *                                                               * 00340000
      * TRANSACTIONS GENERATED:                                       * 00350000
      *             NONE                                              * 00360000
      *                                                               * 00370000
      * PFKEYS  :   NONE                                              * 00380000
      *                                                               * 00390000
      ***************************************************************** 00400000
      *             PROGRAM CHANGE LOG                                * 00410000
      *             -------------------                               * 00420000
      *                                                               * 00430000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00440000
      *  --------   --------------------  --------------------------  * 00450000
      *                                                               * 00460000
      *  03/22/91   D SHAW                ORIGINAL INSTALLATION.      * 00470000
      *  02/09/99   K OROURKE             BRN0210 - Y2K REMEDIATION,  * 00480000
      *                                   GIVEN-DATE AND THE RUN      * 00490000
      *                                   CONTROL DATE RANGE NOW      * 00500000
      *                                   CARRY A FOUR-DIGIT YEAR.    * 00510000
      *  11/14/00   P SAMUELS             BRN0260 - WASTAGE WEIGHT    * 00520000
      *                                   AND WASTAGE LENGTH ADDED   *  00530000
      *                                   TO THE DETAIL LINE PER      * 00540000
      *                                   STOCK COMMITTEE REQUEST.    * 00550000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00560000
      *                                                               * 00570000
      ***************************************************************** 00580000
           EJECT                                                        00590000
       ENVIRONMENT DIVISION.                                            00600000
       SPECIAL-NAMES.                                                   00610000
           C01 IS TOP-OF-FORM.                                          00620000
       INPUT-OUTPUT SECTION.                                            00630000
       FILE-CONTROL.                                                    00640000
           SELECT ORDER-FILE          ASSIGN TO BSCORDF                 00650000
                                       ORGANIZATION IS LINE SEQUENTIAL  00660000
                                       FILE STATUS IS WS-ORDF-STATUS.   00670000
           SELECT ORDER-ITEM-FILE     ASSIGN TO BSCORIF                 00680000
                                       ORGANIZATION IS LINE SEQUENTIAL  00690000
                                       FILE STATUS IS WS-ORIF-STATUS.   00700000
           SELECT PRODUCT-MASTER-IN   ASSIGN TO BSCPRDI                 00710000
                                       ORGANIZATION IS LINE SEQUENTIAL  00720000
                                       FILE STATUS IS WS-PRDI-STATUS.   00730000
           SELECT RUN-CONTROL-FILE    ASSIGN TO BSCCTL                  00740000
                                       ORGANIZATION IS LINE SEQUENTIAL  00750000
                                       FILE STATUS IS WS-CTL-STATUS.    00760000
           SELECT SORT-WORK-FILE      ASSIGN TO SORTWK01.               00770000
           SELECT SOLD-REPORT         ASSIGN TO BSCSRPT.                00780000
           EJECT                                                        00790000
       DATA DIVISION.                                                   00800000
       FILE SECTION.                                                    00810000
       FD  ORDER-FILE                                                   00820000
           LABEL RECORDS ARE STANDARD                                   00830000
           RECORD CONTAINS 130 CHARACTERS.                              00840000
       01  ORDER-FILE-REC              PIC X(130).                      00850000
      *                                                                 00860000
       FD  ORDER-ITEM-FILE                                              00870000
           LABEL RECORDS ARE STANDARD                                   00880000
           RECORD CONTAINS 92 CHARACTERS.                               00890000
       01  ORDER-ITEM-FILE-REC         PIC X(92).                       00900000
      *                                                                 00910000
       FD  PRODUCT-MASTER-IN                                            00920000
           LABEL RECORDS ARE STANDARD                                   00930000
           RECORD CONTAINS 120 CHARACTERS.                              00940000
       01  PRODUCT-MASTER-IN-REC       PIC X(120).                      00950000
      *                                                                 00960000
       FD  RUN-CONTROL-FILE                                             00970000
           LABEL RECORDS ARE STANDARD                                   00980000
           RECORD CONTAINS 40 CHARACTERS.                               00990000
       01  RUN-CONTROL-REC             PIC X(40).                       01000000
      *                                                                 01010000
       SD  SORT-WORK-FILE                                               01020000
           RECORD CONTAINS 141 CHARACTERS.                              01030000
       01  SRT-SORT-RECORD.                                             01040000
           05  SRT-BRANCH-ID            PIC X(12).                      01050000
           05  SRT-CUSTOMER-NAME        PIC X(30).                      01060000
           05  SRT-CATEGORY-ID          PIC X(12).                      01070000
           05  SRT-GIVEN-DATE           PIC 9(8).                       01080000
           05  SRT-PRODUCT-ID           PIC X(12).                      01090000
           05  SRT-CUT-FLAG             PIC X.                          01100000
           05  SRT-CUT-LENGTH           PIC S9(7)V99.                   01110000
           05  SRT-CUT-QUANTITY         PIC S9(5).                      01120000
           05  SRT-WASTAGE-LEN          PIC S9(7)V99.                   01130000
           05  SRT-WASTAGE-WGT          PIC S9(7)V999.                  01140000
           05  SRT-SOLD-WGT             PIC S9(7)V999.                  01150000
           05  SRT-KG-PRICE             PIC S9(7)V9999.                 01160000
           05  SRT-TOTAL-PRICE          PIC S9(9)V99.                   01170000
           05  FILLER                   PIC X(1).                       01180000
      *                                                                 01190000
       FD  SOLD-REPORT                                                  01200000
           LABEL RECORDS ARE STANDARD                                   01210000
           RECORDING MODE IS F                                          01220000
           RECORD CONTAINS 132 CHARACTERS.                              01230000
       01  SOLD-REPORT-REC             PIC X(132).                      01240000
           EJECT                                                        01250000
       WORKING-STORAGE SECTION.                                         01260000
      *                                                                 01270000
      ***************************************************************** 01280000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01290000
      ***************************************************************** 01300000
       77  WS-ORDER-READ-CNT           PIC S9(7)   COMP-3 VALUE ZEROES. 01310000
       77  WS-DETAIL-CNT               PIC S9(7)   COMP-3 VALUE ZEROES. 01320000
       77  WS-LINE-CNT                 PIC S9(3)   COMP   VALUE ZEROES. 01330000
       77  WS-PAGE-CNT                 PIC S9(5)   COMP   VALUE ZEROES. 01340000
       77  BSCTAB-SPRD-MAX             PIC S9(05)  VALUE +20000 COMP-3. 01350000
       77  BSCTAB-SPRD-CNT             PIC S9(05)  VALUE ZEROES COMP-3. 01360000
      *                                                                 01370000
      ***************************************************************** 01380000
      *    SWITCHES                                                   * 01390000
      ***************************************************************** 01400000
       01  WS-SWITCHES.                                                 01410000
           05  WS-FIRST-GROUP-SW        PIC X     VALUE 'Y'.            01420000
               88  WS-FIRST-GROUP           VALUE 'Y'.                  01430000
           05  WS-SORT-STATUS-SW        PIC X     VALUE 'N'.            01440000
               88  WS-SORT-IS-END           VALUE 'Y'.                  01450000
           05  WS-ORD-RANGE-SW          PIC X     VALUE 'N'.            01460000
               88  WS-ORD-IN-RANGE          VALUE 'Y'.                  01470000
           05  WS-ORD-KEEP-SW           PIC X     VALUE 'N'.            01480000
               88  WS-KEEP-ORDER            VALUE 'Y'.                  01490000
           05  WS-PROD-FOUND-SW         PIC X     VALUE 'N'.            01500000
               88  WS-PROD-FOUND            VALUE 'Y'.                  01510000
      *                                                                 01520000
      ***************************************************************** 01530000
      *    MISCELLANEOUS WORK FIELDS AND FILE STATUS CONDITIONS       * 01540000
      ***************************************************************** 01550000
       01  WS-MISCELLANEOUS-FIELDS.                                     01560000
           05  WS-ORDF-STATUS           PIC XX    VALUE SPACES.         01570000
               88  ORDF-OK                        VALUE '00'.           01580000
               88  ORDF-END                        VALUE '10'.          01590000
               88  ORDF-ERR                        VALUE '30' '35'.     01600000
           05  WS-ORIF-STATUS           PIC XX    VALUE SPACES.         01610000
               88  ORIF-OK                        VALUE '00'.           01620000
               88  ORIF-END                        VALUE '10'.          01630000
               88  ORIF-ERR                        VALUE '30' '35'.     01640000
           05  WS-PRDI-STATUS           PIC XX    VALUE SPACES.         01650000
               88  PRDI-OK                        VALUE '00'.           01660000
               88  PRDI-END                        VALUE '10'.          01670000
               88  PRDI-ERR                        VALUE '30' '35'.     01680000
           05  WS-CTL-STATUS            PIC XX    VALUE SPACES.         01690000
               88  CTL-OK                           VALUE '00'.         01700000
               88  CTL-END                           VALUE '10'.        01710000
      *                                                                 01720000
      *    NUMERIC VIEW OF THE MASTER FILE STATUS, USED WHEN A BAD     *01730000
      *    STATUS HAS TO BE DISPLAYED ON THE OPERATOR CONSOLE          *01740000
      *                                                                 01750000
           05  WS-PRDI-STATUS-NUM REDEFINES WS-PRDI-STATUS PIC 9(02).   01760000
           05  WS-CURRENT-DATE          PIC 9(08) VALUE ZEROES.         01770000
           05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.             01780000
               10  WS-CD-CENT           PIC 99.                         01790000
               10  WS-CD-YR             PIC 99.                         01800000
               10  WS-CD-MO             PIC 99.                         01810000
               10  WS-CD-DY             PIC 99.                         01820000
           05  WS-PREV-BRANCH-ID        PIC X(12) VALUE ALL '9'.        01830000
           05  WS-PREV-CUSTOMER-NAME    PIC X(30) VALUE ALL '9'.        01840000
           05  WS-PREV-CATEGORY-ID      PIC X(12) VALUE ALL '9'.        01850000
           05  WS-LOOKUP-CATEGORY-ID    PIC X(12) VALUE SPACES.         01860000
           05  WS-TOT-SOLD-WEIGHT       PIC S9(9)V999 COMP-3            01870000
                                                  VALUE ZEROES.         01880000
           05  WS-TOT-SOLD-PRICE        PIC S9(11)V99 COMP-3            01890000
                                                  VALUE ZEROES.         01900000
           05  WS-TOT-WASTAGE-WEIGHT    PIC S9(9)V999 COMP-3            01910000
                                                  VALUE ZEROES.         01920000
           EJECT                                                        01930000
      ***************************************************************** 01940000
      *    RECORD LAYOUTS                                             * 01950000
      ***************************************************************** 01960000
           COPY BSCORDH.                                                01970000
           EJECT                                                        01980000
           COPY BSCORDI.                                                01990000
           EJECT                                                        02000000
           COPY BSCCTL.                                                 02010000
           EJECT                                                        02020000
           COPY BSCPRDM.                                                02030000
           EJECT                                                        02040000
      ***************************************************************** 02050000
      *    SOLD-ITEM PRODUCT/CATEGORY LOOKUP TABLE -- LOADED FROM     * 02060000
      *    THE PRODUCT MASTER AT START-UP, ID AND CATEGORY ID ONLY.   * 02070000
      *    THIS TABLE IS LOCAL TO BSCB03 -- IT IS NOT THE SHARED      * 02080000
      *    CATEGORY/TYPE/BRANCH TABLE SET IN BSCSTDTY.                * 02090000
      ***************************************************************** 02100000
       01  BSCTAB-SOLD-PROD-TABLE.                                      02110000
           05  BSCTAB-SPRD-ENTRY OCCURS 20000 TIMES                     02120000
               INDEXED BY BSCTAB-SPRD-IDX.                              02130000
               10  BSCTAB-SPRD-ID           PIC X(12).                  02140000
               10  BSCTAB-SPRD-CATEGORY-ID  PIC X(12).                  02150000
           EJECT                                                        02160000
      ***************************************************************** 02170000
      *    SORT WORK RECORD -- WORKING-STORAGE COPY USED TO BUILD A   * 02180000
      *    RECORD BEFORE RELEASE AND TO HOLD ONE AFTER RETURN.        * 02190000
      ***************************************************************** 02200000
       01  WS-SRT-RECORD.                                               02210000
           05  WS-SRT-BRANCH-ID         PIC X(12).                      02220000
           05  WS-SRT-CUSTOMER-NAME     PIC X(30).                      02230000
           05  WS-SRT-CATEGORY-ID       PIC X(12).                      02240000
           05  WS-SRT-GIVEN-DATE        PIC 9(8).                       02250000
           05  WS-SRT-GIVEN-DATE-R REDEFINES WS-SRT-GIVEN-DATE.         02260000
               10  WS-SRT-GD-CENT       PIC 99.                         02270000
               10  WS-SRT-GD-YR         PIC 99.                         02280000
               10  WS-SRT-GD-MO         PIC 99.                         02290000
               10  WS-SRT-GD-DY         PIC 99.                         02300000
           05  WS-SRT-PRODUCT-ID        PIC X(12).                      02310000
           05  WS-SRT-CUT-FLAG          PIC X.                          02320000
               88  WS-SRT-WAS-CUT           VALUE 'Y'.                  02330000
           05  WS-SRT-CUT-LENGTH        PIC S9(7)V99.                   02340000
           05  WS-SRT-CUT-QUANTITY      PIC S9(5).                      02350000
           05  WS-SRT-WASTAGE-LEN       PIC S9(7)V99.                   02360000
           05  WS-SRT-WASTAGE-WGT       PIC S9(7)V999.                  02370000
           05  WS-SRT-SOLD-WGT          PIC S9(7)V999.                  02380000
           05  WS-SRT-KG-PRICE          PIC S9(7)V9999.                 02390000
           05  WS-SRT-TOTAL-PRICE       PIC S9(9)V99.                   02400000
           05  FILLER                   PIC X(1).                       02410000
           EJECT                                                        02420000
      ***************************************************************** 02430000
      *    SOLD-PRODUCTS REPORT PRINT LINES                          *  02440000
      ***************************************************************** 02450000
       01  WS-RPT-TITLE.                                                02460000
           05  WS-RT-CC                PIC X  VALUE '1'.                02470000
           05  FILLER                  PIC X(40)  VALUE SPACES.         02480000
           05  FILLER                  PIC X(30)  VALUE                 02490000
               'SOLD PRODUCTS REPORT'.                                  02500000
           05  FILLER                  PIC X(10)  VALUE SPACES.         02510000
           05  FILLER                  PIC X(10)  VALUE                 02520000
               'RUN DATE: '.                                            02530000
           05  WS-RT-MONTH             PIC X(2).                        02540000
           05  FILLER                  PIC X(1)  VALUE                  02550000
               '/'.                                                     02560000
           05  WS-RT-DAY               PIC X(2).                        02570000
           05  FILLER                  PIC X(1)  VALUE                  02580000
               '/'.                                                     02590000
           05  WS-RT-YEAR              PIC X(4).                        02600000
           05  FILLER                  PIC X(31)  VALUE SPACES.         02610000
           EJECT                                                        02620000
       01  WS-RPT-HEADING1.                                             02630000
           05  WS-RH1-CC               PIC X  VALUE '-'.                02640000
           05  FILLER                  PIC X(2)  VALUE SPACES.          02650000
           05  FILLER                  PIC X(10)  VALUE                 02660000
               'ORDER DATE'.                                            02670000
           05  FILLER                  PIC X(2)  VALUE SPACES.          02680000
           05  FILLER                  PIC X(12)  VALUE                 02690000
               'PRODUCT ID'.                                            02700000
           05  FILLER                  PIC X(2)  VALUE SPACES.          02710000
           05  FILLER                  PIC X(12)  VALUE                 02720000
               'CUT LENGTH'.                                            02730000
           05  FILLER                  PIC X(2)  VALUE SPACES.          02740000
           05  FILLER                  PIC X(7)  VALUE                  02750000
               'CUT QTY'.                                               02760000
           05  FILLER                  PIC X(2)  VALUE SPACES.          02770000
           05  FILLER                  PIC X(12)  VALUE                 02780000
               'WASTAGE LEN'.                                           02790000
           05  FILLER                  PIC X(2)  VALUE SPACES.          02800000
           05  FILLER                  PIC X(13)  VALUE                 02810000
               'WASTAGE WGT'.                                           02820000
           05  FILLER                  PIC X(2)  VALUE SPACES.          02830000
           05  FILLER                  PIC X(13)  VALUE                 02840000
               'SOLD WEIGHT'.                                           02850000
           05  FILLER                  PIC X(2)  VALUE SPACES.          02860000
           05  FILLER                  PIC X(14)  VALUE                 02870000
               'KG PRICE'.                                              02880000
           05  FILLER                  PIC X(2)  VALUE SPACES.          02890000
           05  FILLER                  PIC X(14)  VALUE                 02900000
               'TOTAL PRICE'.                                           02910000
           05  FILLER                  PIC X(6)  VALUE SPACES.          02920000
           EJECT                                                        02930000
       01  WS-RPT-DETAIL.                                               02940000
           05  WS-RD-CC                PIC X  VALUE ' '.                02950000
           05  FILLER                  PIC X(2)  VALUE SPACES.          02960000
           05  WS-RD-DATE              PIC X(10).                       02970000
           05  FILLER                  PIC X(2)  VALUE SPACES.          02980000
           05  WS-RD-PRODUCT-ID        PIC X(12).                       02990000
           05  FILLER                  PIC X(2)  VALUE SPACES.          03000000
           05  WS-RD-CUT-LENGTH        PIC Z,ZZZ,ZZ9.99.                03010000
           05  FILLER                  PIC X(2)  VALUE SPACES.          03020000
           05  WS-RD-CUT-QTY           PIC ZZ,ZZ9.                      03030000
           05  FILLER                  PIC X(3)  VALUE SPACES.          03040000
           05  WS-RD-WASTAGE-LEN       PIC Z,ZZZ,ZZ9.99.                03050000
           05  FILLER                  PIC X(2)  VALUE SPACES.          03060000
           05  WS-RD-WASTAGE-WGT       PIC Z,ZZZ,ZZ9.999.               03070000
           05  FILLER                  PIC X(2)  VALUE SPACES.          03080000
           05  WS-RD-SOLD-WGT          PIC Z,ZZZ,ZZ9.999.               03090000
           05  FILLER                  PIC X(2)  VALUE SPACES.          03100000
           05  WS-RD-KG-PRICE          PIC Z,ZZZ,ZZ9.9999.              03110000
           05  FILLER                  PIC X(2)  VALUE SPACES.          03120000
           05  WS-RD-TOTAL-PRICE       PIC ZZZ,ZZZ,ZZ9.99.              03130000
           05  FILLER                  PIC X(6)  VALUE SPACES.          03140000
           EJECT                                                        03150000
       01  WS-RPT-BRN-HEADING.                                          03160000
           05  WS-RBH-CC               PIC X  VALUE '-'.                03170000
           05  FILLER                  PIC X(3)  VALUE SPACES.          03180000
           05  FILLER                  PIC X(7)  VALUE                  03190000
               'BRANCH '.                                               03200000
           05  WS-RBH-BRANCH-ID        PIC X(12).                       03210000
           05  FILLER                  PIC X(109)  VALUE SPACES.        03220000
           EJECT                                                        03230000
       01  WS-RPT-CUST-HEADING.                                         03240000
           05  WS-RCUH-CC              PIC X  VALUE ' '.                03250000
           05  FILLER                  PIC X(5)  VALUE SPACES.          03260000
           05  FILLER                  PIC X(9)  VALUE                  03270000
               'CUSTOMER '.                                             03280000
           05  WS-RCUH-CUSTOMER-NAME   PIC X(30).                       03290000
           05  FILLER                  PIC X(87)  VALUE SPACES.         03300000
           EJECT                                                        03310000
       01  WS-RPT-CAT-HEADING.                                          03320000
           05  WS-RCH-CC               PIC X  VALUE ' '.                03330000
           05  FILLER                  PIC X(7)  VALUE SPACES.          03340000
           05  FILLER                  PIC X(9)  VALUE                  03350000
               'CATEGORY '.                                             03360000
           05  WS-RCH-CATEGORY-ID      PIC X(12).                       03370000
           05  FILLER                  PIC X(103)  VALUE SPACES.        03380000
           EJECT                                                        03390000
       01  WS-RPT-GRAND-TOTAL.                                          03400000
           05  WS-RGT-CC               PIC X  VALUE '1'.                03410000
           05  FILLER                  PIC X(32)  VALUE SPACES.         03420000
           05  FILLER                  PIC X(34)  VALUE                 03430000
               'SOLD PRODUCTS REPORT GRAND TOTALS'.                     03440000
           05  FILLER                  PIC X(65)  VALUE SPACES.         03450000
           EJECT                                                        03460000
       01  WS-RPT-GRAND-DETAIL.                                         03470000
           05  WS-RGD-CC               PIC X  VALUE ' '.                03480000
           05  FILLER                  PIC X(5)  VALUE SPACES.          03490000
           05  FILLER                  PIC X(20)  VALUE                 03500000
               'TOTAL SOLD WEIGHT ='.                                   03510000
           05  WS-RGD-TOT-SOLD-WGT     PIC ZZZ,ZZZ,ZZ9.999.             03520000
           05  FILLER                  PIC X(4)  VALUE SPACES.          03530000
           05  FILLER                  PIC X(13)  VALUE                 03540000
               'TOTAL PRICE ='.                                         03550000
           05  WS-RGD-TOT-PRICE        PIC ZZ,ZZZ,ZZZ,ZZ9.99.           03560000
           05  FILLER                  PIC X(4)  VALUE SPACES.          03570000
           05  FILLER                  PIC X(22)  VALUE                 03580000
               'TOTAL WASTAGE WEIGHT ='.                                03590000
           05  WS-RGD-TOT-WAST-WGT     PIC ZZZ,ZZZ,ZZ9.999.             03600000
           05  FILLER                  PIC X(16)  VALUE SPACES.         03610000
       01  WS-B3700-REC                PIC X(132) VALUE SPACES.         03620000
           EJECT                                                        03630000
      ***************************************************************** 03640000
      *    P R O C E D U R E    D I V I S I O N                       * 03650000
      ***************************************************************** 03660000
       PROCEDURE DIVISION.                                              03670000
      *                                                                 03680000
       B3000-MAINLINE.                                                  03690000
           PERFORM B3010-INITIALIZE      THRU B3010-EXIT.               03700000
           SORT SORT-WORK-FILE                                          03710000
               ON ASCENDING KEY SRT-BRANCH-ID                           03720000
                                SRT-CUSTOMER-NAME                       03730000
                                SRT-CATEGORY-ID                         03740000
               INPUT PROCEDURE  B3050-BUILD-SORT-RECS THRU B3050-EXIT   03750000
               OUTPUT PROCEDURE B3100-REPORT-FROM-SORT THRU B3100-EXIT. 03760000
           PERFORM B3800-FINAL-BREAKS    THRU B3800-EXIT.               03770000
           PERFORM B3900-GRAND-TOTAL     THRU B3900-EXIT.               03780000
           PERFORM B3990-TERMINATE       THRU B3990-EXIT.               03790000
           GOBACK.                                                      03800000
       B3000-EXIT.                                                      03810000
           EXIT.                                                        03820000
           EJECT                                                        03830000
      ***************************************************************** 03840000
      *                                                               * 03850000
      *    PARAGRAPH:  B3010-INITIALIZE                               * 03860000
      *                                                               * 03870000
      *    FUNCTION :  OPEN THE FILES THIS PARAGRAPH OWNS, LOAD THE   * 03880000
      *                SOLD-ITEM PRODUCT/CATEGORY TABLE, READ THE RUN * 03890000
      *                CONTROL CARD AND PRIME THE REPORT TITLE.  THE  * 03900000
      *                ORDER AND ORDER-ITEM FILES ARE OPENED AND      * 03910000
      *                CLOSED BY THE SORT'S INPUT PROCEDURE, NOT HERE.* 03920000
      *                                                               * 03930000
      *    CALLED BY:  B3000-MAINLINE                                 * 03940000
      *                                                               * 03950000
      ***************************************************************** 03960000
       B3010-INITIALIZE.                                                03970000
           OPEN INPUT  PRODUCT-MASTER-IN                                03980000
                       RUN-CONTROL-FILE.                                03990000
           OPEN OUTPUT SOLD-REPORT.                                     04000000
           MOVE FUNCTION CURRENT-DATE(1:8) TO WS-CURRENT-DATE.          04010000
           MOVE WS-CD-MO                TO WS-RT-MONTH.                 04020000
           MOVE WS-CD-DY                TO WS-RT-DAY.                   04030000
           MOVE WS-CD-CENT               TO WS-RT-YEAR(1:2).            04040000
           MOVE WS-CD-YR                 TO WS-RT-YEAR(3:2).            04050000
           PERFORM B3020-LOAD-PRODUCTS   THRU B3020-EXIT                04060000
               UNTIL PRDI-END OR PRDI-ERR.                              04070000
           READ RUN-CONTROL-FILE INTO BSCCTL-RECORD.                    04080000
           MOVE ZEROES                   TO WS-LINE-CNT.                04090000
           ADD 1                         TO WS-PAGE-CNT.                04100000
           WRITE SOLD-REPORT-REC         FROM WS-RPT-TITLE.             04110000
           WRITE SOLD-REPORT-REC         FROM WS-RPT-HEADING1.          04120000
           ADD 2                         TO WS-LINE-CNT.                04130000
       B3010-EXIT.                                                      04140000
           EXIT.                                                        04150000
           EJECT                                                        04160000
      ***************************************************************** 04170000
      *                                                               * 04180000
      *    PARAGRAPH:  B3020-LOAD-PRODUCTS                            * 04190000
      *                                                               * 04200000
      *    FUNCTION :  LOADS THE PRODUCT ID / CATEGORY ID LOOKUP      * 04210000
      *                TABLE USED TO RESOLVE EACH SOLD ITEM'S         * 04220000
      *                CATEGORY FOR THE THIRD-LEVEL CONTROL BREAK.    * 04230000
      *                                                               * 04240000
      *    CALLED BY:  B3010-INITIALIZE                               * 04250000
      *                                                               * 04260000
      ***************************************************************** 04270000
       B3020-LOAD-PRODUCTS.                                             04280000
           READ PRODUCT-MASTER-IN INTO BSCPRD-RECORD.                   04290000
           IF PRDI-END OR PRDI-ERR                                      04300000
               GO TO B3020-EXIT.                                        04310000
           ADD 1 TO BSCTAB-SPRD-CNT.                                    04320000
           SET BSCTAB-SPRD-IDX TO BSCTAB-SPRD-CNT.                      04330000
           MOVE BSCPRD-ID           TO BSCTAB-SPRD-ID(BSCTAB-SPRD-IDX). 04340000
           MOVE BSCPRD-CATEGORY-ID  TO                                  04350000
                               BSCTAB-SPRD-CATEGORY-ID(BSCTAB-SPRD-IDX).04360000
       B3020-EXIT.                                                      04370000
           EXIT.                                                        04380000
           EJECT                                                        04390000
      ***************************************************************** 04400000
      *                                                               * 04410000
      *    PARAGRAPH:  B3050-BUILD-SORT-RECS  (SORT INPUT PROCEDURE)  * 04420000
      *                                                               * 04430000
      *    FUNCTION :  MATCHED-MERGE OF THE ORDER FILE (OUTER) AND    * 04440000
      *                THE ORDER-ITEM FILE (INNER, ONE RECORD OF      * 04450000
      *                LOOKAHEAD) -- BOTH FILES ARE GROUPED BY ORDER. * 04460000
      *                FOR EVERY ORDER IN THE CONTROL DATE RANGE,     * 04470000
      *                ACCUMULATES THE UNRESTRICTED SOLD GRAND TOTALS * 04480000
      *                (BUSINESS RULES 5 AND 8) ONCE PER ORDER, THEN  * 04490000
      *                RELEASES ONE SORT RECORD PER SOLD ITEM OF AN   * 04500000
      *                ORDER THE REQUESTING USER MAY SEE (BUSINESS    * 04510000
      *                RULE 2) WHOSE PRODUCT IS STILL ON FILE.  AN    * 04520000
      *                ORDER WITH NO ITEMS RELEASES NOTHING.          * 04530000
      *                                                               * 04540000
      *    CALLED BY:  B3000-MAINLINE (SORT INPUT PROCEDURE)          * 04550000
      *                                                               * 04560000
      ***************************************************************** 04570000
       B3050-BUILD-SORT-RECS.                                           04580000
           OPEN INPUT ORDER-FILE                                        04590000
                      ORDER-ITEM-FILE.                                  04600000
           READ ORDER-FILE INTO BSCORDH-RECORD.                         04610000
           READ ORDER-ITEM-FILE INTO BSCORDI-RECORD.                    04620000
           PERFORM B3060-PROCESS-ONE-ORDER THRU B3060-EXIT              04630000
               UNTIL ORDF-END OR ORDF-ERR.                              04640000
           CLOSE ORDER-FILE                                             04650000
                 ORDER-ITEM-FILE.                                       04660000
       B3050-EXIT.                                                      04670000
           EXIT.                                                        04680000
           EJECT                                                        04690000
       B3060-PROCESS-ONE-ORDER.                                         04700000
           ADD 1 TO WS-ORDER-READ-CNT.                                  04710000
           IF BSCORDH-GIVEN-DATE NOT < BSCCTL-START-DATE AND            04720000
              BSCORDH-GIVEN-DATE NOT > BSCCTL-END-DATE                  04730000
               SET WS-ORD-IN-RANGE TO TRUE                              04740000
           ELSE                                                         04750000
               MOVE 'N' TO WS-ORD-RANGE-SW                              04760000
           END-IF.                                                      04770000
           IF WS-ORD-IN-RANGE                                           04780000
               PERFORM B3070-ACCUM-SOLD-TOTALS THRU B3070-EXIT          04790000
               IF BSCCTL-USER-IS-ADMIN                                  04800000
                   SET WS-KEEP-ORDER TO TRUE                            04810000
               ELSE                                                     04820000
                   IF BSCORDH-DELIV-BRANCH-ID = BSCCTL-USER-BRANCH      04830000
                       SET WS-KEEP-ORDER TO TRUE                        04840000
                   ELSE                                                 04850000
                       MOVE 'N' TO WS-ORD-KEEP-SW                       04860000
                   END-IF                                               04870000
               END-IF                                                   04880000
           ELSE                                                         04890000
               MOVE 'N' TO WS-ORD-KEEP-SW                               04900000
           END-IF.                                                      04910000
           PERFORM B3080-RELEASE-ORDER-ITEMS THRU B3080-EXIT            04920000
               UNTIL BSCORDI-ORDER-ID NOT = BSCORDH-ID OR ORIF-END.     04930000
           READ ORDER-FILE INTO BSCORDH-RECORD.                         04940000
       B3060-EXIT.                                                      04950000
           EXIT.                                                        04960000
           EJECT                                                        04970000
      ***************************************************************** 04980000
      *                                                               * 04990000
      *    PARAGRAPH:  B3070-ACCUM-SOLD-TOTALS                       *  05000000
      *                                                               * 05010000
      *    FUNCTION :  SOLD TOTALS (BATCH FLOW 5).  ONE ORDER         * 05020000
      *                CONTRIBUTES ITS TOTALS EXACTLY ONCE, NOT ONCE  * 05030000
      *                PER ITEM -- SALE WEIGHT AND PRICE ONLY WHEN    * 05040000
      *                THE SALE-WEIGHT FLAG IS PRESENT, WASTAGE       * 05050000
      *                WEIGHT ONLY WHEN THE WASTAGE FLAG IS PRESENT.  * 05060000
      *                                                               * 05070000
      *    CALLED BY:  B3060-PROCESS-ONE-ORDER                        * 05080000
      *                                                               * 05090000
      ***************************************************************** 05100000
       B3070-ACCUM-SOLD-TOTALS.                                         05110000
           IF BSCORDH-SALE-WGT-PRESENT                                  05120000
               ADD BSCORDH-TOTAL-SALE-WGT TO WS-TOT-SOLD-WEIGHT         05130000
               ADD BSCORDH-TOTAL-PRICE    TO WS-TOT-SOLD-PRICE          05140000
           END-IF.                                                      05150000
           IF BSCORDH-WAST-WGT-PRESENT                                  05160000
               ADD BSCORDH-TOTAL-WAST-WGT TO WS-TOT-WASTAGE-WEIGHT      05170000
           END-IF.                                                      05180000
       B3070-EXIT.                                                      05190000
           EXIT.                                                        05200000
           EJECT                                                        05210000
      ***************************************************************** 05220000
      *                                                               * 05230000
      *    PARAGRAPH:  B3080-RELEASE-ORDER-ITEMS                     *  05240000
      *                                                               * 05250000
      *    FUNCTION :  CONSUMES THE ORDER-ITEM LOOKAHEAD BUFFER WHILE * 05260000
      *                IT BELONGS TO THE CURRENT ORDER.  AN ITEM      * 05270000
      *                RELEASES A SORT RECORD ONLY WHEN THE ORDER WAS * 05280000
      *                KEPT AND THE ITEM'S PRODUCT IS STILL ON FILE.  * 05290000
      *                THE NEXT ITEM IS ALWAYS READ, REGARDLESS OF    * 05300000
      *                THE KEEP OR LOOKUP OUTCOME, TO STAY IN STEP    * 05310000
      *                WITH THE ORDER FILE.                          *  05320000
      *                                                               * 05330000
      *    CALLED BY:  B3060-PROCESS-ONE-ORDER                        * 05340000
      *                                                               * 05350000
      ***************************************************************** 05360000
       B3080-RELEASE-ORDER-ITEMS.                                       05370000
           IF WS-KEEP-ORDER                                             05380000
               PERFORM B3085-LOOKUP-PRODUCT THRU B3085-EXIT             05390000
               IF WS-PROD-FOUND                                         05400000
                   MOVE BSCORDH-DELIV-BRANCH-ID  TO WS-SRT-BRANCH-ID    05410000
                   MOVE BSCORDH-CUSTOMER-NAME    TO                     05420000
                                                  WS-SRT-CUSTOMER-NAME  05430000
                   MOVE BSCORDH-GIVEN-DATE       TO WS-SRT-GIVEN-DATE   05440000
                   MOVE BSCORDI-PRODUCT-ID       TO WS-SRT-PRODUCT-ID   05450000
                   MOVE BSCORDI-CUT-FLAG         TO WS-SRT-CUT-FLAG     05460000
                   MOVE BSCORDI-CUT-LENGTH       TO WS-SRT-CUT-LENGTH   05470000
                   MOVE BSCORDI-CUT-QUANTITY     TO                     05480000
                                                  WS-SRT-CUT-QUANTITY   05490000
                   MOVE BSCORDI-WASTAGE-LEN      TO WS-SRT-WASTAGE-LEN  05500000
                   MOVE BSCORDI-WASTAGE-WGT      TO WS-SRT-WASTAGE-WGT  05510000
                   MOVE BSCORDI-TOTAL-SOLD-WGT   TO WS-SRT-SOLD-WGT     05520000
                   MOVE BSCORDI-KG-PRICE         TO WS-SRT-KG-PRICE     05530000
                   MOVE BSCORDI-TOTAL-PRICE      TO WS-SRT-TOTAL-PRICE  05540000
                   MOVE WS-LOOKUP-CATEGORY-ID    TO WS-SRT-CATEGORY-ID  05550000
                   RELEASE SRT-SORT-RECORD FROM WS-SRT-RECORD           05560000
               END-IF                                                   05570000
           END-IF.                                                      05580000
           READ ORDER-ITEM-FILE INTO BSCORDI-RECORD.                    05590000
       B3080-EXIT.                                                      05600000
           EXIT.                                                        05610000
           EJECT                                                        05620000
      ***************************************************************** 05630000
      *                                                               * 05640000
      *    PARAGRAPH:  B3085-LOOKUP-PRODUCT                          *  05650000
      *                                                               * 05660000
      *    FUNCTION :  LOOKS UP THE SOLD ITEM'S PRODUCT IN THE LOCAL  * 05670000
      *                TABLE.  AN UNKNOWN PRODUCT DROPS THE ITEM FROM * 05680000
      *                THE REPORT (BATCH FLOW 4).                    *  05690000
      *                                                               * 05700000
      *    CALLED BY:  B3080-RELEASE-ORDER-ITEMS                     *  05710000
      *                                                               * 05720000
      ***************************************************************** 05730000
       B3085-LOOKUP-PRODUCT.                                            05740000
           MOVE 'N' TO WS-PROD-FOUND-SW.                                05750000
           SEARCH BSCTAB-SPRD-ENTRY                                     05760000
               AT END                                                   05770000
                   NEXT SENTENCE                                        05780000
               WHEN BSCTAB-SPRD-ID(BSCTAB-SPRD-IDX) =                   05790000
                                            BSCORDI-PRODUCT-ID          05800000
                   SET WS-PROD-FOUND TO TRUE                            05810000
                   MOVE BSCTAB-SPRD-CATEGORY-ID(BSCTAB-SPRD-IDX)        05820000
                                        TO WS-LOOKUP-CATEGORY-ID        05830000
           END-SEARCH.                                                  05840000
       B3085-EXIT.                                                      05850000
           EXIT.                                                        05860000
           EJECT                                                        05870000
      ***************************************************************** 05880000
      *                                                               * 05890000
      *    PARAGRAPH:  B3100-REPORT-FROM-SORT  (SORT OUTPUT PROC)     * 05900000
      *                                                               * 05910000
      *    FUNCTION :  DRIVES EVERY SORTED SOLD-ITEM RECORD THROUGH   * 05920000
      *                THE THREE-LEVEL CONTROL-BREAK DETAIL REPORT.   * 05930000
      *                                                               * 05940000
      *    CALLED BY:  B3000-MAINLINE (SORT OUTPUT PROCEDURE)         * 05950000
      *                                                               * 05960000
      ***************************************************************** 05970000
       B3100-REPORT-FROM-SORT.                                          05980000
           PERFORM B3110-RETURN-SORT-REC THRU B3110-EXIT                05990000
               UNTIL WS-SORT-IS-END.                                    06000000
       B3100-EXIT.                                                      06010000
           EXIT.                                                        06020000
           EJECT                                                        06030000
       B3110-RETURN-SORT-REC.                                           06040000
           RETURN SORT-WORK-FILE INTO WS-SRT-RECORD                     06050000
               AT END                                                   06060000
                   SET WS-SORT-IS-END TO TRUE                           06070000
                   GO TO B3110-EXIT.                                    06080000
           PERFORM B3150-DETAIL-LINE THRU B3150-EXIT.                   06090000
       B3110-EXIT.                                                      06100000
           EXIT.                                                        06110000
           EJECT                                                        06120000
      ***************************************************************** 06130000
      *                                                               * 06140000
      *    PARAGRAPH:  B3150-DETAIL-LINE                              * 06150000
      *                                                               * 06160000
      *    FUNCTION :  FIRES THE BRANCH, CUSTOMER AND CATEGORY        * 06170000
      *                CONTROL BREAKS AHEAD OF THE FIRST LINE OF A    * 06180000
      *                NEW GROUP, THEN FORMATS AND WRITES ONE DETAIL  * 06190000
      *                LINE.  CUT LENGTH AND CUT QUANTITY FOLLOW      * 06200000
      *                BUSINESS RULE 4 -- A WHOLE-UNIT ITEM REPORTS   * 06210000
      *                A ZERO CUT LENGTH BUT CARRIES ITS QUANTITY IN  * 06220000
      *                THE SAME FIELD AS A CUT ITEM'S PIECE COUNT.   *  06230000
      *                                                               * 06240000
      *    CALLED BY:  B3110-RETURN-SORT-REC                          * 06250000
      *                                                               * 06260000
      ***************************************************************** 06270000
       B3150-DETAIL-LINE.                                               06280000
           IF WS-FIRST-GROUP OR                                         06290000
              WS-SRT-BRANCH-ID NOT = WS-PREV-BRANCH-ID                  06300000
               MOVE 'N'                 TO WS-FIRST-GROUP-SW            06310000
               MOVE WS-SRT-BRANCH-ID    TO WS-PREV-BRANCH-ID            06320000
               MOVE ALL '9'             TO WS-PREV-CUSTOMER-NAME        06330000
               MOVE ALL '9'             TO WS-PREV-CATEGORY-ID          06340000
               PERFORM B3200-BRANCH-BREAK THRU B3200-EXIT               06350000
           END-IF.                                                      06360000
           IF WS-SRT-CUSTOMER-NAME NOT = WS-PREV-CUSTOMER-NAME          06370000
               MOVE WS-SRT-CUSTOMER-NAME TO WS-PREV-CUSTOMER-NAME       06380000
               MOVE ALL '9'              TO WS-PREV-CATEGORY-ID         06390000
               PERFORM B3300-CUSTOMER-BREAK THRU B3300-EXIT             06400000
           END-IF.                                                      06410000
           IF WS-SRT-CATEGORY-ID NOT = WS-PREV-CATEGORY-ID              06420000
               MOVE WS-SRT-CATEGORY-ID   TO WS-PREV-CATEGORY-ID         06430000
               PERFORM B3400-CATEGORY-BREAK THRU B3400-EXIT             06440000
           END-IF.                                                      06450000
           MOVE WS-SRT-GD-MO           TO WS-RD-DATE(1:2).              06460000
           MOVE '/'                    TO WS-RD-DATE(3:1).              06470000
           MOVE WS-SRT-GD-DY           TO WS-RD-DATE(4:2).              06480000
           MOVE '/'                    TO WS-RD-DATE(6:1).              06490000
           MOVE WS-SRT-GD-CENT         TO WS-RD-DATE(7:2).              06500000
           MOVE WS-SRT-GD-YR           TO WS-RD-DATE(9:2).              06510000
           MOVE WS-SRT-PRODUCT-ID      TO WS-RD-PRODUCT-ID.             06520000
           IF WS-SRT-WAS-CUT                                            06530000
               MOVE WS-SRT-CUT-LENGTH   TO WS-RD-CUT-LENGTH             06540000
               MOVE WS-SRT-CUT-QUANTITY TO WS-RD-CUT-QTY                06550000
           ELSE                                                         06560000
               MOVE ZEROES              TO WS-RD-CUT-LENGTH             06570000
               MOVE WS-SRT-CUT-QUANTITY TO WS-RD-CUT-QTY                06580000
           END-IF.                                                      06590000
           MOVE WS-SRT-WASTAGE-LEN     TO WS-RD-WASTAGE-LEN.            06600000
           MOVE WS-SRT-WASTAGE-WGT     TO WS-RD-WASTAGE-WGT.            06610000
           MOVE WS-SRT-SOLD-WGT        TO WS-RD-SOLD-WGT.               06620000
           MOVE WS-SRT-KG-PRICE        TO WS-RD-KG-PRICE.               06630000
           MOVE WS-SRT-TOTAL-PRICE     TO WS-RD-TOTAL-PRICE.            06640000
           MOVE WS-RPT-DETAIL TO WS-B3700-REC.                          06650000
           PERFORM B3700-WRITE-LINE THRU B3700-EXIT.                    06660000
           ADD 1 TO WS-DETAIL-CNT.                                      06670000
       B3150-EXIT.                                                      06680000
           EXIT.                                                        06690000
           EJECT                                                        06700000
      ***************************************************************** 06710000
      *                                                               * 06720000
      *    PARAGRAPH:  B3200-BRANCH-BREAK                             * 06730000
      *    PARAGRAPH:  B3300-CUSTOMER-BREAK                           * 06740000
      *    PARAGRAPH:  B3400-CATEGORY-BREAK                           * 06750000
      *                                                               * 06760000
      *    FUNCTION :  THE THREE-LEVEL CONTROL BREAK.  THE SOLD       * 06770000
      *                REPORT CARRIES NO SUBTOTAL LINE AT ANY LEVEL   * 06780000
      *                -- EACH BREAK ONLY PRINTS THE HEADING FOR THE  * 06790000
      *                NEW GROUP.                                    *  06800000
      *                                                               * 06810000
      *    CALLED BY:  B3150-DETAIL-LINE                              * 06820000
      *                                                               * 06830000
      ***************************************************************** 06840000
       B3200-BRANCH-BREAK.                                              06850000
           MOVE WS-PREV-BRANCH-ID      TO WS-RBH-BRANCH-ID.             06860000
           MOVE WS-RPT-BRN-HEADING TO WS-B3700-REC.                     06870000
           PERFORM B3700-WRITE-LINE THRU B3700-EXIT.                    06880000
       B3200-EXIT.                                                      06890000
           EXIT.                                                        06900000
           EJECT                                                        06910000
       B3300-CUSTOMER-BREAK.                                            06920000
           MOVE WS-PREV-CUSTOMER-NAME  TO WS-RCUH-CUSTOMER-NAME.        06930000
           MOVE WS-RPT-CUST-HEADING TO WS-B3700-REC.                    06940000
           PERFORM B3700-WRITE-LINE THRU B3700-EXIT.                    06950000
       B3300-EXIT.                                                      06960000
           EXIT.                                                        06970000
           EJECT                                                        06980000
       B3400-CATEGORY-BREAK.                                            06990000
           MOVE WS-PREV-CATEGORY-ID    TO WS-RCH-CATEGORY-ID.           07000000
           MOVE WS-RPT-CAT-HEADING TO WS-B3700-REC.                     07010000
           PERFORM B3700-WRITE-LINE THRU B3700-EXIT.                    07020000
       B3400-EXIT.                                                      07030000
           EXIT.                                                        07040000
           EJECT                                                        07050000
      ***************************************************************** 07060000
      *                                                               * 07070000
      *    PARAGRAPH:  B3700-WRITE-LINE                               * 07080000
      *                                                               * 07090000
      *    FUNCTION :  COMMON PRINT-LINE WRITER.  BUMPS THE LINE      * 07100000
      *                COUNT AND, PAST SIXTY LINES, STARTS A NEW PAGE * 07110000
      *                WITH THE TITLE AND COLUMN HEADING REPRINTED.   * 07120000
      *                                                               * 07130000
      *    CALLED BY:  B3150-DETAIL-LINE, B3200-BRANCH-BREAK,         * 07140000
      *                B3300-CUSTOMER-BREAK, B3400-CATEGORY-BREAK     * 07150000
      *                                                               * 07160000
      ***************************************************************** 07170000
       B3700-WRITE-LINE.                                                07180000
           WRITE SOLD-REPORT-REC       FROM WS-B3700-REC.               07190000
           ADD 1 TO WS-LINE-CNT.                                        07200000
           IF WS-LINE-CNT > +60                                         07210000
               MOVE ZEROES              TO WS-LINE-CNT                  07220000
               ADD 1                    TO WS-PAGE-CNT                  07230000
               WRITE SOLD-REPORT-REC    FROM WS-RPT-TITLE               07240000
               WRITE SOLD-REPORT-REC    FROM WS-RPT-HEADING1            07250000
               ADD 2                    TO WS-LINE-CNT                  07260000
           END-IF.                                                      07270000
       B3700-EXIT.                                                      07280000
           EXIT.                                                        07290000
           EJECT                                                        07300000
      ***************************************************************** 07310000
      *                                                               * 07320000
      *    PARAGRAPH:  B3800-FINAL-BREAKS                             * 07330000
      *                                                               * 07340000
      *    FUNCTION :  PRESENT FOR SYMMETRY WITH THE OTHER BATCH      * 07350000
      *                REPORTS IN THIS SUITE -- THE SOLD REPORT HAS   * 07360000
      *                NO SUBTOTAL LINE TO FLUSH AT END OF FILE.      * 07370000
      *                                                               * 07380000
      *    CALLED BY:  B3000-MAINLINE                                 * 07390000
      *                                                               * 07400000
      ***************************************************************** 07410000
       B3800-FINAL-BREAKS.                                              07420000
           CONTINUE.                                                    07430000
       B3800-EXIT.                                                      07440000
           EXIT.                                                        07450000
           EJECT                                                        07460000
      ***************************************************************** 07470000
      *                                                               * 07480000
      *    PARAGRAPH:  B3900-GRAND-TOTAL                              * 07490000
      *                                                               * 07500000
      *    FUNCTION :  WRITES THE UNRESTRICTED SOLD GRAND TOTALS      * 07510000
      *                (BUSINESS RULE 5) ON A FRESH PAGE.             * 07520000
      *                                                               * 07530000
      *    CALLED BY:  B3000-MAINLINE                                 * 07540000
      *                                                               * 07550000
      ***************************************************************** 07560000
       B3900-GRAND-TOTAL.                                               07570000
           WRITE SOLD-REPORT-REC       FROM WS-RPT-GRAND-TOTAL.         07580000
           MOVE WS-TOT-SOLD-WEIGHT     TO WS-RGD-TOT-SOLD-WGT.          07590000
           MOVE WS-TOT-SOLD-PRICE      TO WS-RGD-TOT-PRICE.             07600000
           MOVE WS-TOT-WASTAGE-WEIGHT  TO WS-RGD-TOT-WAST-WGT.          07610000
           WRITE SOLD-REPORT-REC       FROM WS-RPT-GRAND-DETAIL.        07620000
       B3900-EXIT.                                                      07630000
           EXIT.                                                        07640000
           EJECT                                                        07650000
       B3990-TERMINATE.                                                 07660000
           CLOSE PRODUCT-MASTER-IN                                      07670000
                 RUN-CONTROL-FILE                                       07680000
                 SOLD-REPORT.                                           07690000
       B3990-EXIT.                                                      07700000
           EXIT.                                                        07710000
