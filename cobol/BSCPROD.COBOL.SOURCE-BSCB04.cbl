       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. BSCB04.                                              00020000
       AUTHOR. R HUGGINS.                                               00030000
       INSTALLATION. BRANCH STOCK CONTROL SUITE.                        00040000
       DATE-WRITTEN. 09/14/91.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.  NONE.                                                 00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *                 BRANCH STOCK CONTROL SUITE (BSC)             *  00100000
      *                                                               * 00110000
      * PROGRAM :   BSCB04                                           *  00120000
      *                                                               * 00130000
      * FUNCTION:   PROGRAM BSCB04 IS A BATCH PROGRAM THAT READS THE  * 00140000
      *             INCOMING ORDER-TXN FILE, ONE NEW ORDER PER        * 00150000
      *             RECORD, SETS EACH ORDER TO CREATED STATUS AND     * 00160000
      *             APPENDS IT TO THE ORDER FILE.  FOR EVERY ORDER    * 00170000
      *             IT SCANS THE FULL ACCOUNT MASTER AND FANS A       * 00180000
      *             NOTIFICATION RECORD OUT TO EVERY ACCOUNT WHOSE    * 00190000
      *             OWN BRANCH MATCHES THE ORDER'S DELIVERY BRANCH,   * 00200000
      *             AND SEPARATELY TO EVERY ACCOUNT IN BRANCH ZERO,   * 00210000
      *             THE HEAD-OFFICE BRANCH -- THE TWO FAN-OUT TESTS   * 00220000
      *             ARE INDEPENDENT, SO AN ACCOUNT IN BRANCH ZERO     * 00230000
      *             RECEIVING ITS OWN BRANCH'S ORDER GETS TWO.        * 00240000
      *             THE NOTIFICATION WORDING IS VARIED WHEN THE       * 00250000
      *             DELIVERY DATE MATCHES THE ORDER DATE.             * 00260000
      *                                                               * 00270000
      * FILES   :   ORDER-TXN FILE          -  LINE SEQ      (READ)  *  00280000
      *             ORDER FILE              -  LINE SEQ    (EXTEND)  *  00290000
      *             ACCOUNT FILE            -  LINE SEQ      (READ)  *  00300000
      *             NOTIFICATION FILE       -  LINE SEQ    (OUTPUT)  *  00310000
      *                                                               * 00320000
      * TRANSACTIONS GENERATED:                                       * 00330000
      *             NONE                                              * 00340000
      *                                                               * 00350000
      * PFKEYS  :   NONE                                              * 00360000
      *                                                               * 00370000
      ***************************************************************** 00380000
      *             PROGRAM CHANGE LOG                                * 00390000
      *             -------------------                               * 00400000
      *                                                               * 00410000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00420000
      *  --------   --------------------  --------------------------  * 00430000
      *                                                               * 00440000
      *  09/14/91   R HUGGINS             ORIGINAL INSTALLATION.      * 00450000
      *  02/09/99   K OROURKE             BRN0210 - Y2K REMEDIATION,  * 00460000
      *                                   ORDER GIVEN/DELIVERY DATES  * 00470000
      *                                   AND THE NOTIFICATION        * 00480000
      *                                   CREATED DATE NOW CARRY A    * 00490000
      *                                   FOUR-DIGIT YEAR.            * 00500000
      *  08/03/01   P SAMUELS             BRN0310 - SAME-DAY WORDING  * 00510000
      *                                   ADDED TO THE NOTIFICATION  *  00520000
      *                                   TEXT VIA BSCSP1, PER STOCK  * 00530000
      *                                   COMMITTEE REQUEST.          * 00540000
      *  03/11/02   T MALONE              BRN0271 - HEAD OFFICE LEG   * 00550000
      *                                   OF THE FAN-OUT WAS TESTING  * 00551000
      *                                   BRANCH ID AGAINST A ONE-    * 00552000
      *                                   BYTE LITERAL INSTEAD OF THE * 00553000
      *                                   FULL ZERO-FILLED ID, AND    * 00554000
      *                                   NEVER FIRED.  CORRECTED.    * 00555000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00556000
      *                                                               * 00560000
      ***************************************************************** 00570000
           EJECT                                                        00580000
       ENVIRONMENT DIVISION.                                            00590000
       SPECIAL-NAMES.                                                   00600000
           C01 IS TOP-OF-FORM.                                          00610000
       INPUT-OUTPUT SECTION.                                            00620000
       FILE-CONTROL.                                                    00630000
           SELECT ORDER-TXN-FILE      ASSIGN TO BSCORDT                 00640000
                                       ORGANIZATION IS LINE SEQUENTIAL  00650000
                                       FILE STATUS IS WS-ORDT-STATUS.   00660000
           SELECT ORDER-FILE          ASSIGN TO BSCORDF                 00670000
                                       ORGANIZATION IS LINE SEQUENTIAL  00680000
                                       FILE STATUS IS WS-ORDF-STATUS.   00690000
           SELECT ACCOUNT-FILE        ASSIGN TO BSCACCT                 00700000
                                       ORGANIZATION IS LINE SEQUENTIAL  00710000
                                       FILE STATUS IS WS-ACCT-STATUS.   00720000
           SELECT NOTIFICATION-OUT    ASSIGN TO BSCNTFY                 00730000
                                       ORGANIZATION IS LINE SEQUENTIAL  00740000
                                       FILE STATUS IS WS-NTFY-STATUS.   00750000
           EJECT                                                        00760000
       DATA DIVISION.                                                   00770000
       FILE SECTION.                                                    00780000
       FD  ORDER-TXN-FILE                                               00790000
           LABEL RECORDS ARE STANDARD                                   00800000
           RECORD CONTAINS 130 CHARACTERS.                              00810000
       01  ORDER-TXN-FILE-REC          PIC X(130).                      00820000
      *                                                                 00830000
       FD  ORDER-FILE                                                   00840000
           LABEL RECORDS ARE STANDARD                                   00850000
           RECORD CONTAINS 130 CHARACTERS.                              00860000
       01  ORDER-FILE-REC              PIC X(130).                      00870000
      *                                                                 00880000
       FD  ACCOUNT-FILE                                                 00890000
           LABEL RECORDS ARE STANDARD                                   00900000
           RECORD CONTAINS 55 CHARACTERS.                               00910000
       01  ACCOUNT-FILE-REC            PIC X(55).                       00920000
      *                                                                 00930000
       FD  NOTIFICATION-OUT                                             00940000
           LABEL RECORDS ARE STANDARD                                   00950000
           RECORD CONTAINS 140 CHARACTERS.                              00960000
       01  NOTIFICATION-OUT-REC        PIC X(140).                      00970000
           EJECT                                                        00980000
       WORKING-STORAGE SECTION.                                         00990000
      *                                                                 01000000
      ***************************************************************** 01010000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01020000
      ***************************************************************** 01030000
       77  WS-TXN-READ-CNT             PIC S9(7)   COMP-3 VALUE ZEROES. 01040000
       77  WS-NOTIFY-WRITE-CNT         PIC S9(7)   COMP-3 VALUE ZEROES. 01050000
       77  WS-NOTIFY-IDX               PIC S9(5)   COMP   VALUE ZEROES. 01060000
       77  BSCTAB-ACCT-MAX             PIC S9(05)  VALUE +20000 COMP-3. 01070000
       77  BSCTAB-ACCT-CNT             PIC S9(05)  VALUE ZEROES COMP-3. 01080000
       77  WS-NTF-SEQ-CNT              PIC S9(9)   COMP-3 VALUE ZEROES. 01090000
      *                                                                 01100000
      ***************************************************************** 01110000
      *    SWITCHES                                                   * 01120000
      ***************************************************************** 01130000
       01  WS-SWITCHES.                                                 01140000
           05  WS-SAME-DAY-SW           PIC X     VALUE 'N'.            01150000
               88  WS-IS-SAME-DAY-ORDER     VALUE 'Y'.                  01160000
      *                                                                 01170000
      ***************************************************************** 01180000
      *    MISCELLANEOUS WORK FIELDS AND FILE STATUS CONDITIONS       * 01190000
      ***************************************************************** 01200000
       01  WS-MISCELLANEOUS-FIELDS.                                     01210000
           05  WS-ORDT-STATUS           PIC XX    VALUE SPACES.         01220000
               88  ORDT-OK                        VALUE '00'.           01230000
               88  ORDT-END                        VALUE '10'.          01240000
               88  ORDT-ERR                        VALUE '30' '35'.     01250000
           05  WS-ORDF-STATUS           PIC XX    VALUE SPACES.         01260000
               88  ORDF-OK                        VALUE '00'.           01270000
           05  WS-ACCT-STATUS           PIC XX    VALUE SPACES.         01280000
               88  ACCT-OK                        VALUE '00'.           01290000
               88  ACCT-END                        VALUE '10'.          01300000
               88  ACCT-ERR                        VALUE '30' '35'.     01310000
           05  WS-NTFY-STATUS           PIC XX    VALUE SPACES.         01320000
               88  NTFY-OK                        VALUE '00'.           01330000
      *                                                                 01340000
           05  WS-CURRENT-DATE          PIC 9(08) VALUE ZEROES.         01350000
           05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.             01360000
               10  WS-CD-CENT           PIC 99.                         01370000
               10  WS-CD-YR             PIC 99.                         01380000
               10  WS-CD-MO             PIC 99.                         01390000
               10  WS-CD-DY             PIC 99.                         01400000
           05  WS-NTF-ID-NUM            PIC 9(9)  VALUE ZEROES.         01410000
           05  WS-NTF-DELIV-BRANCH      PIC X(12) VALUE SPACES.         01420000
           05  WS-NTM-BANNER-NORMAL     PIC X(38) VALUE                 01430000
               'A NEW ORDER WAS CREATED FOR CUSTOMER '.                 01440000
           05  WS-NTM-BANNER-RUSH       PIC X(38) VALUE                 01450000
               'A NEW SAME-DAY ORDER CREATED FOR '.                     01460000
           EJECT                                                        01470000
      ***************************************************************** 01480000
      *    RECORD LAYOUTS                                             * 01490000
      ***************************************************************** 01500000
           COPY BSCORDH.                                                01510000
           EJECT                                                        01520000
           COPY BSCACCT.                                                01530000
           EJECT                                                        01540000
           COPY BSCNTFY.                                                01550000
           EJECT                                                        01560000
      ***************************************************************** 01570000
      *    BSCSP1 CALL INTERFACE -- SAME-DAY COMPARISON SUBPROGRAM    * 01580000
      ***************************************************************** 01590000
           COPY BSCSP1CY.                                               01600000
       01  LS-BSCSP1-PARMS              PIC X(19).                      01610000
           EJECT                                                        01620000
      ***************************************************************** 01630000
      *    ACCOUNT LOOKUP TABLE -- LOADED FROM THE ACCOUNT MASTER AT  * 01640000
      *    START-UP, ID AND OWNING BRANCH ONLY.  THIS TABLE IS LOCAL  * 01650000
      *    TO BSCB04 -- IT IS NOT THE SHARED CATEGORY/TYPE/BRANCH     * 01660000
      *    TABLE SET IN BSCSTDTY.                                    *  01670000
      ***************************************************************** 01680000
       01  BSCTAB-ACCOUNT-TABLE.                                        01690000
           05  BSCTAB-ACCT-ENTRY OCCURS 20000 TIMES                     01700000
               INDEXED BY BSCTAB-ACCT-IDX.                              01710000
               10  BSCTAB-ACCT-ID           PIC X(12).                  01720000
               10  BSCTAB-ACCT-BRANCH-ID    PIC X(12).                  01730000
           EJECT                                                        01740000
      ***************************************************************** 01750000
      *    NOTIFICATION MESSAGE WORK AREA -- BUILT BY FIXED-POSITION  * 01760000
      *    MOVES, NOT STRING, TO MATCH THE HOUSE STYLE ELSEWHERE IN   * 01770000
      *    THIS SUITE.                                               *  01780000
      ***************************************************************** 01790000
       01  WS-NTF-MSG-AREA.                                             01800000
           05  WS-NTM-BANNER            PIC X(38).                      01810000
           05  WS-NTM-CUSTOMER-NAME     PIC X(30).                      01820000
           05  FILLER                   PIC X(1)  VALUE '.'.            01830000
           05  FILLER                   PIC X(11) VALUE SPACES.         01840000
           EJECT                                                        01850000
      ***************************************************************** 01860000
      *    P R O C E D U R E    D I V I S I O N                       * 01870000
      ***************************************************************** 01880000
       PROCEDURE DIVISION.                                              01890000
      *                                                                 01900000
       B4000-MAINLINE.                                                  01910000
           PERFORM B4010-INITIALIZE      THRU B4010-EXIT.               01920000
           READ ORDER-TXN-FILE INTO BSCORDH-RECORD.                     01930000
           PERFORM B4100-PROCESS-ORDER-TXN THRU B4100-EXIT              01940000
               UNTIL ORDT-END OR ORDT-ERR.                              01950000
           PERFORM B4990-TERMINATE       THRU B4990-EXIT.               01960000
           GOBACK.                                                      01970000
       B4000-EXIT.                                                      01980000
           EXIT.                                                        01990000
           EJECT                                                        02000000
      ***************************************************************** 02010000
      *                                                               * 02020000
      *    PARAGRAPH:  B4010-INITIALIZE                               * 02030000
      *                                                               * 02040000
      *    FUNCTION :  OPENS ALL FOUR FILES -- THE ORDER FILE IS      * 02050000
      *                OPENED FOR EXTEND SINCE EACH CREATED ORDER IS  * 02060000
      *                APPENDED, NOT MERGED -- AND LOADS THE ACCOUNT  * 02070000
      *                LOOKUP TABLE USED BY THE NOTIFICATION FAN-OUT. * 02080000
      *                                                               * 02090000
      *    CALLED BY:  B4000-MAINLINE                                 * 02100000
      *                                                               * 02110000
      ***************************************************************** 02120000
       B4010-INITIALIZE.                                                02130000
           OPEN INPUT  ORDER-TXN-FILE.                                  02140000
           OPEN EXTEND ORDER-FILE.                                      02150000
           OPEN OUTPUT NOTIFICATION-OUT.                                02160000
           MOVE FUNCTION CURRENT-DATE(1:8) TO WS-CURRENT-DATE.          02170000
           PERFORM B4020-LOAD-ACCOUNTS   THRU B4020-EXIT                02180000
               UNTIL ACCT-END OR ACCT-ERR.                              02190000
       B4010-EXIT.                                                      02200000
           EXIT.                                                        02210000
           EJECT                                                        02220000
      ***************************************************************** 02230000
      *                                                               * 02240000
      *    PARAGRAPH:  B4020-LOAD-ACCOUNTS                            * 02250000
      *                                                               * 02260000
      *    FUNCTION :  LOADS THE ACCOUNT ID / OWNING BRANCH LOOKUP    * 02270000
      *                TABLE SCANNED ONCE PER ORDER BY THE            * 02280000
      *                NOTIFICATION FAN-OUT.                          * 02290000
      *                                                               * 02300000
      *    CALLED BY:  B4010-INITIALIZE                               * 02310000
      *                                                               * 02320000
      ***************************************************************** 02330000
       B4020-LOAD-ACCOUNTS.                                             02340000
           OPEN INPUT ACCOUNT-FILE.                                     02350000
           READ ACCOUNT-FILE INTO BSCACCT-RECORD.                       02360000
           PERFORM B4030-LOAD-ONE-ACCOUNT THRU B4030-EXIT               02370000
               UNTIL ACCT-END OR ACCT-ERR.                              02380000
           CLOSE ACCOUNT-FILE.                                          02390000
       B4020-EXIT.                                                      02400000
           EXIT.                                                        02410000
           EJECT                                                        02420000
       B4030-LOAD-ONE-ACCOUNT.                                          02430000
           ADD 1 TO BSCTAB-ACCT-CNT.                                    02440000
           SET BSCTAB-ACCT-IDX TO BSCTAB-ACCT-CNT.                      02450000
           MOVE BSCACCT-ID          TO BSCTAB-ACCT-ID(BSCTAB-ACCT-IDX). 02460000
           MOVE BSCACCT-BRANCH-ID   TO                                  02470000
                               BSCTAB-ACCT-BRANCH-ID(BSCTAB-ACCT-IDX).  02480000
           READ ACCOUNT-FILE INTO BSCACCT-RECORD.                       02490000
       B4030-EXIT.                                                      02500000
           EXIT.                                                        02510000
           EJECT                                                        02520000
      ***************************************************************** 02530000
      *                                                               * 02540000
      *    PARAGRAPH:  B4100-PROCESS-ORDER-TXN                        * 02550000
      *                                                               * 02560000
      *    FUNCTION :  SETS THE INCOMING ORDER TO CREATED STATUS      * 02570000
      *                (BATCH FLOW 6), DECIDES THE SAME-DAY WORDING   * 02580000
      *                VIA BSCSP1, APPENDS THE ORDER TO THE ORDER     * 02590000
      *                FILE AND DRIVES THE NOTIFICATION FAN-OUT OVER  * 02600000
      *                THE FULL ACCOUNT TABLE.                       *  02610000
      *                                                               * 02620000
      *    CALLED BY:  B4000-MAINLINE                                 * 02630000
      *                                                               * 02640000
      ***************************************************************** 02650000
       B4100-PROCESS-ORDER-TXN.                                         02660000
           ADD 1 TO WS-TXN-READ-CNT.                                    02670000
           SET BSCORDH-IS-CREATED TO TRUE.                              02680000
           PERFORM B4150-SAME-DAY-CHECK  THRU B4150-EXIT.               02690000
           IF WS-IS-SAME-DAY-ORDER                                      02700000
               MOVE WS-NTM-BANNER-RUSH   TO WS-NTM-BANNER               02710000
           ELSE                                                         02720000
               MOVE WS-NTM-BANNER-NORMAL TO WS-NTM-BANNER               02730000
           END-IF.                                                      02740000
           MOVE BSCORDH-CUSTOMER-NAME    TO WS-NTM-CUSTOMER-NAME.       02750000
           WRITE ORDER-FILE-REC          FROM BSCORDH-RECORD.           02760000
           MOVE BSCORDH-DELIV-BRANCH-ID  TO WS-NTF-DELIV-BRANCH.        02770000
           PERFORM B4200-NOTIFY-ONE-ACCT THRU B4200-EXIT                02780000
               VARYING BSCTAB-ACCT-IDX FROM 1 BY 1                      02790000
               UNTIL BSCTAB-ACCT-IDX > BSCTAB-ACCT-CNT.                 02800000
           READ ORDER-TXN-FILE INTO BSCORDH-RECORD.                     02810000
       B4100-EXIT.                                                      02820000
           EXIT.                                                        02830000
           EJECT                                                        02840000
      ***************************************************************** 02850000
      *                                                               * 02860000
      *    PARAGRAPH:  B4150-SAME-DAY-CHECK                           * 02870000
      *                                                               * 02880000
      *    FUNCTION :  SAME-DAY RULE (BUSINESS RULE 6) -- CALLS       * 02890000
      *                BSCSP1 TO COMPARE THE ORDER'S GIVEN DATE       * 02900000
      *                AGAINST ITS DELIVERY DATE, SETTING THE SWITCH  * 02910000
      *                USED TO SELECT THE NOTIFICATION BANNER.        * 02920000
      *                                                               * 02930000
      *    CALLED BY:  B4100-PROCESS-ORDER-TXN                        * 02940000
      *                                                               * 02950000
      ***************************************************************** 02960000
       B4150-SAME-DAY-CHECK.                                            02970000
           MOVE 'Y'                      TO BSCSP1-D1-PRESENT.          02980000
           MOVE BSCORDH-GD-CENT          TO BSCSP1-D1-CE.               02990000
           MOVE BSCORDH-GD-YR            TO BSCSP1-D1-YR.               03000000
           MOVE BSCORDH-GD-MO            TO BSCSP1-D1-MONTH.            03010000
           MOVE BSCORDH-GD-DY            TO BSCSP1-D1-DAY.              03020000
           MOVE 'Y'                      TO BSCSP1-D2-PRESENT.          03030000
           MOVE BSCORDH-DELIV-DATE(1:2)  TO BSCSP1-D2-CE.               03040000
           MOVE BSCORDH-DELIV-DATE(3:2)  TO BSCSP1-D2-YR.               03050000
           MOVE BSCORDH-DELIV-DATE(5:2)  TO BSCSP1-D2-MONTH.            03060000
           MOVE BSCORDH-DELIV-DATE(7:2)  TO BSCSP1-D2-DAY.              03070000
           MOVE BSCSP1-PARMS             TO LS-BSCSP1-PARMS.            03080000
           CALL 'BSCSP1' USING LS-BSCSP1-PARMS.                         03090000
           MOVE LS-BSCSP1-PARMS          TO BSCSP1-PARMS.               03100000
           IF BSCSP1-IS-SAME-DAY                                        03110000
               SET WS-IS-SAME-DAY-ORDER TO TRUE                         03120000
           ELSE                                                         03130000
               MOVE 'N' TO WS-SAME-DAY-SW                               03140000
           END-IF.                                                      03150000
       B4150-EXIT.                                                      03160000
           EXIT.                                                        03170000
           EJECT                                                        03180000
      ***************************************************************** 03190000
      *                                                               * 03200000
      *    PARAGRAPH:  B4200-NOTIFY-ONE-ACCT                          * 03210000
      *                                                               * 03220000
      *    FUNCTION :  TESTS ONE ACCOUNT TABLE ENTRY AGAINST THE TWO  * 03230000
      *                INDEPENDENT FAN-OUT CONDITIONS -- THE ACCOUNT'S* 03240000
      *                OWN BRANCH MATCHING THE ORDER'S DELIVERY       * 03250000
      *                BRANCH, AND THE ACCOUNT'S OWN BRANCH BEING     * 03260000
      *                HEAD OFFICE BRANCH ZERO -- WRITING ONE         * 03270000
      *                NOTIFICATION RECORD FOR EACH CONDITION THAT    * 03280000
      *                HOLDS.  AN ACCOUNT SATISFYING BOTH RECEIVES    * 03290000
      *                TWO NOTIFICATIONS, FAITHFUL TO THE SOURCE.     * 03300000
      *                                                               * 03310000
      *    CALLED BY:  B4100-PROCESS-ORDER-TXN                        * 03320000
      *                                                               * 03330000
      ***************************************************************** 03340000
       B4200-NOTIFY-ONE-ACCT.                                           03350000
           IF BSCTAB-ACCT-BRANCH-ID(BSCTAB-ACCT-IDX) =                  03360000
                                             WS-NTF-DELIV-BRANCH        03370000
               PERFORM B4250-WRITE-ONE-NOTIFY THRU B4250-EXIT           03380000
           END-IF.                                                      03390000
           IF BSCTAB-ACCT-BRANCH-ID(BSCTAB-ACCT-IDX) =                  03400000
                                                  '000000000000'        03401000
               PERFORM B4250-WRITE-ONE-NOTIFY THRU B4250-EXIT           03410000
           END-IF.                                                      03420000
       B4200-EXIT.                                                      03430000
           EXIT.                                                        03440000
           EJECT                                                        03450000
      ***************************************************************** 03460000
      *                                                               * 03470000
      *    PARAGRAPH:  B4250-WRITE-ONE-NOTIFY                         * 03480000
      *                                                               * 03490000
      *    FUNCTION :  ASSIGNS THE NEXT NOTIFICATION ID (SEQUENCE-    * 03500000
      *                ASSIGNED, THE RECORD CARRIES NO ID OF ITS OWN  * 03510000
      *                ON INPUT) AND WRITES ONE NOTIFICATION RECORD   * 03520000
      *                FOR THE ACCOUNT CURRENTLY INDEXED.             * 03530000
      *                                                               * 03540000
      *    CALLED BY:  B4200-NOTIFY-ONE-ACCT                          * 03550000
      *                                                               * 03560000
      ***************************************************************** 03570000
       B4250-WRITE-ONE-NOTIFY.                                          03580000
           ADD 1 TO WS-NTF-SEQ-CNT.                                     03590000
           MOVE WS-NTF-SEQ-CNT            TO WS-NTF-ID-NUM.             03600000
           MOVE 'NTF'                     TO BSCNTFY-ID(1:3).           03610000
           MOVE WS-NTF-ID-NUM              TO BSCNTFY-ID(4:9).          03620000
           MOVE BSCORDH-ID                 TO BSCNTFY-ORDER-ID.         03630000
           MOVE WS-NTF-MSG-AREA            TO BSCNTFY-MESSAGE.          03640000
           MOVE BSCTAB-ACCT-ID(BSCTAB-ACCT-IDX) TO                      03650000
                                          BSCNTFY-ACCOUNT-ID.           03660000
           MOVE WS-NTF-DELIV-BRANCH        TO BSCNTFY-DELIV-BRANCH-ID.  03670000
           MOVE WS-CURRENT-DATE            TO BSCNTFY-CREATED-DATE.     03680000
           SET BSCNTFY-IS-UNREAD TO TRUE.                               03690000
           WRITE NOTIFICATION-OUT-REC      FROM BSCNTFY-RECORD.         03700000
           ADD 1 TO WS-NOTIFY-WRITE-CNT.                                03710000
       B4250-EXIT.                                                      03720000
           EXIT.                                                        03730000
           EJECT                                                        03740000
       B4990-TERMINATE.                                                 03750000
           CLOSE ORDER-TXN-FILE                                         03760000
                 ORDER-FILE                                             03770000
                 NOTIFICATION-OUT.                                      03780000
       B4990-EXIT.                                                      03790000
           EXIT.                                                        03800000
