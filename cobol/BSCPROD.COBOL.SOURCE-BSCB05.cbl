       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. BSCB05.                                              00020000
       AUTHOR. D SHAW.                                                  00030000
       INSTALLATION. BRANCH STOCK CONTROL SUITE.                        00040000
       DATE-WRITTEN. 11/12/88.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.  NONE.                                                 00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *                 BRANCH STOCK CONTROL SUITE (BSC)             *  00100000
      *                                                               * 00110000
      * PROGRAM :   BSCB05                                           *  00120000
      *                                                               * 00130000
      * FUNCTION:   PROGRAM BSCB05 IS A BATCH PROGRAM THAT READS THE  * 00140000
      *             BRANCH/ACCOUNT MAINTENANCE TRANSACTION FILE AND   * 00150000
      *             APPLIES FOUR KINDS OF MAINTENANCE AGAINST THE     * 00160000
      *             BRANCH AND ACCOUNT MASTERS -- BRANCH ADD, BRANCH  * 00170000
      *             DELETE, ACCOUNT REGISTER AND ACCOUNT DELETE.      * 00180000
      *             BOTH MASTERS ARE LOADED IN FULL, UPDATED IN       * 00190000
      *             MEMORY AND REWRITTEN IN FULL AT THE END OF THE    * 00200000
      *             RUN -- A DELETE MARKS AN ENTRY RATHER THAN        * 00210000
      *             REMOVING IT FROM THE TABLE, SO THE ENTRY SIMPLY   * 00220000
      *             IS NOT CARRIED FORWARD TO THE NEW MASTER.  A NEW  * 00230000
      *             ACCOUNT IS ALWAYS REGISTERED WITH TYPE BRANCH.    * 00240000
      *             TRANSACTIONS THAT FAIL EDIT ARE WRITTEN TO THE    * 00250000
      *             ERROR LISTING AND HAVE NO EFFECT ON EITHER        * 00260000
      *             MASTER.                                           * 00270000
      *                                                               * 00280000
      * FILES   :   MAINT-TXN FILE         -  LINE SEQ      (READ)    * 00290000
      *             BRANCH MASTER (OLD)    -  LINE SEQ      (READ)    * 00300000
      *             BRANCH MASTER (NEW)    -  LINE SEQ      (OUTPUT)  * 00310000
      *             ACCOUNT MASTER (OLD)   -  LINE SEQ      (READ)    * 00320000
      *             ACCOUNT MASTER (NEW)   -  LINE SEQ      (OUTPUT)  * 00330000
      *             ERROR LISTING          -  PRINT         (OUTPUT)  * 00340000
      *                                                               * 00350000
      * TRANSACTIONS GENERATED:                                       * 00360000
      *             NONE                                              * 00370000
      *                                                               * 00380000
      * PFKEYS  :   NONE                                              * 00390000
      *                                                               * 00400000
      ***************************************************************** 00410000
      *             PROGRAM CHANGE LOG                                * 00420000
      *             -------------------                               * 00430000
      *                                                               * 00440000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00450000
      *  --------   --------------------  --------------------------  * 00460000
      *                                                               * 00470000
      *  11/12/88   D SHAW                ORIGINAL INSTALLATION.      * 00480000
      *  02/09/99   K OROURKE             BRN0211 - Y2K REVIEW, NO    * 00490000
      *                                   DATE-BEARING FIELDS IN THIS * 00500000
      *                                   PROGRAM, NO CODE CHANGE     * 00510000
      *                                   REQUIRED.                   * 00520000
      *  08/17/01   P SAMUELS             BRN0325 - ACCOUNT NOT FOUND * 00530000
      *                                   REASON CODE ADDED SO A      * 00540000
      *                                   DELETE OF AN UNKNOWN        * 00550000
      *                                   ACCOUNT ID IS REJECTED      * 00560000
      *                                   RATHER THAN ABENDING.       * 00570000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00580000
      *                                                               * 00590000
      ***************************************************************** 00600000
           EJECT                                                        00610000
       ENVIRONMENT DIVISION.                                            00620000
       SPECIAL-NAMES.                                                   00630000
           C01 IS TOP-OF-FORM.                                          00640000
       INPUT-OUTPUT SECTION.                                            00650000
       FILE-CONTROL.                                                    00660000
           SELECT MAINT-TXN-FILE      ASSIGN TO BSCMTXN                 00670000
                                       ORGANIZATION IS LINE SEQUENTIAL  00680000
                                       FILE STATUS IS WS-MTXN-STATUS.   00690000
           SELECT BRANCH-FILE-IN      ASSIGN TO BSCBRCI                 00700000
                                       ORGANIZATION IS LINE SEQUENTIAL  00710000
                                       FILE STATUS IS WS-BRCI-STATUS.   00720000
           SELECT BRANCH-FILE-OUT     ASSIGN TO BSCBRCO                 00730000
                                       ORGANIZATION IS LINE SEQUENTIAL  00740000
                                       FILE STATUS IS WS-BRCO-STATUS.   00750000
           SELECT ACCOUNT-FILE-IN     ASSIGN TO BSCACCI                 00760000
                                       ORGANIZATION IS LINE SEQUENTIAL  00770000
                                       FILE STATUS IS WS-ACCI-STATUS.   00780000
           SELECT ACCOUNT-FILE-OUT    ASSIGN TO BSCACCO                 00790000
                                       ORGANIZATION IS LINE SEQUENTIAL  00800000
                                       FILE STATUS IS WS-ACCO-STATUS.   00810000
           SELECT ERROR-LISTING       ASSIGN TO BSCERPT.                00820000
           EJECT                                                        00830000
       DATA DIVISION.                                                   00840000
       FILE SECTION.                                                    00850000
       FD  MAINT-TXN-FILE                                               00860000
           LABEL RECORDS ARE STANDARD                                   00870000
           RECORD CONTAINS 92 CHARACTERS.                               00880000
       01  MAINT-TXN-FILE-REC          PIC X(92).                       00890000
      *                                                                 00900000
       FD  BRANCH-FILE-IN                                               00910000
           LABEL RECORDS ARE STANDARD                                   00920000
           RECORD CONTAINS 45 CHARACTERS.                               00930000
       01  BRANCH-FILE-IN-REC          PIC X(45).                       00940000
      *                                                                 00950000
       FD  BRANCH-FILE-OUT                                              00960000
           LABEL RECORDS ARE STANDARD                                   00970000
           RECORD CONTAINS 45 CHARACTERS.                               00980000
       01  BRANCH-FILE-OUT-REC         PIC X(45).                       00990000
      *                                                                 01000000
       FD  ACCOUNT-FILE-IN                                              01010000
           LABEL RECORDS ARE STANDARD                                   01020000
           RECORD CONTAINS 55 CHARACTERS.                               01030000
       01  ACCOUNT-FILE-IN-REC         PIC X(55).                       01040000
      *                                                                 01050000
       FD  ACCOUNT-FILE-OUT                                             01060000
           LABEL RECORDS ARE STANDARD                                   01070000
           RECORD CONTAINS 55 CHARACTERS.                               01080000
       01  ACCOUNT-FILE-OUT-REC        PIC X(55).                       01090000
      *                                                                 01100000
       FD  ERROR-LISTING                                                01110000
           LABEL RECORDS ARE STANDARD                                   01120000
           RECORD CONTAINS 80 CHARACTERS.                               01130000
       01  ERROR-LISTING-REC           PIC X(80).                       01140000
           EJECT                                                        01150000
       WORKING-STORAGE SECTION.                                         01160000
      *                                                                 01170000
      ***************************************************************** 01180000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01190000
      ***************************************************************** 01200000
       77  WS-TXN-READ-CNT              PIC S9(7)  COMP-3 VALUE ZEROES. 01210000
       77  WS-BRANCH-ADD-CNT            PIC S9(7)  COMP-3 VALUE ZEROES. 01220000
       77  WS-BRANCH-DEL-CNT            PIC S9(7)  COMP-3 VALUE ZEROES. 01230000
       77  WS-ACCT-REG-CNT              PIC S9(7)  COMP-3 VALUE ZEROES. 01240000
       77  WS-ACCT-DEL-CNT              PIC S9(7)  COMP-3 VALUE ZEROES. 01250000
       77  WS-REJECT-CNT                PIC S9(7)  COMP-3 VALUE ZEROES. 01260000
       77  BSCTAB-MBRN-MAX              PIC S9(05) VALUE +500   COMP-3. 01270000
       77  BSCTAB-MBRN-CNT              PIC S9(05) VALUE ZEROES COMP-3. 01280000
       77  BSCTAB-MACC-MAX              PIC S9(05) VALUE +20000 COMP-3. 01290000
       77  BSCTAB-MACC-CNT              PIC S9(05) VALUE ZEROES COMP-3. 01300000
      *                                                                 01310000
      ***************************************************************** 01320000
      *    SWITCHES                                                   * 01330000
      ***************************************************************** 01340000
       01  WS-SWITCHES.                                                 01350000
           05  WS-FOUND-SW              PIC X     VALUE 'N'.            01360000
               88  WS-FOUND                  VALUE 'Y'.                 01370000
               88  WS-NOT-FOUND               VALUE 'N'.                01380000
           05  WS-DUP-SW                PIC X     VALUE 'N'.            01390000
               88  WS-IS-DUP                  VALUE 'Y'.                01400000
               88  WS-NOT-DUP                 VALUE 'N'.                01410000
      *                                                                 01420000
      ***************************************************************** 01430000
      *    MISCELLANEOUS WORK FIELDS AND FILE STATUS CONDITIONS       * 01440000
      ***************************************************************** 01450000
       01  WS-MISCELLANEOUS-FIELDS.                                     01460000
           05  WS-MTXN-STATUS           PIC XX    VALUE SPACES.         01470000
               88  MTXN-OK                        VALUE '00'.           01480000
               88  MTXN-END                        VALUE '10'.          01490000
               88  MTXN-ERR                        VALUE '30' '35'.     01500000
           05  WS-BRCI-STATUS           PIC XX    VALUE SPACES.         01510000
               88  BRCI-OK                        VALUE '00'.           01520000
               88  BRCI-END                        VALUE '10'.          01530000
               88  BRCI-ERR                        VALUE '30' '35'.     01540000
           05  WS-BRCO-STATUS           PIC XX    VALUE SPACES.         01550000
               88  BRCO-OK                        VALUE '00'.           01560000
           05  WS-ACCI-STATUS           PIC XX    VALUE SPACES.         01570000
               88  ACCI-OK                        VALUE '00'.           01580000
               88  ACCI-END                        VALUE '10'.          01590000
               88  ACCI-ERR                        VALUE '30' '35'.     01600000
           05  WS-ACCO-STATUS           PIC XX    VALUE SPACES.         01610000
               88  ACCO-OK                        VALUE '00'.           01620000
      *                                                                 01630000
      *    NUMERIC VIEW OF THE TRANSACTION FILE STATUS, USED WHEN THE  *01640000
      *    STATUS IS REPORTED IN A REJECT LINE                        * 01650000
      *                                                                 01660000
           05  WS-MTXN-STATUS-NUM REDEFINES WS-MTXN-STATUS PIC 9(02).   01670000
           EJECT                                                        01680000
      ***************************************************************** 01690000
      *    RECORD LAYOUTS                                             * 01700000
      ***************************************************************** 01710000
           COPY BSCMTXN.                                                01720000
           EJECT                                                        01730000
           COPY BSCBRCH.                                                01740000
           EJECT                                                        01750000
           COPY BSCACCT.                                                01760000
           EJECT                                                        01770000
      ***************************************************************** 01780000
      *    GENERAL ERROR / REJECT PROCESSING WORK AREAS               * 01790000
      ***************************************************************** 01800000
           COPY BSCERRWS.                                               01810000
           EJECT                                                        01820000
      ***************************************************************** 01830000
      *    IN-MEMORY BRANCH MAINTENANCE TABLE -- LOADED FROM THE OLD  * 01840000
      *    BRANCH MASTER AT START-UP, UPDATED IN PLACE OR EXTENDED AS * 01850000
      *    TRANSACTIONS ARE PROCESSED, REWRITTEN IN FULL AT THE END. *  01860000
      *    A DELETED ENTRY IS MARKED, NOT REMOVED, SO IT IS SIMPLY    * 01870000
      *    SKIPPED WHEN THE NEW MASTER IS WRITTEN.  THIS TABLE IS     * 01880000
      *    LOCAL TO BSCB05 -- IT IS NOT THE SHARED CATEGORY/TYPE/     * 01890000
      *    BRANCH TABLE SET IN BSCSTDTY, WHICH CARRIES NO DELETE      * 01900000
      *    MARKER AND IS NEVER REWRITTEN.                             * 01910000
      ***************************************************************** 01920000
       01  BSCTAB-MBRANCH-TABLE.                                        01930000
           05  BSCTAB-MBRN-ENTRY OCCURS 500 TIMES                       01940000
               INDEXED BY BSCTAB-MBRN-IDX.                              01950000
               10  BSCTAB-MBRN-ID           PIC X(12).                  01960000
               10  BSCTAB-MBRN-BODY         PIC X(33).                  01970000
               10  BSCTAB-MBRN-FIELDS REDEFINES BSCTAB-MBRN-BODY.       01980000
                   15  BSCTAB-MBRN-NAME         PIC X(30).              01990000
                   15  BSCTAB-MBRN-STOCK-SW     PIC X.                  02000000
                   15  BSCTAB-MBRN-DEL-SW       PIC X VALUE 'N'.        02010000
                   15  FILLER                   PIC X(1).               02020000
           EJECT                                                        02030000
      ***************************************************************** 02040000
      *    IN-MEMORY ACCOUNT MAINTENANCE TABLE -- SAME TREATMENT AS   * 02050000
      *    THE BRANCH TABLE ABOVE, ONE ENTRY PER ACCOUNT ON THE OLD   * 02060000
      *    ACCOUNT MASTER.                                            * 02070000
      ***************************************************************** 02080000
       01  BSCTAB-MACCOUNT-TABLE.                                       02090000
           05  BSCTAB-MACC-ENTRY OCCURS 20000 TIMES                     02100000
               INDEXED BY BSCTAB-MACC-IDX.                              02110000
               10  BSCTAB-MACC-ID           PIC X(12).                  02120000
               10  BSCTAB-MACC-BODY         PIC X(40).                  02130000
               10  BSCTAB-MACC-FIELDS REDEFINES BSCTAB-MACC-BODY.       02140000
                   15  BSCTAB-MACC-USERNAME     PIC X(20).              02150000
                   15  BSCTAB-MACC-TYPE         PIC X(6).               02160000
                   15  BSCTAB-MACC-BRANCH-ID    PIC X(12).              02170000
                   15  BSCTAB-MACC-DEL-SW       PIC X VALUE 'N'.        02180000
                   15  FILLER                   PIC X(1).               02190000
           EJECT                                                        02200000
      ***************************************************************** 02210000
      *    P R O C E D U R E    D I V I S I O N                       * 02220000
      ***************************************************************** 02230000
       PROCEDURE DIVISION.                                              02240000
      *                                                                 02250000
       B5000-MAINLINE.                                                  02260000
           PERFORM B5010-INITIALIZE      THRU B5010-EXIT.               02270000
           PERFORM B5100-PROCESS-TXN     THRU B5100-EXIT                02280000
               UNTIL MTXN-END OR MTXN-ERR.                              02290000
           PERFORM B5800-WRITE-BRANCHES  THRU B5800-EXIT.               02300000
           PERFORM B5850-WRITE-ACCOUNTS  THRU B5850-EXIT.               02310000
           PERFORM B5990-TERMINATE       THRU B5990-EXIT.               02320000
           GOBACK.                                                      02330000
       B5000-EXIT.                                                      02340000
           EXIT.                                                        02350000
           EJECT                                                        02360000
      ***************************************************************** 02370000
      *                                                               * 02380000
      *    PARAGRAPH:  B5010-INITIALIZE                               * 02390000
      *                                                               * 02400000
      *    FUNCTION :  OPEN ALL SIX FILES AND LOAD THE OLD BRANCH     * 02410000
      *                AND ACCOUNT MASTERS INTO THE WORKING TABLES    * 02420000
      *                MAINTAINED BY THIS PROGRAM.                   *  02430000
      *                                                               * 02440000
      *    CALLED BY:  B5000-MAINLINE                                 * 02450000
      *                                                               * 02460000
      ***************************************************************** 02470000
       B5010-INITIALIZE.                                                02480000
           OPEN INPUT  MAINT-TXN-FILE                                   02490000
                       BRANCH-FILE-IN                                   02500000
                       ACCOUNT-FILE-IN.                                 02510000
           OPEN OUTPUT BRANCH-FILE-OUT                                  02520000
                       ACCOUNT-FILE-OUT                                 02530000
                       ERROR-LISTING.                                   02540000
           PERFORM B5020-LOAD-BRANCHES   THRU B5020-EXIT                02550000
               UNTIL BRCI-END OR BRCI-ERR.                              02560000
           PERFORM B5030-LOAD-ACCOUNTS   THRU B5030-EXIT                02570000
               UNTIL ACCI-END OR ACCI-ERR.                              02580000
           READ MAINT-TXN-FILE INTO BSCMTX-RECORD.                      02590000
       B5010-EXIT.                                                      02600000
           EXIT.                                                        02610000
           EJECT                                                        02620000
      ***************************************************************** 02630000
      *                                                               * 02640000
      *    PARAGRAPH:  B5020-LOAD-BRANCHES                            * 02650000
      *                                                               * 02660000
      *    FUNCTION :  LOADS THE OLD BRANCH MASTER INTO THE LOCAL     * 02670000
      *                BRANCH MAINTENANCE TABLE.                     *  02680000
      *                                                               * 02690000
      *    CALLED BY:  B5010-INITIALIZE                               * 02700000
      *                                                               * 02710000
      ***************************************************************** 02720000
       B5020-LOAD-BRANCHES.                                             02730000
           READ BRANCH-FILE-IN INTO BSCBRCH-RECORD.                     02740000
           IF BRCI-END OR BRCI-ERR                                      02750000
               GO TO B5020-EXIT.                                        02760000
           ADD 1 TO BSCTAB-MBRN-CNT.                                    02770000
           SET BSCTAB-MBRN-IDX TO BSCTAB-MBRN-CNT.                      02780000
           MOVE BSCBRCH-ID            TO                                02790000
                                 BSCTAB-MBRN-ID(BSCTAB-MBRN-IDX).       02800000
           MOVE BSCBRCH-NAME          TO                                02810000
                                 BSCTAB-MBRN-NAME(BSCTAB-MBRN-IDX).     02820000
           MOVE BSCBRCH-STOCK-ENABLED TO                                02830000
                                 BSCTAB-MBRN-STOCK-SW(BSCTAB-MBRN-IDX). 02840000
           MOVE 'N'                   TO                                02850000
                                 BSCTAB-MBRN-DEL-SW(BSCTAB-MBRN-IDX).   02860000
       B5020-EXIT.                                                      02870000
           EXIT.                                                        02880000
           EJECT                                                        02890000
      ***************************************************************** 02900000
      *                                                               * 02910000
      *    PARAGRAPH:  B5030-LOAD-ACCOUNTS                            * 02920000
      *                                                               * 02930000
      *    FUNCTION :  LOADS THE OLD ACCOUNT MASTER INTO THE LOCAL    * 02940000
      *                ACCOUNT MAINTENANCE TABLE.                    *  02950000
      *                                                               * 02960000
      *    CALLED BY:  B5010-INITIALIZE                               * 02970000
      *                                                               * 02980000
      ***************************************************************** 02990000
       B5030-LOAD-ACCOUNTS.                                             03000000
           READ ACCOUNT-FILE-IN INTO BSCACCT-RECORD.                    03010000
           IF ACCI-END OR ACCI-ERR                                      03020000
               GO TO B5030-EXIT.                                        03030000
           ADD 1 TO BSCTAB-MACC-CNT.                                    03040000
           SET BSCTAB-MACC-IDX TO BSCTAB-MACC-CNT.                      03050000
           MOVE BSCACCT-ID            TO                                03060000
                                 BSCTAB-MACC-ID(BSCTAB-MACC-IDX).       03070000
           MOVE BSCACCT-USERNAME      TO                                03080000
                                 BSCTAB-MACC-USERNAME(BSCTAB-MACC-IDX). 03090000
           MOVE BSCACCT-TYPE          TO                                03100000
                                 BSCTAB-MACC-TYPE(BSCTAB-MACC-IDX).     03110000
           MOVE BSCACCT-BRANCH-ID     TO                                03120000
                              BSCTAB-MACC-BRANCH-ID(BSCTAB-MACC-IDX).   03130000
           MOVE 'N'                   TO                                03140000
                                 BSCTAB-MACC-DEL-SW(BSCTAB-MACC-IDX).   03150000
       B5030-EXIT.                                                      03160000
           EXIT.                                                        03170000
           EJECT                                                        03180000
      ***************************************************************** 03190000
      *                                                               * 03200000
      *    PARAGRAPH:  B5100-PROCESS-TXN                              * 03210000
      *                                                               * 03220000
      *    FUNCTION :  ROUTE ONE MAINTENANCE TRANSACTION TO ITS       * 03230000
      *                HANDLER BY TRANSACTION TYPE, THEN READ THE     * 03240000
      *                NEXT TRANSACTION.                              * 03250000
      *                                                               * 03260000
      *    CALLED BY:  B5000-MAINLINE                                 * 03270000
      *                                                               * 03280000
      ***************************************************************** 03290000
       B5100-PROCESS-TXN.                                               03300000
           ADD 1 TO WS-TXN-READ-CNT.                                    03310000
           IF BSCMTX-IS-BRANCH-ADD                                      03320000
               PERFORM B5200-BRANCH-ADD     THRU B5200-EXIT             03330000
           ELSE                                                         03340000
               IF BSCMTX-IS-BRANCH-DEL                                  03350000
                   PERFORM B5300-BRANCH-DELETE THRU B5300-EXIT          03360000
               ELSE                                                     03370000
                   IF BSCMTX-IS-ACCOUNT-REG                             03380000
                       PERFORM B5400-ACCOUNT-REGISTER THRU B5400-EXIT   03390000
                   ELSE                                                 03400000
                       IF BSCMTX-IS-ACCOUNT-DEL                         03410000
                           PERFORM B5500-ACCOUNT-DELETE THRU B5500-EXIT 03420000
                       END-IF                                           03430000
                   END-IF                                               03440000
               END-IF                                                   03450000
           END-IF.                                                      03460000
           READ MAINT-TXN-FILE INTO BSCMTX-RECORD.                      03470000
       B5100-EXIT.                                                      03480000
           EXIT.                                                        03490000
           EJECT                                                        03500000
      ***************************************************************** 03510000
      *                                                               * 03520000
      *    PARAGRAPH:  B5200-BRANCH-ADD                               * 03530000
      *                                                               * 03540000
      *    FUNCTION :  REJECT THE ADD IF A NON-DELETED BRANCH WITH    * 03550000
      *                THE SAME NAME ALREADY EXISTS (BUSINESS RULE    * 03560000
      *                7), OTHERWISE ADD A NEW ENTRY TO THE BRANCH    * 03570000
      *                MAINTENANCE TABLE.                             * 03580000
      *                                                               * 03590000
      *    CALLED BY:  B5100-PROCESS-TXN                              * 03600000
      *                                                               * 03610000
      ***************************************************************** 03620000
       B5200-BRANCH-ADD.                                                03630000
           SET BSCTAB-MBRN-IDX TO 1.                                    03640000
           SET WS-NOT-DUP TO TRUE.                                      03650000
           SEARCH BSCTAB-MBRN-ENTRY                                     03660000
               AT END                                                   03670000
                   CONTINUE                                             03680000
               WHEN BSCTAB-MBRN-NAME(BSCTAB-MBRN-IDX) = BSCMTX-BRN-NAME 03690000
                    AND BSCTAB-MBRN-DEL-SW(BSCTAB-MBRN-IDX) = 'N'       03700000
                   SET WS-IS-DUP TO TRUE                                03710000
           END-SEARCH.                                                  03720000
           IF WS-IS-DUP                                                 03730000
               SET BSC-BRANCH-DUP-NAME TO TRUE                          03740000
               MOVE BSCMTX-BRN-ID            TO WBKL-KEY                03750000
               MOVE 'BRANCH ALREADY EXISTS'  TO WBRL-REASON-TEXT        03760000
               MOVE 'B5200-BRANCH-ADD'       TO WBRL-PARAGRAPH          03770000
               PERFORM B5900-REJECT THRU B5900-EXIT                     03780000
           ELSE                                                         03790000
               ADD 1 TO BSCTAB-MBRN-CNT                                 03800000
               SET BSCTAB-MBRN-IDX TO BSCTAB-MBRN-CNT                   03810000
               MOVE BSCMTX-BRN-ID            TO                         03820000
                                 BSCTAB-MBRN-ID(BSCTAB-MBRN-IDX)        03830000
               MOVE BSCMTX-BRN-NAME          TO                         03840000
                                 BSCTAB-MBRN-NAME(BSCTAB-MBRN-IDX)      03850000
               MOVE BSCMTX-BRN-STOCK-ENABLED TO                         03860000
                                 BSCTAB-MBRN-STOCK-SW(BSCTAB-MBRN-IDX)  03870000
               MOVE 'N'                      TO                         03880000
                                 BSCTAB-MBRN-DEL-SW(BSCTAB-MBRN-IDX)    03890000
               ADD 1 TO WS-BRANCH-ADD-CNT                               03900000
           END-IF.                                                      03910000
       B5200-EXIT.                                                      03920000
           EXIT.                                                        03930000
           EJECT                                                        03940000
      ***************************************************************** 03950000
      *                                                               * 03960000
      *    PARAGRAPH:  B5300-BRANCH-DELETE                            * 03970000
      *                                                               * 03980000
      *    FUNCTION :  REJECT THE DELETE IF NO NON-DELETED BRANCH     * 03990000
      *                WITH THE GIVEN ID IS ON THE TABLE (BUSINESS    * 04000000
      *                RULE 7), OTHERWISE MARK THE ENTRY DELETED SO   * 04010000
      *                IT IS DROPPED FROM THE NEW MASTER.             * 04020000
      *                                                               * 04030000
      *    CALLED BY:  B5100-PROCESS-TXN                              * 04040000
      *                                                               * 04050000
      ***************************************************************** 04060000
       B5300-BRANCH-DELETE.                                             04070000
           SET BSCTAB-MBRN-IDX TO 1.                                    04080000
           SET WS-NOT-FOUND TO TRUE.                                    04090000
           SEARCH BSCTAB-MBRN-ENTRY                                     04100000
               AT END                                                   04110000
                   CONTINUE                                             04120000
               WHEN BSCTAB-MBRN-ID(BSCTAB-MBRN-IDX) = BSCMTX-BRN-ID     04130000
                    AND BSCTAB-MBRN-DEL-SW(BSCTAB-MBRN-IDX) = 'N'       04140000
                   SET WS-FOUND TO TRUE                                 04150000
           END-SEARCH.                                                  04160000
           IF WS-FOUND                                                  04170000
               MOVE 'Y' TO BSCTAB-MBRN-DEL-SW(BSCTAB-MBRN-IDX)          04180000
               ADD 1 TO WS-BRANCH-DEL-CNT                               04190000
           ELSE                                                         04200000
               SET BSC-BRANCH-NOT-FOUND TO TRUE                         04210000
               MOVE BSCMTX-BRN-ID        TO WBKL-KEY                    04220000
               MOVE 'BRANCH NOT FOUND'   TO WBRL-REASON-TEXT            04230000
               MOVE 'B5300-BRANCH-DELETE' TO WBRL-PARAGRAPH             04240000
               PERFORM B5900-REJECT THRU B5900-EXIT                     04250000
           END-IF.                                                      04260000
       B5300-EXIT.                                                      04270000
           EXIT.                                                        04280000
           EJECT                                                        04290000
      ***************************************************************** 04300000
      *                                                               * 04310000
      *    PARAGRAPH:  B5400-ACCOUNT-REGISTER                         * 04320000
      *                                                               * 04330000
      *    FUNCTION :  REJECT THE REGISTRATION IF THE USERNAME IS     * 04340000
      *                ALREADY IN USE, OR IF THE GIVEN BRANCH ID IS   * 04350000
      *                NEITHER HEAD OFFICE BRANCH ZERO NOR A NON-     * 04360000
      *                DELETED BRANCH ON THE TABLE (BUSINESS RULE 7). * 04370000
      *                OTHERWISE ADD THE NEW ACCOUNT WITH TYPE        * 04380000
      *                BRANCH.                                       *  04390000
      *                                                               * 04400000
      *    CALLED BY:  B5100-PROCESS-TXN                              * 04410000
      *                                                               * 04420000
      ***************************************************************** 04430000
       B5400-ACCOUNT-REGISTER.                                          04440000
           SET BSCTAB-MACC-IDX TO 1.                                    04450000
           SET WS-NOT-DUP TO TRUE.                                      04460000
           SEARCH BSCTAB-MACC-ENTRY                                     04470000
               AT END                                                   04480000
                   CONTINUE                                             04490000
               WHEN BSCTAB-MACC-USERNAME(BSCTAB-MACC-IDX) =             04500000
                                             BSCMTX-ACC-USERNAME        04510000
                    AND BSCTAB-MACC-DEL-SW(BSCTAB-MACC-IDX) = 'N'       04520000
                   SET WS-IS-DUP TO TRUE                                04530000
           END-SEARCH.                                                  04540000
           IF WS-IS-DUP                                                 04550000
               SET BSC-USERNAME-DUP TO TRUE                             04560000
               MOVE BSCMTX-ACC-ID             TO WBKL-KEY               04570000
               MOVE 'USERNAME ALREADY EXISTS' TO WBRL-REASON-TEXT       04580000
               MOVE 'B5400-ACCOUNT-REGISTER'  TO WBRL-PARAGRAPH         04590000
               PERFORM B5900-REJECT THRU B5900-EXIT                     04600000
           ELSE                                                         04610000
               IF BSCMTX-ACC-BRANCH-ID = '000000000000'                 04620000
                   SET WS-FOUND TO TRUE                                 04630000
               ELSE                                                     04640000
                   SET BSCTAB-MBRN-IDX TO 1                             04650000
                   SET WS-NOT-FOUND TO TRUE                             04660000
                   SEARCH BSCTAB-MBRN-ENTRY                             04670000
                       AT END                                           04680000
                           CONTINUE                                     04690000
                       WHEN BSCTAB-MBRN-ID(BSCTAB-MBRN-IDX) =           04700000
                                             BSCMTX-ACC-BRANCH-ID       04710000
                            AND BSCTAB-MBRN-DEL-SW(BSCTAB-MBRN-IDX)     04720000
                                                            = 'N'       04730000
                           SET WS-FOUND TO TRUE                         04740000
                   END-SEARCH                                           04750000
               END-IF                                                   04760000
               IF WS-FOUND                                              04770000
                   ADD 1 TO BSCTAB-MACC-CNT                             04780000
                   SET BSCTAB-MACC-IDX TO BSCTAB-MACC-CNT               04790000
                   MOVE BSCMTX-ACC-ID          TO                       04800000
                                 BSCTAB-MACC-ID(BSCTAB-MACC-IDX)        04810000
                   MOVE BSCMTX-ACC-USERNAME    TO                       04820000
                                 BSCTAB-MACC-USERNAME(BSCTAB-MACC-IDX)  04830000
                   MOVE 'BRANCH'                TO                      04840000
                                 BSCTAB-MACC-TYPE(BSCTAB-MACC-IDX)      04850000
                   MOVE BSCMTX-ACC-BRANCH-ID    TO                      04860000
                              BSCTAB-MACC-BRANCH-ID(BSCTAB-MACC-IDX)    04870000
                   MOVE 'N'                     TO                      04880000
                                 BSCTAB-MACC-DEL-SW(BSCTAB-MACC-IDX)    04890000
                   ADD 1 TO WS-ACCT-REG-CNT                             04900000
               ELSE                                                     04910000
                   SET BSC-BRANCH-NOT-FOUND TO TRUE                     04920000
                   MOVE BSCMTX-ACC-ID           TO WBKL-KEY             04930000
                   MOVE 'BRANCH NOT FOUND'      TO WBRL-REASON-TEXT     04940000
                   MOVE 'B5400-ACCOUNT-REGISTER' TO WBRL-PARAGRAPH      04950000
                   PERFORM B5900-REJECT THRU B5900-EXIT                 04960000
               END-IF                                                   04970000
           END-IF.                                                      04980000
       B5400-EXIT.                                                      04990000
           EXIT.                                                        05000000
           EJECT                                                        05010000
      ***************************************************************** 05020000
      *                                                               * 05030000
      *    PARAGRAPH:  B5500-ACCOUNT-DELETE                           * 05040000
      *                                                               * 05050000
      *    FUNCTION :  REJECT THE DELETE IF NO NON-DELETED ACCOUNT    * 05060000
      *                WITH THE GIVEN ID IS ON THE TABLE, OTHERWISE   * 05070000
      *                MARK THE ENTRY DELETED SO IT IS DROPPED FROM   * 05080000
      *                THE NEW MASTER.                                * 05090000
      *                                                               * 05100000
      *    CALLED BY:  B5100-PROCESS-TXN                              * 05110000
      *                                                               * 05120000
      ***************************************************************** 05130000
       B5500-ACCOUNT-DELETE.                                            05140000
           SET BSCTAB-MACC-IDX TO 1.                                    05150000
           SET WS-NOT-FOUND TO TRUE.                                    05160000
           SEARCH BSCTAB-MACC-ENTRY                                     05170000
               AT END                                                   05180000
                   CONTINUE                                             05190000
               WHEN BSCTAB-MACC-ID(BSCTAB-MACC-IDX) = BSCMTX-ACC-ID     05200000
                    AND BSCTAB-MACC-DEL-SW(BSCTAB-MACC-IDX) = 'N'       05210000
                   SET WS-FOUND TO TRUE                                 05220000
           END-SEARCH.                                                  05230000
           IF WS-FOUND                                                  05240000
               MOVE 'Y' TO BSCTAB-MACC-DEL-SW(BSCTAB-MACC-IDX)          05250000
               ADD 1 TO WS-ACCT-DEL-CNT                                 05260000
           ELSE                                                         05270000
               SET BSC-ACCOUNT-NOT-FOUND TO TRUE                        05280000
               MOVE BSCMTX-ACC-ID          TO WBKL-KEY                  05290000
               MOVE 'ACCOUNT NOT FOUND'    TO WBRL-REASON-TEXT          05300000
               MOVE 'B5500-ACCOUNT-DELETE' TO WBRL-PARAGRAPH            05310000
               PERFORM B5900-REJECT THRU B5900-EXIT                     05320000
           END-IF.                                                      05330000
       B5500-EXIT.                                                      05340000
           EXIT.                                                        05350000
           EJECT                                                        05360000
      ***************************************************************** 05370000
      *                                                               * 05380000
      *    PARAGRAPH:  B5800-WRITE-BRANCHES                           * 05390000
      *                                                               * 05400000
      *    FUNCTION :  REWRITE THE BRANCH MAINTENANCE TABLE TO THE    * 05410000
      *                NEW BRANCH MASTER.                             * 05420000
      *                                                               * 05430000
      *    CALLED BY:  B5000-MAINLINE                                 * 05440000
      *                                                               * 05450000
      ***************************************************************** 05460000
       B5800-WRITE-BRANCHES.                                            05470000
           PERFORM B5810-WRITE-ONE-BRANCH THRU B5810-EXIT               05480000
               VARYING BSCTAB-MBRN-IDX FROM 1 BY 1                      05490000
               UNTIL BSCTAB-MBRN-IDX > BSCTAB-MBRN-CNT.                 05500000
       B5800-EXIT.                                                      05510000
           EXIT.                                                        05520000
           EJECT                                                        05530000
      ***************************************************************** 05540000
      *                                                               * 05550000
      *    PARAGRAPH:  B5810-WRITE-ONE-BRANCH                         * 05560000
      *                                                               * 05570000
      *    FUNCTION :  WRITE ONE TABLE ENTRY TO THE NEW BRANCH        * 05580000
      *                MASTER, UNLESS THE ENTRY IS MARKED DELETED.    * 05590000
      *                                                               * 05600000
      *    CALLED BY:  B5800-WRITE-BRANCHES                           * 05610000
      *                                                               * 05620000
      ***************************************************************** 05630000
       B5810-WRITE-ONE-BRANCH.                                          05640000
           IF BSCTAB-MBRN-DEL-SW(BSCTAB-MBRN-IDX) = 'N'                 05650000
               MOVE BSCTAB-MBRN-ID(BSCTAB-MBRN-IDX)    TO BSCBRCH-ID    05660000
               MOVE BSCTAB-MBRN-NAME(BSCTAB-MBRN-IDX)  TO BSCBRCH-NAME  05670000
               MOVE BSCTAB-MBRN-STOCK-SW(BSCTAB-MBRN-IDX) TO            05680000
                                              BSCBRCH-STOCK-ENABLED     05690000
               WRITE BRANCH-FILE-OUT-REC FROM BSCBRCH-RECORD            05700000
           END-IF.                                                      05710000
       B5810-EXIT.                                                      05720000
           EXIT.                                                        05730000
           EJECT                                                        05740000
      ***************************************************************** 05750000
      *                                                               * 05760000
      *    PARAGRAPH:  B5850-WRITE-ACCOUNTS                           * 05770000
      *                                                               * 05780000
      *    FUNCTION :  REWRITE THE ACCOUNT MAINTENANCE TABLE TO THE   * 05790000
      *                NEW ACCOUNT MASTER.                            * 05800000
      *                                                               * 05810000
      *    CALLED BY:  B5000-MAINLINE                                 * 05820000
      *                                                               * 05830000
      ***************************************************************** 05840000
       B5850-WRITE-ACCOUNTS.                                            05850000
           PERFORM B5860-WRITE-ONE-ACCOUNT THRU B5860-EXIT              05860000
               VARYING BSCTAB-MACC-IDX FROM 1 BY 1                      05870000
               UNTIL BSCTAB-MACC-IDX > BSCTAB-MACC-CNT.                 05880000
       B5850-EXIT.                                                      05890000
           EXIT.                                                        05900000
           EJECT                                                        05910000
      ***************************************************************** 05920000
      *                                                               * 05930000
      *    PARAGRAPH:  B5860-WRITE-ONE-ACCOUNT                        * 05940000
      *                                                               * 05950000
      *    FUNCTION :  WRITE ONE TABLE ENTRY TO THE NEW ACCOUNT       * 05960000
      *                MASTER, UNLESS THE ENTRY IS MARKED DELETED.    * 05970000
      *                                                               * 05980000
      *    CALLED BY:  B5850-WRITE-ACCOUNTS                           * 05990000
      *                                                               * 06000000
      ***************************************************************** 06010000
       B5860-WRITE-ONE-ACCOUNT.                                         06020000
           IF BSCTAB-MACC-DEL-SW(BSCTAB-MACC-IDX) = 'N'                 06030000
               MOVE BSCTAB-MACC-ID(BSCTAB-MACC-IDX)        TO           06040000
                                                   BSCACCT-ID           06050000
               MOVE BSCTAB-MACC-USERNAME(BSCTAB-MACC-IDX)  TO           06060000
                                                   BSCACCT-USERNAME     06070000
               MOVE BSCTAB-MACC-TYPE(BSCTAB-MACC-IDX)      TO           06080000
                                                   BSCACCT-TYPE         06090000
               MOVE BSCTAB-MACC-BRANCH-ID(BSCTAB-MACC-IDX) TO           06100000
                                                   BSCACCT-BRANCH-ID    06110000
               WRITE ACCOUNT-FILE-OUT-REC FROM BSCACCT-RECORD           06120000
           END-IF.                                                      06130000
       B5860-EXIT.                                                      06140000
           EXIT.                                                        06150000
           EJECT                                                        06160000
      ***************************************************************** 06170000
      *                                                               * 06180000
      *    PARAGRAPH:  B5900-REJECT                                   * 06190000
      *                                                               * 06200000
      *    FUNCTION :  FORMAT AND WRITE ONE REJECTED-TRANSACTION      * 06210000
      *                ENTRY TO THE ERROR LISTING.                    * 06220000
      *                                                               * 06230000
      *    CALLED BY:  B5200-BRANCH-ADD, B5300-BRANCH-DELETE,         * 06240000
      *                B5400-ACCOUNT-REGISTER, B5500-ACCOUNT-DELETE   * 06250000
      *                                                               * 06260000
      ***************************************************************** 06270000
       B5900-REJECT.                                                    06280000
           ADD 1 TO WS-REJECT-CNT.                                      06290000
           MOVE 'BSCB05'            TO WBRL-PROGRAM-ID.                 06300000
           WRITE ERROR-LISTING-REC  FROM WS-BSC-ERROR-AREA.             06310000
           WRITE ERROR-LISTING-REC  FROM WS-BSC-REJECT-LINE.            06320000
           WRITE ERROR-LISTING-REC  FROM WS-BSC-REJECT-KEY-LINE.        06330000
       B5900-EXIT.                                                      06340000
           EXIT.                                                        06350000
           EJECT                                                        06360000
       B5990-TERMINATE.                                                 06370000
           CLOSE MAINT-TXN-FILE                                         06380000
                 BRANCH-FILE-IN                                         06390000
                 BRANCH-FILE-OUT                                        06400000
                 ACCOUNT-FILE-IN                                        06410000
                 ACCOUNT-FILE-OUT                                       06420000
                 ERROR-LISTING.                                         06430000
       B5990-EXIT.                                                      06440000
           EXIT.                                                        06450000
