       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. BSCSP1.                                              00020000
       AUTHOR. R HUGGINS.                                               00030000
       INSTALLATION. BRANCH STOCK CONTROL SUITE.                        00040000
       DATE-WRITTEN. 03/11/87.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.  NONE.                                                 00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *                 BRANCH STOCK CONTROL SUITE (BSC)             *  00100000
      *                                                               * 00110000
      * PROGRAM :   BSCSP1                                           *  00120000
      *                                                               * 00130000
      * FUNCTION:   BSCSP1 IS A CALLED SUBROUTINE THAT WILL DECIDE    * 00140000
      *             WHETHER TWO DATES PASSED BY THE CALLING PROGRAM   * 00150000
      *             FALL ON THE SAME CALENDAR DAY.  TWO DATES ARE     * 00160000
      *             THE SAME DAY WHEN BOTH ARE PRESENT AND THEIR      * 00170000
      *             YEAR AND DAY-OF-YEAR AGREE, OR WHEN BOTH ARE      * 00180000
      *             ABSENT.  ONE PRESENT AND ONE ABSENT IS NEVER THE  * 00190000
      *             SAME DAY.  USED BY BSCB04 TO DECIDE WHETHER A     * 00200000
      *             DELIVERY DATE MATCHES THE ORDER DATE FOR SAME-DAY * 00210000
      *             NOTIFICATION WORDING.                             * 00220000
      *                                                               * 00230000
      * FILES   :   NONE                                              * 00240000
      *                                                               * 00250000
      * TRANSACTIONS GENERATED:                                       * 00260000
      *             NONE                                              * 00270000
      *                                                               * 00280000
      * PFKEYS  :   NONE                                              * 00290000
      *                                                               * 00300000
      ***************************************************************** 00310000
      *             PROGRAM CHANGE LOG                                * 00320000
      *             -------------------                               * 00330000
      *                                                               * 00340000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00350000
      *  --------   --------------------  --------------------------  * 00360000
      *                                                               * 00370000
      *  03/11/87   R HUGGINS             ORIGINAL INSTALLATION.      * 00380000
      *  07/02/91   D SHAW                BRN0091 - CORRECTED LEAP    * 00390000
      *                                   YEAR TEST FOR CENTURY       * 00400000
      *                                   BOUNDARY YEARS (1900).      * 00410000
      *  11/14/94   D SHAW                BRN0142 - TABLE SIZES       * 00420000
      *                                   ENLARGED, NO LOGIC CHANGE.  * 00430000
      *  02/09/99   K OROURKE             BRN0210 - Y2K REMEDIATION.  * 00440000
      *                                   FOUR-DIGIT YEAR CARRIED     * 00450000
      *                                   THROUGH THE PARAMETER AREA  * 00460000
      *                                   IN PLACE OF THE OLD TWO-    * 00470000
      *                                   DIGIT YEAR FIELD.           * 00480000
      *  06/18/01   P SAMUELS             BRN0255 - NO FUNCTIONAL     * 00490000
      *                                   CHANGE, RECOMPILED UNDER    * 00500000
      *                                   THE NEW COMPILER RELEASE.   * 00510000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00520000
      *                                                               * 00530000
      ***************************************************************** 00540000
           EJECT                                                        00550000
       ENVIRONMENT DIVISION.                                            00560000
       DATA DIVISION.                                                   00570000
           EJECT                                                        00580000
       WORKING-STORAGE SECTION.                                         00590000
      *                                                                 00600000
      ***************************************************************** 00610000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00620000
      ***************************************************************** 00630000
       77  WS-YEARS                    PIC S9(4)   COMP VALUE +0.       00640000
       77  WS-REMAIN                   PIC S9(4)   COMP VALUE +0.       00650000
       77  WS-D1-DOY                   PIC S9(3)   COMP VALUE +0.       00660000
       77  WS-D2-DOY                   PIC S9(3)   COMP VALUE +0.       00670000
      *                                                                 00680000
      ***************************************************************** 00690000
      *    DAY-OF-YEAR TABLES - COMMON/LEAP, SAME DAY-OF-YEAR TABLE   * 00700000
      *    TECHNIQUE USED IN THE SUITE'S EARLIER AGING ROUTINES.      * 00710000
      ***************************************************************** 00720000
       01  WS-YEAR-TABLE.                                               00730000
           07  FILLER              PIC 9(3)  VALUE 0.                   00740000
           07  FILLER              PIC 9(3)  VALUE 31.                  00750000
           07  FILLER              PIC 9(3)  VALUE 59.                  00760000
           07  FILLER              PIC 9(3)  VALUE 90.                  00770000
           07  FILLER              PIC 9(3)  VALUE 120.                 00780000
           07  FILLER              PIC 9(3)  VALUE 151.                 00790000
           07  FILLER              PIC 9(3)  VALUE 181.                 00800000
           07  FILLER              PIC 9(3)  VALUE 212.                 00810000
           07  FILLER              PIC 9(3)  VALUE 243.                 00820000
           07  FILLER              PIC 9(3)  VALUE 273.                 00830000
           07  FILLER              PIC 9(3)  VALUE 304.                 00840000
           07  FILLER              PIC 9(3)  VALUE 334.                 00850000
       01  FILLER                  REDEFINES WS-YEAR-TABLE.             00860000
           07  WS-DAYS             OCCURS 12 TIMES                      00870000
                                   PIC 9(3).                            00880000
       01  WS-LEAP-YEAR-TABLE.                                          00890000
           07  FILLER              PIC 9(3)  VALUE 0.                   00900000
           07  FILLER              PIC 9(3)  VALUE 31.                  00910000
           07  FILLER              PIC 9(3)  VALUE 60.                  00920000
           07  FILLER              PIC 9(3)  VALUE 91.                  00930000
           07  FILLER              PIC 9(3)  VALUE 121.                 00940000
           07  FILLER              PIC 9(3)  VALUE 152.                 00950000
           07  FILLER              PIC 9(3)  VALUE 182.                 00960000
           07  FILLER              PIC 9(3)  VALUE 213.                 00970000
           07  FILLER              PIC 9(3)  VALUE 244.                 00980000
           07  FILLER              PIC 9(3)  VALUE 274.                 00990000
           07  FILLER              PIC 9(3)  VALUE 305.                 01000000
           07  FILLER              PIC 9(3)  VALUE 335.                 01010000
       01  FILLER                  REDEFINES WS-LEAP-YEAR-TABLE.        01020000
           07  WS-LEAP-DAYS        OCCURS 12 TIMES                      01030000
                                   PIC 9(3).                            01040000
           EJECT                                                        01050000
      ***************************************************************** 01060000
      *    SUBROUTINE PARAMETER WORK AREA                             * 01070000
      ***************************************************************** 01080000
           COPY BSCSP1CY.                                               01090000
           EJECT                                                        01100000
      ***************************************************************** 01110000
      *    L I N K A G E     S E C T I O N                            * 01120000
      ***************************************************************** 01130000
       LINKAGE SECTION.                                                 01140000
       01  LS-BSCSP1-PARMS             PIC X(19).                       01150000
      ***************************************************************** 01160000
      *    P R O C E D U R E    D I V I S I O N                       * 01170000
      ***************************************************************** 01180000
       PROCEDURE DIVISION USING LS-BSCSP1-PARMS.                        01190000
       P00000-MAINLINE.                                                 01200000
           MOVE LS-BSCSP1-PARMS       TO BSCSP1-PARMS.                  01210000
           IF BSCSP1-D1-PRESENT = 'Y' AND BSCSP1-D2-PRESENT = 'Y'       01220000
               PERFORM P00100-CONVERT-DATE-1 THRU P00100-EXIT           01230000
               PERFORM P00200-CONVERT-DATE-2 THRU P00200-EXIT           01240000
               PERFORM P00300-COMPARE-DATES  THRU P00300-EXIT           01250000
           ELSE                                                         01260000
               IF BSCSP1-D1-PRESENT = 'N' AND BSCSP1-D2-PRESENT = 'N'   01270000
                   SET BSCSP1-IS-SAME-DAY  TO TRUE                      01280000
               ELSE                                                     01290000
                   SET BSCSP1-NOT-SAME-DAY TO TRUE                      01300000
               END-IF                                                   01310000
           END-IF.                                                      01320000
           MOVE BSCSP1-PARMS          TO LS-BSCSP1-PARMS.               01330000
           GOBACK.                                                      01340000
       P00000-EXIT.                                                     01350000
           EXIT.                                                        01360000
           EJECT                                                        01370000
      ***************************************************************** 01380000
      *                                                               * 01390000
      *    PARAGRAPH:  P00100-CONVERT-DATE-1                         *  01400000
      *                                                               * 01410000
      *    FUNCTION :  TURN BSCSP1-DATE-1 INTO A DAY-OF-YEAR NUMBER   * 01420000
      *                                                               * 01430000
      *    CALLED BY:  P00000-MAINLINE                                * 01440000
      *                                                               * 01450000
      ***************************************************************** 01460000
       P00100-CONVERT-DATE-1.                                           01470000
           IF BSCSP1-D1-YR = '00'                                       01480000
               DIVIDE BSCSP1-D1-YEAR BY 400 GIVING WS-YEARS             01490000
                                           REMAINDER WS-REMAIN          01500000
           ELSE                                                         01510000
               DIVIDE BSCSP1-D1-YEAR BY 4   GIVING WS-YEARS             01520000
                                           REMAINDER WS-REMAIN          01530000
           END-IF.                                                      01540000
           IF WS-REMAIN = 0                                             01550000
               MOVE WS-LEAP-DAYS(BSCSP1-D1-MONTH) TO WS-D1-DOY          01560000
           ELSE                                                         01570000
               MOVE WS-DAYS(BSCSP1-D1-MONTH)      TO WS-D1-DOY          01580000
           END-IF.                                                      01590000
           ADD BSCSP1-D1-DAY TO WS-D1-DOY.                              01600000
       P00100-EXIT.                                                     01610000
           EXIT.                                                        01620000
           EJECT                                                        01630000
      ***************************************************************** 01640000
      *                                                               * 01650000
      *    PARAGRAPH:  P00200-CONVERT-DATE-2                         *  01660000
      *                                                               * 01670000
      *    FUNCTION :  TURN BSCSP1-DATE-2 INTO A DAY-OF-YEAR NUMBER   * 01680000
      *                                                               * 01690000
      *    CALLED BY:  P00000-MAINLINE                                * 01700000
      *                                                               * 01710000
      ***************************************************************** 01720000
       P00200-CONVERT-DATE-2.                                           01730000
           IF BSCSP1-D2-YR = '00'                                       01740000
               DIVIDE BSCSP1-D2-YEAR BY 400 GIVING WS-YEARS             01750000
                                           REMAINDER WS-REMAIN          01760000
           ELSE                                                         01770000
               DIVIDE BSCSP1-D2-YEAR BY 4   GIVING WS-YEARS             01780000
                                           REMAINDER WS-REMAIN          01790000
           END-IF.                                                      01800000
           IF WS-REMAIN = 0                                             01810000
               MOVE WS-LEAP-DAYS(BSCSP1-D2-MONTH) TO WS-D2-DOY          01820000
           ELSE                                                         01830000
               MOVE WS-DAYS(BSCSP1-D2-MONTH)      TO WS-D2-DOY          01840000
           END-IF.                                                      01850000
           ADD BSCSP1-D2-DAY TO WS-D2-DOY.                              01860000
       P00200-EXIT.                                                     01870000
           EXIT.                                                        01880000
           EJECT                                                        01890000
      ***************************************************************** 01900000
      *                                                               * 01910000
      *    PARAGRAPH:  P00300-COMPARE-DATES                          *  01920000
      *                                                               * 01930000
      *    FUNCTION :  SET THE SAME-DAY FLAG - EQUAL YEAR AND         * 01940000
      *                EQUAL DAY-OF-YEAR IS THE ONLY WAY TO MATCH     * 01950000
      *                                                               * 01960000
      *    CALLED BY:  P00000-MAINLINE                                * 01970000
      *                                                               * 01980000
      ***************************************************************** 01990000
       P00300-COMPARE-DATES.                                            02000000
           IF BSCSP1-D1-YEAR = BSCSP1-D2-YEAR AND WS-D1-DOY = WS-D2-DOY 02010000
               SET BSCSP1-IS-SAME-DAY  TO TRUE                          02020000
           ELSE                                                         02030000
               SET BSCSP1-NOT-SAME-DAY TO TRUE                          02040000
           END-IF.                                                      02050000
       P00300-EXIT.                                                     02060000
           EXIT.                                                        02070000
