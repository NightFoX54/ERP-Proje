       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. BSCSP2.                                              00020000
       AUTHOR. R HUGGINS.                                               00030000
       INSTALLATION. BRANCH STOCK CONTROL SUITE.                        00040000
       DATE-WRITTEN. 03/18/87.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.  NONE.                                                 00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *                 BRANCH STOCK CONTROL SUITE (BSC)             *  00100000
      *                                                               * 00110000
      * PROGRAM :   BSCSP2                                           *  00120000
      *                                                               * 00130000
      * FUNCTION:   BSCSP2 IS A CALLED SUBROUTINE THAT DERIVES A      * 00140000
      *             PURCHASE LOT'S PRICE PER KILOGRAM WHEN THE PRICE  * 00150000
      *             PAID FOR THE LOT IS SUPPLIED, OR DERIVES THE LOT  * 00160000
      *             PRICE WHEN THE PRICE PER KILOGRAM IS SUPPLIED     * 00170000
      *             INSTEAD.  WHEN UPDATING AN EXISTING LOT AND       * 00180000
      *             NEITHER PRICE IS SUPPLIED, BOTH PRICES ARE LEFT   * 00190000
      *             AS THEY WERE.  AMOUNTS ARE ROUNDED COMMERCIALLY   * 00200000
      *             (HALF AWAY FROM ZERO).  CALLED BY BSCB01.         * 00210000
      *                                                               * 00220000
      * FILES   :   NONE                                              * 00230000
      *                                                               * 00240000
      * TRANSACTIONS GENERATED:                                       * 00250000
      *             NONE                                              * 00260000
      *                                                               * 00270000
      * PFKEYS  :   NONE                                              * 00280000
      *                                                               * 00290000
      ***************************************************************** 00300000
      *             PROGRAM CHANGE LOG                                * 00310000
      *             -------------------                               * 00320000
      *                                                               * 00330000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00340000
      *  --------   --------------------  --------------------------  * 00350000
      *                                                               * 00360000
      *  03/18/87   R HUGGINS             ORIGINAL INSTALLATION.      * 00370000
      *  09/23/92   D SHAW                BRN0103 - PROTECTED AGAINST * 00380000
      *                                   ZERO WEIGHT OR ZERO STOCK   * 00390000
      *                                   ON SIZE ERROR.              * 00400000
      *  02/09/99   K OROURKE             BRN0210 - Y2K REMEDIATION,  * 00410000
      *                                   NO FIELDS IN THIS PROGRAM   * 00420000
      *                                   CARRIED A TWO-DIGIT YEAR.   * 00430000
      *  08/14/00   P SAMUELS             BRN0244 - ADDED THE UPDATE  * 00440000
      *                                   SWITCH AND THE RESIDUAL     * 00450000
      *                                   PRICE LOGIC FOR MAINTENANCE * 00460000
      *                                   TRANSACTIONS AGAINST AN     * 00470000
      *                                   EXISTING LOT.               * 00480000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00490000
      *                                                               * 00500000
      ***************************************************************** 00510000
           EJECT                                                        00520000
       ENVIRONMENT DIVISION.                                            00530000
       DATA DIVISION.                                                   00540000
           EJECT                                                        00550000
       WORKING-STORAGE SECTION.                                         00560000
      *                                                                 00570000
      ***************************************************************** 00580000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00590000
      ***************************************************************** 00600000
       77  WS-DIVISOR                  PIC S9(9)V999 COMP-3 VALUE ZEROES00610000
           EJECT                                                        00620000
      ***************************************************************** 00630000
      *    SUBROUTINE PARAMETER WORK AREA                             * 00640000
      ***************************************************************** 00650000
           COPY BSCSP2CY.                                               00660000
           EJECT                                                        00670000
      ***************************************************************** 00680000
      *    L I N K A G E     S E C T I O N                            * 00690000
      ***************************************************************** 00700000
       LINKAGE SECTION.                                                 00710000
       01  LS-BSCSP2-PARMS             PIC X(62).                       00720000
      ***************************************************************** 00730000
      *    P R O C E D U R E    D I V I S I O N                       * 00740000
      ***************************************************************** 00750000
       PROCEDURE DIVISION USING LS-BSCSP2-PARMS.                        00760000
       P00000-MAINLINE.                                                 00770000
           MOVE LS-BSCSP2-PARMS       TO BSCSP2-PARMS.                  00780000
           IF BSCSP2-IS-UPDATE                                          00790000
               PERFORM P00200-UPDATE-PRICE  THRU P00200-EXIT            00800000
           ELSE                                                         00810000
               PERFORM P00100-NEW-LOT-PRICE THRU P00100-EXIT            00820000
           END-IF.                                                      00830000
           MOVE BSCSP2-PARMS          TO LS-BSCSP2-PARMS.               00840000
           GOBACK.                                                      00850000
       P00000-EXIT.                                                     00860000
           EXIT.                                                        00870000
           EJECT                                                        00880000
      ***************************************************************** 00890000
      *                                                               * 00900000
      *    PARAGRAPH:  P00100-NEW-LOT-PRICE                          *  00910000
      *                                                               * 00920000
      *    FUNCTION :  NEW PURCHASE LOT.  IF A LOT PRICE CAME IN ON   * 00930000
      *                THE TRANSACTION, DERIVE THE KILOGRAM PRICE;    * 00940000
      *                OTHERWISE THE KILOGRAM PRICE CAME IN AND THE   * 00950000
      *                LOT PRICE IS DERIVED FROM IT.                  * 00960000
      *                                                               * 00970000
      *    CALLED BY:  P00000-MAINLINE                                * 00980000
      *                                                               * 00990000
      ***************************************************************** 01000000
       P00100-NEW-LOT-PRICE.                                            01010000
           IF BSCSP2-PURCH-PRICE NOT = ZEROES                           01020000
               COMPUTE WS-DIVISOR = BSCSP2-STOCK * BSCSP2-WEIGHT        01030000
               IF WS-DIVISOR NOT = ZEROES                               01040000
                   COMPUTE BSCSP2-KG-PRICE ROUNDED =                    01050000
                           BSCSP2-PURCH-PRICE / WS-DIVISOR              01060000
               ELSE                                                     01070000
                   MOVE ZEROES         TO BSCSP2-KG-PRICE               01080000
               END-IF                                                   01090000
           ELSE                                                         01100000
               COMPUTE BSCSP2-PURCH-PRICE ROUNDED =                     01110000
                       BSCSP2-KG-PRICE * BSCSP2-WEIGHT * BSCSP2-STOCK   01120000
           END-IF.                                                      01130000
       P00100-EXIT.                                                     01140000
           EXIT.                                                        01150000
           EJECT                                                        01160000
      ***************************************************************** 01170000
      *                                                               * 01180000
      *    PARAGRAPH:  P00200-UPDATE-PRICE                           *  01190000
      *                                                               * 01200000
      *    FUNCTION :  MAINTENANCE AGAINST AN EXISTING LOT.  IF       * 01210000
      *                NEITHER PRICE CAME IN ON THE TRANSACTION, THE  * 01220000
      *                OLD PRICES STAND.  IF ONE CAME IN, IT IS USED  * 01230000
      *                TO RE-DERIVE THE OTHER THE SAME AS FOR A NEW   * 01240000
      *                LOT.                                           * 01250000
      *                                                               * 01260000
      *    CALLED BY:  P00000-MAINLINE                                * 01270000
      *                                                               * 01280000
      ***************************************************************** 01290000
       P00200-UPDATE-PRICE.                                             01300000
           IF BSCSP2-PURCH-PRICE = ZEROES AND BSCSP2-KG-PRICE = ZEROES  01310000
               MOVE BSCSP2-OLD-PURCH-PRICE TO BSCSP2-PURCH-PRICE        01320000
               MOVE BSCSP2-OLD-KG-PRICE    TO BSCSP2-KG-PRICE           01330000
           ELSE                                                         01340000
               PERFORM P00100-NEW-LOT-PRICE THRU P00100-EXIT            01350000
           END-IF.                                                      01360000
       P00200-EXIT.                                                     01370000
           EXIT.                                                        01380000
